000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK8.
000300 AUTHOR. J A GARCIA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 02/11/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - CARD SERVICES.
000800*****************************************************************
000900*  BANK8  --  DEBIT CARD ISSUANCE AND LIFECYCLE MAINTENANCE       *
001000*                                                                  *
001100*  Was the PIN-change screen over TARJETAREG/INTENTOS (two flat    *
001200*  indexed files, a PIN and a 1-digit retry counter).  UB-133      *
001300*  folded both into one CARD-MASTER row per card and widened the   *
001400*  PIN from 4 to 6 digits; UB-241 dropped the SCREEN SECTION for   *
001500*  the batch TRANSACTION-INPUT/REGISTER-OUT convention used        *
001600*  across the rest of this suite.  CARD-PIN-FAIL-CT lives on as    *
001700*  an audit counter the way INTENTOS did, but no longer locks the  *
001800*  card out on its own -- FREEZE is now a deliberate staff/        *
001900*  customer action, not an automatic one.                          *
002000*-----------------------------------------------------------------
002100* DATE       BY   TICKET   DESCRIPTION                      CHG
002200*-----------------------------------------------------------------
002300* 02/11/89   JAG  ------   FIRST WRITTEN. PIN-CHANGE SCREEN    UI001
002400*                          OVER TARJETAREG/INTENTOS.
002500* 11/03/94   MCL  ------   RETRY COUNTER INLINED INTO THE       UI002
002600*                          CARD ROW (SEE TARJETAREG HISTORY).
002700* 06/14/01   MCL  UB-133   PIN WIDENED 4 -> 6 DIGITS. CARD-     UI003
002800*                          STATUS/CARD-TXN-LIMIT ADDED FOR      UI003
002900*                          THE FREEZE-SYNC-TO-ACCOUNT WORK.     UI003
003000* 09/30/99   PSR  ------   Y2K: CENTURY-QUALIFIED CARD-CR-YEAR  UI004
003100*                          (WAS 2-DIGIT) AHEAD OF ROLLOVER.     UI004
003200* 03/20/11   JAG  UB-241   RECAST AS BATCH UNIT PROGRAM AGAINST UI005
003300*                          TRANSACTION-INPUT/REGISTER-OUT.      UI005
003400* 02/08/19   PSR  UB-290   ADDED STATUS-SYNC-ON-GET AGAINST     UI006
003500*                          THE LINKED DEPOSIT ACCOUNT STATUS.   UI006
003600*****************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CARD-MASTER ASSIGN TO CARDMS01
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS DYNAMIC
005000         RECORD KEY IS CARD-ACCOUNT-ID
005100         FILE STATUS IS FSC.
005200
005300     SELECT DEPOSIT-ACCOUNT-MASTER ASSIGN TO DACCTMS1
005400         ORGANIZATION IS INDEXED
005500         ACCESS MODE IS DYNAMIC
005600         RECORD KEY IS DA-ACCOUNT-ID
005700         FILE STATUS IS FSD.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CARD-MASTER
006200     LABEL RECORD STANDARD
006300     VALUE OF FILE-ID IS "cardmast.ubd".
006400 COPY CARDMAST.
006500
006600 FD  DEPOSIT-ACCOUNT-MASTER
006700     LABEL RECORD STANDARD
006800     VALUE OF FILE-ID IS "dacctmst.ubd".
006900 COPY DACCTMST.
007000
007100 WORKING-STORAGE SECTION.
007200 77  FSC                           PIC X(2).
007300 77  FSD                           PIC X(2).
007400
007500 78  WI-RC-OK                      VALUE 0.
007600 78  WI-RC-NOT-FOUND                VALUE 1.
007700 78  WI-RC-LOGIN-FAILED             VALUE 2.
007800
007900     COPY TXNIN REPLACING ==TRANSACTION-INPUT-RECORD==
008000         BY ==WI-LOGIN-RECORD==
008100         ==TXNIN-== BY ==WIL-==.
008200
008300 01  WI-LOGIN-RESULT.
008400     05  WI-LOGIN-RC               PIC X(2).
008500     05  WI-LOGIN-MSG              PIC X(60).
008600     05  WI-LOGIN-CUST-ID          PIC X(36).
008700     05  FILLER                    PIC X(4).
008800
008900 01  WI-CARD-SW                    PIC X(1).
009000     88  WI-CARD-FOUND                  VALUE "Y".
009100
009200 01  WI-OLD-CARD-STATUS             PIC X(8).
009300
009400 01  WI-NEW-CARD-ID                PIC X(36).
009500 01  WI-NEW-CARD-ID-PARTS REDEFINES WI-NEW-CARD-ID.
009600     05  WI-NCI-PREFIX             PIC X(5).
009700     05  WI-NCI-RUN-DATE           PIC X(8).
009800     05  WI-NCI-DASH               PIC X(1).
009900     05  WI-NCI-SEQUENCE           PIC X(9).
010000     05  FILLER                    PIC X(13).
010100
010200 01  WI-SEQ-DISPLAY                PIC 9(9).
010300
010400 01  WI-NEW-CARD-NUMBER            PIC X(16).
010500 01  WI-NEW-CARD-NUMBER-PARTS REDEFINES WI-NEW-CARD-NUMBER.
010600     05  WI-CN-BIN                 PIC 9(4).
010700     05  WI-CN-RUN-DATE-PART       PIC 9(6).
010800     05  WI-CN-SEQUENCE-PART       PIC 9(6).
010900
011000 01  WI-DATE-WORK.
011100     05  WI-TODAY-YEAR             PIC 9(4).
011200     05  WI-TODAY-MONTH            PIC 9(2).
011300     05  WI-TODAY-DAY              PIC 9(2).
011400     05  FILLER                    PIC X(4).
011500
011600 01  WI-DATE-WORK-NUM REDEFINES WI-DATE-WORK.
011700     05  WI-TODAY-YYYYMMDD         PIC 9(8).
011800     05  FILLER                    PIC X(4).
011900
012000 LINKAGE SECTION.
012100 COPY TXNIN REPLACING TRANSACTION-INPUT-RECORD
012200     BY LK-ACCOUNT-TXN.
012300
012400 01  LK-RESULT.
012500     05  LK-RESULT-CODE            PIC X(2).
012600     05  LK-RESULT-MESSAGE         PIC X(60).
012700     05  LK-RESULT-KEY             PIC X(36).
012800     05  FILLER                    PIC X(4).
012900
013000 PROCEDURE DIVISION USING LK-ACCOUNT-TXN LK-RESULT.
013100 P8-MAIN.
013200     MOVE SPACES TO LK-RESULT-CODE.
013300     MOVE SPACES TO LK-RESULT-MESSAGE.
013400     MOVE SPACES TO LK-RESULT-KEY.
013500
013600     IF TXNIN-ACTION-CODE = "CREATE"
013700         PERFORM P8-CREATE THRU P8-CREATE-EXIT
013800         GO TO P8-MAIN-EXIT.
013900     IF TXNIN-ACTION-CODE = "GET"
014000         PERFORM P8-GET THRU P8-GET-EXIT
014100         GO TO P8-MAIN-EXIT.
014200     IF TXNIN-ACTION-CODE = "UPDATE-PIN"
014300         PERFORM P8-UPDATE-PIN THRU P8-UPDATE-PIN-EXIT
014400         GO TO P8-MAIN-EXIT.
014500     IF TXNIN-ACTION-CODE = "UPDATE-LIMIT"
014600         PERFORM P8-UPDATE-LIMIT THRU P8-UPDATE-LIMIT-EXIT
014700         GO TO P8-MAIN-EXIT.
014800     IF TXNIN-ACTION-CODE = "ACTIVATE" OR
014900        TXNIN-ACTION-CODE = "DEACTIVATE" OR
015000        TXNIN-ACTION-CODE = "FREEZE" OR
015100        TXNIN-ACTION-CODE = "UNFREEZE"
015200         PERFORM P8-UPDATE-STATUS THRU P8-UPDATE-STATUS-EXIT
015300         GO TO P8-MAIN-EXIT.
015400
015500     MOVE "99" TO LK-RESULT-CODE.
015600     MOVE "UNKNOWN CARD ACTION CODE" TO LK-RESULT-MESSAGE.
015700 P8-MAIN-EXIT.
015800     EXIT PROGRAM.
015900
016000*-----------------------------------------------------------------
016100* P8-LOGIN-CHECK -- credential check against CustomerServiceImpl.
016200*-----------------------------------------------------------------
016300 P8-LOGIN-CHECK.
016400     MOVE SPACES TO WI-LOGIN-RECORD.
016500     MOVE "LOGIN"          TO WIL-ACTION-CODE.
016600     MOVE TXNIN-CUST-ID    TO WIL-CUST-ID.
016700     MOVE TXNIN-IDENT-NO   TO WIL-IDENT-NO.
016800     MOVE TXNIN-PASSWORD   TO WIL-PASSWORD.
016900
017000     CALL "BANK2" USING WI-LOGIN-RECORD WI-LOGIN-RESULT.
017100
017200     IF WI-LOGIN-RC NOT = "00"
017300         MOVE "02" TO LK-RESULT-CODE
017400         MOVE "LOGIN FAILED" TO LK-RESULT-MESSAGE
017500         GO TO P8-LOGIN-CHECK-EXIT.
017600
017700     MOVE WI-LOGIN-CUST-ID TO TXNIN-CUST-ID.
017800 P8-LOGIN-CHECK-EXIT.
017900     EXIT.
018000
018100*-----------------------------------------------------------------
018200* P8-FIND-CARD -- direct READ of CARD-MASTER keyed by the
018300* account id supplied on the request.  File must be OPEN.
018400*-----------------------------------------------------------------
018500 P8-FIND-CARD.
018600     MOVE "N" TO WI-CARD-SW.
018700     MOVE TXNIN-ACCOUNT-ID TO CARD-ACCOUNT-ID.
018800     READ CARD-MASTER
018900         INVALID KEY
019000             GO TO P8-FIND-CARD-EXIT.
019100     SET WI-CARD-FOUND TO TRUE.
019200 P8-FIND-CARD-EXIT.
019300     EXIT.
019400
019500*-----------------------------------------------------------------
019600* P8-STAMP-RUN-DATE -- split TXNIN-RUN-DATE (YYYYMMDD) into
019700* WI-DATE-WORK for key-building below.
019800*-----------------------------------------------------------------
019900 P8-STAMP-RUN-DATE.
020000     MOVE TXNIN-RUN-DATE(1:4) TO WI-TODAY-YEAR.
020100     MOVE TXNIN-RUN-DATE(5:2) TO WI-TODAY-MONTH.
020200     MOVE TXNIN-RUN-DATE(7:2) TO WI-TODAY-DAY.
020300 P8-STAMP-RUN-DATE-EXIT.
020400     EXIT.
020500
020600*-----------------------------------------------------------------
020700* P8-CREATE.
020800*-----------------------------------------------------------------
020900 P8-CREATE.
021000     IF TXNIN-CUST-ID = SPACES OR TXNIN-PASSWORD = SPACES OR
021100        TXNIN-CARD-PIN = SPACES
021200         MOVE "04" TO LK-RESULT-CODE
021300         MOVE "CUSTOMER ID, PASSWORD AND PIN REQUIRED"
021400             TO LK-RESULT-MESSAGE
021500         GO TO P8-CREATE-EXIT.
021600
021700     IF TXNIN-CARD-PIN NOT NUMERIC
021800         MOVE "05" TO LK-RESULT-CODE
021900         MOVE "PIN MUST BE 6 NUMERIC DIGITS" TO LK-RESULT-MESSAGE
022000         GO TO P8-CREATE-EXIT.
022100
022200     PERFORM P8-LOGIN-CHECK THRU P8-LOGIN-CHECK-EXIT.
022300     IF LK-RESULT-CODE NOT = SPACES
022400         GO TO P8-CREATE-EXIT.
022500
022600     OPEN INPUT DEPOSIT-ACCOUNT-MASTER.
022700     MOVE TXNIN-ACCOUNT-ID TO DA-ACCOUNT-ID.
022800     READ DEPOSIT-ACCOUNT-MASTER
022900         INVALID KEY
023000             CLOSE DEPOSIT-ACCOUNT-MASTER
023100             MOVE "06" TO LK-RESULT-CODE
023200             MOVE "LINKED DEPOSIT ACCOUNT NOT ACTIVE"
023300                 TO LK-RESULT-MESSAGE
023400             GO TO P8-CREATE-EXIT.
023500     CLOSE DEPOSIT-ACCOUNT-MASTER.
023600
023700     IF NOT DA-STATUS-ACTIVE OR DA-CUSTOMER-ID NOT = TXNIN-CUST-ID
023800         MOVE "06" TO LK-RESULT-CODE
023900         MOVE "LINKED DEPOSIT ACCOUNT NOT ACTIVE"
024000             TO LK-RESULT-MESSAGE
024100         GO TO P8-CREATE-EXIT.
024200
024300     OPEN I-O CARD-MASTER.
024400     IF FSC = "35"
024500         CLOSE CARD-MASTER
024600         OPEN OUTPUT CARD-MASTER
024700         CLOSE CARD-MASTER
024800         OPEN I-O CARD-MASTER.
024900
025000     PERFORM P8-FIND-CARD THRU P8-FIND-CARD-EXIT.
025100     IF WI-CARD-FOUND
025200         MOVE "03" TO LK-RESULT-CODE
025300         MOVE "ACCOUNT ALREADY HAS A CARD" TO LK-RESULT-MESSAGE
025400         CLOSE CARD-MASTER
025500         GO TO P8-CREATE-EXIT.
025600
025700     PERFORM P8-STAMP-RUN-DATE THRU P8-STAMP-RUN-DATE-EXIT.
025800
025900     MOVE TXNIN-SEQ-NO    TO WI-SEQ-DISPLAY.
026000     MOVE "CARD-"          TO WI-NCI-PREFIX.
026100     MOVE TXNIN-RUN-DATE  TO WI-NCI-RUN-DATE.
026200     MOVE "-"              TO WI-NCI-DASH.
026300     MOVE WI-SEQ-DISPLAY  TO WI-NCI-SEQUENCE.
026400
026500     MOVE 4000 TO WI-CN-BIN.
026600     MOVE TXNIN-RUN-DATE(3:6) TO WI-CN-RUN-DATE-PART.
026700     MOVE WI-SEQ-DISPLAY(4:6) TO WI-CN-SEQUENCE-PART.
026800
026900     MOVE TXNIN-ACCOUNT-ID TO CARD-ACCOUNT-ID.
027000     MOVE WI-NEW-CARD-ID   TO CARD-ID.
027100     MOVE WI-NEW-CARD-NUMBER TO CARD-NUMBER.
027200     MOVE 5000             TO CARD-TXN-LIMIT.
027300     SET CARD-STATUS-INACTIVE TO TRUE.
027400     MOVE TXNIN-CARD-PIN   TO CARD-PIN.
027500     MOVE WI-TODAY-YEAR    TO CARD-CR-YEAR.
027600     MOVE WI-TODAY-MONTH   TO CARD-CR-MONTH.
027700     MOVE WI-TODAY-DAY     TO CARD-CR-DAY.
027800     MOVE 0                TO CARD-PIN-FAIL-CT.
027900     MOVE SPACES           TO FILLER-1 OF CARD-RECORD.
028000
028100     WRITE CARD-RECORD
028200         INVALID KEY
028300             MOVE "09" TO LK-RESULT-CODE
028400             MOVE "WRITE FAILED" TO LK-RESULT-MESSAGE
028500             CLOSE CARD-MASTER
028600             GO TO P8-CREATE-EXIT.
028700
028800     CLOSE CARD-MASTER.
028900     MOVE "00" TO LK-RESULT-CODE.
029000     MOVE "CARD CREATED" TO LK-RESULT-MESSAGE.
029100     MOVE WI-NEW-CARD-ID TO LK-RESULT-KEY.
029200 P8-CREATE-EXIT.
029300     EXIT.
029400
029500*-----------------------------------------------------------------
029600* P8-STATUS-SYNC -- read-time control-break: force CARD-STATUS
029700* to match the linked deposit account's current state.  CARD-
029800* MASTER and DEPOSIT-ACCOUNT-MASTER records must already be
029900* loaded into their FD areas on entry.  Rewrites CARD-MASTER
030000* only when the computed status actually changes.
030100*-----------------------------------------------------------------
030200 P8-STATUS-SYNC.
030300     MOVE CARD-STATUS TO WI-OLD-CARD-STATUS.
030400     IF DA-STATUS-FROZEN
030500         SET CARD-STATUS-FROZEN TO TRUE
030600     ELSE
030700     IF DA-STATUS-CLOSED
030800         SET CARD-STATUS-INACTIVE TO TRUE.
030900
031000     IF CARD-STATUS NOT = WI-OLD-CARD-STATUS
031100         REWRITE CARD-RECORD.
031200 P8-STATUS-SYNC-EXIT.
031300     EXIT.
031400
031500*-----------------------------------------------------------------
031600* P8-GET.
031700*-----------------------------------------------------------------
031800 P8-GET.
031900     IF TXNIN-CUST-ID = SPACES AND TXNIN-IDENT-NO = SPACES OR
032000        TXNIN-PASSWORD = SPACES
032100         MOVE "04" TO LK-RESULT-CODE
032200         MOVE "IDENTIFICATION AND PASSWORD REQUIRED"
032300             TO LK-RESULT-MESSAGE
032400         GO TO P8-GET-EXIT.
032500
032600     PERFORM P8-LOGIN-CHECK THRU P8-LOGIN-CHECK-EXIT.
032700     IF LK-RESULT-CODE NOT = SPACES
032800         GO TO P8-GET-EXIT.
032900
033000     OPEN I-O CARD-MASTER.
033100     PERFORM P8-FIND-CARD THRU P8-FIND-CARD-EXIT.
033200     IF NOT WI-CARD-FOUND
033300         CLOSE CARD-MASTER
033400         MOVE "01" TO LK-RESULT-CODE
033500         MOVE "CARD NOT FOUND" TO LK-RESULT-MESSAGE
033600         GO TO P8-GET-EXIT.
033700
033800     OPEN INPUT DEPOSIT-ACCOUNT-MASTER.
033900     MOVE CARD-ACCOUNT-ID TO DA-ACCOUNT-ID.
034000     READ DEPOSIT-ACCOUNT-MASTER
034100         INVALID KEY
034200             CONTINUE.
034300     CLOSE DEPOSIT-ACCOUNT-MASTER.
034400
034500     PERFORM P8-STATUS-SYNC THRU P8-STATUS-SYNC-EXIT.
034600     CLOSE CARD-MASTER.
034700
034800     MOVE "00" TO LK-RESULT-CODE.
034900     MOVE CARD-STATUS TO LK-RESULT-MESSAGE(1:8).
035000     MOVE CARD-ID TO LK-RESULT-KEY.
035100 P8-GET-EXIT.
035200     EXIT.
035300
035400*-----------------------------------------------------------------
035500* P8-UPDATE-PIN.
035600*-----------------------------------------------------------------
035700 P8-UPDATE-PIN.
035800     IF TXNIN-CARD-PIN = SPACES OR TXNIN-NEW-PIN = SPACES
035900         MOVE "04" TO LK-RESULT-CODE
036000         MOVE "CURRENT AND NEW PIN REQUIRED" TO LK-RESULT-MESSAGE
036100         GO TO P8-UPDATE-PIN-EXIT.
036200
036300     IF TXNIN-NEW-PIN NOT NUMERIC
036400         MOVE "05" TO LK-RESULT-CODE
036500         MOVE "NEW PIN MUST BE 6 NUMERIC DIGITS"
036600             TO LK-RESULT-MESSAGE
036700         GO TO P8-UPDATE-PIN-EXIT.
036800
036900     PERFORM P8-LOGIN-CHECK THRU P8-LOGIN-CHECK-EXIT.
037000     IF LK-RESULT-CODE NOT = SPACES
037100         GO TO P8-UPDATE-PIN-EXIT.
037200
037300     OPEN I-O CARD-MASTER.
037400     PERFORM P8-FIND-CARD THRU P8-FIND-CARD-EXIT.
037500     IF NOT WI-CARD-FOUND
037600         CLOSE CARD-MASTER
037700         MOVE "01" TO LK-RESULT-CODE
037800         MOVE "CARD NOT FOUND" TO LK-RESULT-MESSAGE
037900         GO TO P8-UPDATE-PIN-EXIT.
038000
038100     IF NOT CARD-STATUS-ACTIVE
038200         CLOSE CARD-MASTER
038300         MOVE "07" TO LK-RESULT-CODE
038400         MOVE "CARD IS NOT ACTIVE" TO LK-RESULT-MESSAGE
038500         GO TO P8-UPDATE-PIN-EXIT.
038600
038700     IF CARD-PIN NOT = TXNIN-CARD-PIN
038800         ADD 1 TO CARD-PIN-FAIL-CT
038900         REWRITE CARD-RECORD
039000         CLOSE CARD-MASTER
039100         MOVE "08" TO LK-RESULT-CODE
039200         MOVE "CURRENT PIN DOES NOT MATCH" TO LK-RESULT-MESSAGE
039300         GO TO P8-UPDATE-PIN-EXIT.
039400
039500     MOVE TXNIN-NEW-PIN TO CARD-PIN.
039600     MOVE 0 TO CARD-PIN-FAIL-CT.
039700
039800     REWRITE CARD-RECORD
039900         INVALID KEY
040000             MOVE "09" TO LK-RESULT-CODE
040100             MOVE "REWRITE FAILED" TO LK-RESULT-MESSAGE
040200             CLOSE CARD-MASTER
040300             GO TO P8-UPDATE-PIN-EXIT.
040400
040500     CLOSE CARD-MASTER.
040600     MOVE "00" TO LK-RESULT-CODE.
040700     MOVE "PIN UPDATED" TO LK-RESULT-MESSAGE.
040800     MOVE CARD-ID TO LK-RESULT-KEY.
040900 P8-UPDATE-PIN-EXIT.
041000     EXIT.
041100
041200*-----------------------------------------------------------------
041300* P8-UPDATE-LIMIT.
041400*-----------------------------------------------------------------
041500 P8-UPDATE-LIMIT.
041600     IF TXNIN-CARD-PIN = SPACES
041700         MOVE "04" TO LK-RESULT-CODE
041800         MOVE "PIN REQUIRED" TO LK-RESULT-MESSAGE
041900         GO TO P8-UPDATE-LIMIT-EXIT.
042000
042100     IF TXNIN-CARD-LIMIT NOT > 100 OR TXNIN-CARD-LIMIT > 10000
042200         MOVE "05" TO LK-RESULT-CODE
042300         MOVE "LIMIT MUST BE 101 TO 10000" TO LK-RESULT-MESSAGE
042400         GO TO P8-UPDATE-LIMIT-EXIT.
042500
042600     PERFORM P8-LOGIN-CHECK THRU P8-LOGIN-CHECK-EXIT.
042700     IF LK-RESULT-CODE NOT = SPACES
042800         GO TO P8-UPDATE-LIMIT-EXIT.
042900
043000     OPEN I-O CARD-MASTER.
043100     PERFORM P8-FIND-CARD THRU P8-FIND-CARD-EXIT.
043200     IF NOT WI-CARD-FOUND
043300         CLOSE CARD-MASTER
043400         MOVE "01" TO LK-RESULT-CODE
043500         MOVE "CARD NOT FOUND" TO LK-RESULT-MESSAGE
043600         GO TO P8-UPDATE-LIMIT-EXIT.
043700
043800     IF NOT CARD-STATUS-ACTIVE
043900         CLOSE CARD-MASTER
044000         MOVE "07" TO LK-RESULT-CODE
044100         MOVE "CARD IS NOT ACTIVE" TO LK-RESULT-MESSAGE
044200         GO TO P8-UPDATE-LIMIT-EXIT.
044300
044400     IF CARD-PIN NOT = TXNIN-CARD-PIN
044500         ADD 1 TO CARD-PIN-FAIL-CT
044600         REWRITE CARD-RECORD
044700         CLOSE CARD-MASTER
044800         MOVE "08" TO LK-RESULT-CODE
044900         MOVE "PIN DOES NOT MATCH" TO LK-RESULT-MESSAGE
045000         GO TO P8-UPDATE-LIMIT-EXIT.
045100
045200     MOVE TXNIN-CARD-LIMIT TO CARD-TXN-LIMIT.
045300     MOVE 0 TO CARD-PIN-FAIL-CT.
045400
045500     REWRITE CARD-RECORD
045600         INVALID KEY
045700             MOVE "09" TO LK-RESULT-CODE
045800             MOVE "REWRITE FAILED" TO LK-RESULT-MESSAGE
045900             CLOSE CARD-MASTER
046000             GO TO P8-UPDATE-LIMIT-EXIT.
046100
046200     CLOSE CARD-MASTER.
046300     MOVE "00" TO LK-RESULT-CODE.
046400     MOVE "LIMIT UPDATED" TO LK-RESULT-MESSAGE.
046500     MOVE CARD-ID TO LK-RESULT-KEY.
046600 P8-UPDATE-LIMIT-EXIT.
046700     EXIT.
046800
046900*-----------------------------------------------------------------
047000* P8-UPDATE-STATUS -- ACTIVATE/DEACTIVATE/FREEZE/UNFREEZE, all
047100* carried directly on TXNIN-ACTION-CODE (same shape as BANK4's
047200* P4-FREEZE-UNFREEZE for deposit accounts).
047300*-----------------------------------------------------------------
047400 P8-UPDATE-STATUS.
047500     IF TXNIN-CARD-PIN = SPACES
047600         MOVE "04" TO LK-RESULT-CODE
047700         MOVE "PIN REQUIRED" TO LK-RESULT-MESSAGE
047800         GO TO P8-UPDATE-STATUS-EXIT.
047900
048000     PERFORM P8-LOGIN-CHECK THRU P8-LOGIN-CHECK-EXIT.
048100     IF LK-RESULT-CODE NOT = SPACES
048200         GO TO P8-UPDATE-STATUS-EXIT.
048300
048400     OPEN I-O CARD-MASTER.
048500     PERFORM P8-FIND-CARD THRU P8-FIND-CARD-EXIT.
048600     IF NOT WI-CARD-FOUND
048700         CLOSE CARD-MASTER
048800         MOVE "01" TO LK-RESULT-CODE
048900         MOVE "CARD NOT FOUND" TO LK-RESULT-MESSAGE
049000         GO TO P8-UPDATE-STATUS-EXIT.
049100
049200     IF CARD-PIN NOT = TXNIN-CARD-PIN
049300         ADD 1 TO CARD-PIN-FAIL-CT
049400         REWRITE CARD-RECORD
049500         CLOSE CARD-MASTER
049600         MOVE "08" TO LK-RESULT-CODE
049700         MOVE "PIN DOES NOT MATCH" TO LK-RESULT-MESSAGE
049800         GO TO P8-UPDATE-STATUS-EXIT.
049900
050000     IF TXNIN-ACTION-CODE = "ACTIVATE"
050100         IF CARD-STATUS-ACTIVE OR CARD-STATUS-FROZEN
050200             MOVE "10" TO LK-RESULT-CODE
050300             MOVE "INVALID STATUS TRANSITION" TO LK-RESULT-MESSAGE
050400             CLOSE CARD-MASTER
050500             GO TO P8-UPDATE-STATUS-EXIT
050600         ELSE
050700             PERFORM P8-CHECK-ACCOUNT-ACTIVE
050800                 THRU P8-CHECK-ACCOUNT-ACTIVE-EXIT
050900             IF LK-RESULT-CODE NOT = SPACES
051000                 CLOSE CARD-MASTER
051100                 GO TO P8-UPDATE-STATUS-EXIT
051200             ELSE
051300                 SET CARD-STATUS-ACTIVE TO TRUE.
051400
051500     IF TXNIN-ACTION-CODE = "DEACTIVATE"
051600         IF CARD-STATUS-INACTIVE OR CARD-STATUS-FROZEN
051700             MOVE "10" TO LK-RESULT-CODE
051800             MOVE "INVALID STATUS TRANSITION" TO LK-RESULT-MESSAGE
051900             CLOSE CARD-MASTER
052000             GO TO P8-UPDATE-STATUS-EXIT
052100         ELSE
052200             SET CARD-STATUS-INACTIVE TO TRUE.
052300
052400     IF TXNIN-ACTION-CODE = "FREEZE"
052500         IF NOT CARD-STATUS-ACTIVE
052600             MOVE "10" TO LK-RESULT-CODE
052700             MOVE "INVALID STATUS TRANSITION" TO LK-RESULT-MESSAGE
052800             CLOSE CARD-MASTER
052900             GO TO P8-UPDATE-STATUS-EXIT
053000         ELSE
053100             SET CARD-STATUS-FROZEN TO TRUE.
053200
053300     IF TXNIN-ACTION-CODE = "UNFREEZE"
053400         IF NOT CARD-STATUS-FROZEN
053500             MOVE "10" TO LK-RESULT-CODE
053600             MOVE "INVALID STATUS TRANSITION" TO LK-RESULT-MESSAGE
053700             CLOSE CARD-MASTER
053800             GO TO P8-UPDATE-STATUS-EXIT
053900         ELSE
054000             PERFORM P8-CHECK-ACCOUNT-ACTIVE
054100                 THRU P8-CHECK-ACCOUNT-ACTIVE-EXIT
054200             IF LK-RESULT-CODE NOT = SPACES
054300                 CLOSE CARD-MASTER
054400                 GO TO P8-UPDATE-STATUS-EXIT
054500             ELSE
054600                 SET CARD-STATUS-ACTIVE TO TRUE.
054700
054800     MOVE 0 TO CARD-PIN-FAIL-CT.
054900     REWRITE CARD-RECORD
055000         INVALID KEY
055100             MOVE "09" TO LK-RESULT-CODE
055200             MOVE "REWRITE FAILED" TO LK-RESULT-MESSAGE
055300             CLOSE CARD-MASTER
055400             GO TO P8-UPDATE-STATUS-EXIT.
055500
055600     CLOSE CARD-MASTER.
055700     MOVE "00" TO LK-RESULT-CODE.
055800     MOVE "CARD STATUS UPDATED" TO LK-RESULT-MESSAGE.
055900     MOVE CARD-ID TO LK-RESULT-KEY.
056000 P8-UPDATE-STATUS-EXIT.
056100     EXIT.
056200
056300*-----------------------------------------------------------------
056400* P8-CHECK-ACCOUNT-ACTIVE -- used by ACTIVATE/UNFREEZE, both of
056500* which require the linked deposit account to be Active.  CARD-
056600* MASTER stays open across this call; DEPOSIT-ACCOUNT-MASTER is
056700* opened and closed here.
056800*-----------------------------------------------------------------
056900 P8-CHECK-ACCOUNT-ACTIVE.
057000     OPEN INPUT DEPOSIT-ACCOUNT-MASTER.
057100     MOVE CARD-ACCOUNT-ID TO DA-ACCOUNT-ID.
057200     READ DEPOSIT-ACCOUNT-MASTER
057300         INVALID KEY
057400             CLOSE DEPOSIT-ACCOUNT-MASTER
057500             MOVE "06" TO LK-RESULT-CODE
057600             MOVE "LINKED DEPOSIT ACCOUNT NOT ACTIVE"
057700                 TO LK-RESULT-MESSAGE
057800             GO TO P8-CHECK-ACCOUNT-ACTIVE-EXIT.
057900     CLOSE DEPOSIT-ACCOUNT-MASTER.
058000
058100     IF NOT DA-STATUS-ACTIVE
058200         MOVE "06" TO LK-RESULT-CODE
058300         MOVE "LINKED DEPOSIT ACCOUNT NOT ACTIVE"
058400             TO LK-RESULT-MESSAGE.
058500 P8-CHECK-ACCOUNT-ACTIVE-EXIT.
058600     EXIT.
