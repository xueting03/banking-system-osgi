000100*****************************************************************
000200* TICKMAST.cpy                                                 *
000300* UnizarBank  --  Customer-support ticket master (SUPPORT-      *
000400* TICKET-MASTER).  Recut from the old F-ESPECTACULOS (show/     *
000500* event-ticket sales) record -- ESP-DESCR became TICK-          *
000600* DESCRIPTION, ESP-DISP (seats remaining) is gone, and          *
000700* ESP-PRECIO-* is gone; what is kept is the one-row-per-ticket  *
000800* shape and the "assign then lock" life cycle the old screen    *
000900* used for seat holds.                                          *
001000*---------------------------------------------------------------
001100* 1990-05-02 JAG  First cut as F-ESPECTACULOS (show-ticket       *
001200*                 inventory for branch-lobby kiosks).           *
001300* 2009-11-18 MCL  Recast as a customer-support ticket: dropped  *
001400*                 seat/price fields, added TICK-STATUS,          *
001500*                 TICK-ASSIGNED-STAFF-ID (ticket UB-207).        *
001600*****************************************************************
001700 01  SUPPORT-TICKET-RECORD.
001800     02  TICK-ID                      PIC X(36).
001900     02  TICK-CUSTOMER-ID             PIC X(36).
002000     02  TICK-CUSTOMER-IDENT          PIC X(20).
002100     02  TICK-TITLE                   PIC X(255).
002200     02  TICK-DESCRIPTION             PIC X(2000).
002300     02  TICK-ASSIGNED-STAFF-ID       PIC X(255).
002400     02  TICK-STATUS                  PIC X(11).
002500         88  TICK-STATUS-OPEN              VALUE "OPEN       ".
002600         88  TICK-STATUS-IN-PROGRESS       VALUE "IN_PROGRESS".
002700         88  TICK-STATUS-RESOLVED          VALUE "RESOLVED   ".
002800     02  TICK-CREATED-AT              PIC X(26).
002900     02  TICK-UPDATED-AT              PIC X(26).
003000     02  TICK-UPDATED-DATE REDEFINES TICK-UPDATED-AT.
003100         03  TICK-UP-YEAR             PIC X(4).
003200         03  FILLER                   PIC X(1).
003300         03  TICK-UP-MONTH            PIC X(2).
003400         03  FILLER                   PIC X(1).
003500         03  TICK-UP-DAY              PIC X(2).
003600         03  FILLER                   PIC X(16).
003700     02  FILLER-1                     PIC X(80).
