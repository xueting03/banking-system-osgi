000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK7.
000300 AUTHOR. M C LOPEZ.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 05/02/1990.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - CUSTOMER SERVICE.
000800*****************************************************************
000900*  BANK7  --  CUSTOMER SUPPORT TICKET MAINTENANCE                *
001000*  CREATE/UPDATE-DETAILS run under the customer's own login;      *
001100*  ASSIGN/UPDATE-STATUS are staff actions keyed only by TICK-ID    *
001200*  and TICK-ASSIGNED-STAFF-ID, no customer credential involved.   *
001300*  LIST/GET are read-only lookups.                                *
001400*                                                                  *
001500*  Was the branch-lobby show-ticket kiosk (F-ESPECTACULOS) --      *
001600*  ESP-NUM keyed a seat-inventory row with a price and a seats-    *
001700*  remaining counter.  UB-207 dropped the seat/price fields        *
001800*  entirely and kept the one-row-per-ticket shape for customer     *
001900*  support tickets instead, with the old "reserve then lock"       *
002000*  idea becoming "assign then lock" below.                        *
002100*-----------------------------------------------------------------
002200* DATE       BY   TICKET   DESCRIPTION                      CHG
002300*-----------------------------------------------------------------
002400* 05/02/90   JAG  ------   FIRST WRITTEN. SHOW-TICKET KIOSK    UH001
002500*                          SALES SCREEN (F-ESPECTACULOS).
002600* 11/18/09   MCL  UB-207   RECAST AS SUPPORT-TICKET-MASTER      UH002
002700*                          MAINTENANCE.  DROPPED SEAT/PRICE     UH002
002800*                          FIELDS.  ADDED STATUS/ASSIGNED-STAFF.UH002
002900* 03/20/11   JAG  UB-241   DROPPED SCREEN SECTION; RUNS OFF     UH003
003000*                          TRANSACTION-INPUT LIKE THE REST OF   UH003
003100*                          THE END-OF-DAY SUITE.                UH003
003200* 02/08/19   PSR  UB-290   ADDED ONE-SHOT ASSIGNMENT LOCK AND   UH004
003300*                          RESOLVED-TICKET EDIT LOCK.           UH004
003400*****************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SUPPORT-TICKET-MASTER ASSIGN TO TICKMS01
004600         ORGANIZATION IS INDEXED
004700         ACCESS MODE IS DYNAMIC
004800         RECORD KEY IS TICK-ID
004900         FILE STATUS IS FSK.
005000
005100     SELECT REGISTER-OUT ASSIGN TO REGOUT01
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS FSR.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  SUPPORT-TICKET-MASTER
005800     LABEL RECORD STANDARD
005900     VALUE OF FILE-ID IS "tickmast.ubd".
006000 COPY TICKMAST.
006100
006200 FD  REGISTER-OUT
006300     IS EXTERNAL
006400     LABEL RECORD STANDARD
006500     VALUE OF FILE-ID IS "regout.prt".
006600 COPY REGLINE.
006700
006800 WORKING-STORAGE SECTION.
006900 77  FSK                           PIC X(2).
007000 77  FSR                           PIC X(2).
007100
007200 78  WH-RC-OK                      VALUE 0.
007300 78  WH-RC-NOT-FOUND                VALUE 1.
007400 78  WH-RC-LOGIN-FAILED             VALUE 2.
007500
007600     COPY TXNIN REPLACING ==TRANSACTION-INPUT-RECORD==
007700         BY ==WH-LOGIN-RECORD==
007800         ==TXNIN-== BY ==WHL-==.
007900
008000 01  WH-LOGIN-RESULT.
008100     05  WH-LOGIN-RC               PIC X(2).
008200     05  WH-LOGIN-MSG              PIC X(60).
008300     05  WH-LOGIN-CUST-ID          PIC X(36).
008400     05  FILLER                    PIC X(4).
008500
008600 01  WH-NEW-TICK-ID                PIC X(36).
008700 01  WH-NEW-TICK-ID-PARTS REDEFINES WH-NEW-TICK-ID.
008800     05  WH-NTI-PREFIX             PIC X(5).
008900     05  WH-NTI-RUN-DATE           PIC X(8).
009000     05  WH-NTI-DASH               PIC X(1).
009100     05  WH-NTI-SEQUENCE           PIC X(9).
009200     05  FILLER                    PIC X(13).
009300
009400 01  WH-SEQ-DISPLAY                PIC 9(9).
009500
009600 01  WH-DATE-WORK.
009700     05  WH-TODAY.
009800         10  WH-TODAY-YEAR         PIC 9(4).
009900         10  WH-TODAY-MONTH        PIC 9(2).
010000         10  WH-TODAY-DAY          PIC 9(2).
010100     05  FILLER                    PIC X(4).
010200
010300 01  WH-DATE-WORK-NUM REDEFINES WH-DATE-WORK.
010400     05  WH-TODAY-YYYYMMDD         PIC 9(8).
010500     05  FILLER                    PIC X(4).
010600
010700 01  WH-TIMESTAMP.
010800     05  WH-TS-TEXT                PIC X(26).
010900     05  FILLER                    PIC X(4).
011000
011100 LINKAGE SECTION.
011200 COPY TXNIN REPLACING TRANSACTION-INPUT-RECORD
011300     BY LK-ACCOUNT-TXN.
011400
011500 01  LK-RESULT.
011600     05  LK-RESULT-CODE            PIC X(2).
011700     05  LK-RESULT-MESSAGE         PIC X(60).
011800     05  LK-RESULT-KEY             PIC X(36).
011900     05  FILLER                    PIC X(4).
012000
012100 PROCEDURE DIVISION USING LK-ACCOUNT-TXN LK-RESULT.
012200 P7-MAIN.
012300     MOVE SPACES TO LK-RESULT-CODE.
012400     MOVE SPACES TO LK-RESULT-MESSAGE.
012500     MOVE SPACES TO LK-RESULT-KEY.
012600
012700     IF TXNIN-ACTION-CODE = "CREATE"
012800         PERFORM P7-CREATE THRU P7-CREATE-EXIT
012900         GO TO P7-MAIN-EXIT.
013000     IF TXNIN-ACTION-CODE = "UPDATE-DETAILS"
013100         PERFORM P7-UPDATE-DETAILS THRU P7-UPDATE-DETAILS-EXIT
013200         GO TO P7-MAIN-EXIT.
013300     IF TXNIN-ACTION-CODE = "ASSIGN"
013400         PERFORM P7-ASSIGN THRU P7-ASSIGN-EXIT
013500         GO TO P7-MAIN-EXIT.
013600     IF TXNIN-ACTION-CODE = "UPDATE-STATUS"
013700         PERFORM P7-UPDATE-STATUS THRU P7-UPDATE-STATUS-EXIT
013800         GO TO P7-MAIN-EXIT.
013900     IF TXNIN-ACTION-CODE = "LIST"
014000         PERFORM P7-LIST THRU P7-LIST-EXIT
014100         GO TO P7-MAIN-EXIT.
014200     IF TXNIN-ACTION-CODE = "GET"
014300         PERFORM P7-GET THRU P7-GET-EXIT
014400         GO TO P7-MAIN-EXIT.
014500
014600     MOVE "99" TO LK-RESULT-CODE.
014700     MOVE "UNKNOWN TICKET ACTION CODE" TO LK-RESULT-MESSAGE.
014800 P7-MAIN-EXIT.
014900     EXIT PROGRAM.
015000
015100*-----------------------------------------------------------------
015200* P7-LOGIN-CHECK -- credential check against CustomerServiceImpl,
015300* resolving by WHL-CUST-ID when supplied, else by WHL-IDENT-NO.
015400*-----------------------------------------------------------------
015500 P7-LOGIN-CHECK.
015600     MOVE SPACES TO WH-LOGIN-RECORD.
015700     MOVE "LOGIN"          TO WHL-ACTION-CODE.
015800     MOVE TXNIN-CUST-ID    TO WHL-CUST-ID.
015900     MOVE TXNIN-IDENT-NO   TO WHL-IDENT-NO.
016000     MOVE TXNIN-PASSWORD   TO WHL-PASSWORD.
016100
016200     CALL "BANK2" USING WH-LOGIN-RECORD WH-LOGIN-RESULT.
016300
016400     IF WH-LOGIN-RC NOT = "00"
016500         MOVE "02" TO LK-RESULT-CODE
016600         MOVE "LOGIN FAILED" TO LK-RESULT-MESSAGE
016700         GO TO P7-LOGIN-CHECK-EXIT.
016800
016900     MOVE WH-LOGIN-CUST-ID TO TXNIN-CUST-ID.
017000 P7-LOGIN-CHECK-EXIT.
017100     EXIT.
017200
017300*-----------------------------------------------------------------
017400* P7-CREATE.
017500*-----------------------------------------------------------------
017600 P7-CREATE.
017700     IF TXNIN-CUST-ID = SPACES OR TXNIN-PASSWORD = SPACES OR
017800        TXNIN-TICK-DESCR = SPACES
017900         MOVE "04" TO LK-RESULT-CODE
018000         MOVE "CUSTOMER ID, PASSWORD AND DESCRIPTION REQUIRED"
018100             TO LK-RESULT-MESSAGE
018200         GO TO P7-CREATE-EXIT.
018300
018400     PERFORM P7-LOGIN-CHECK THRU P7-LOGIN-CHECK-EXIT.
018500     IF LK-RESULT-CODE NOT = SPACES
018600         GO TO P7-CREATE-EXIT.
018700
018800     OPEN I-O SUPPORT-TICKET-MASTER.
018900     IF FSK = "35"
019000         CLOSE SUPPORT-TICKET-MASTER
019100         OPEN OUTPUT SUPPORT-TICKET-MASTER
019200         CLOSE SUPPORT-TICKET-MASTER
019300         OPEN I-O SUPPORT-TICKET-MASTER.
019400
019500     MOVE TXNIN-SEQ-NO  TO WH-SEQ-DISPLAY.
019600     MOVE "TICK-"        TO WH-NTI-PREFIX.
019700     MOVE TXNIN-RUN-DATE TO WH-NTI-RUN-DATE.
019800     MOVE "-"            TO WH-NTI-DASH.
019900     MOVE WH-SEQ-DISPLAY TO WH-NTI-SEQUENCE.
020000
020100     MOVE TXNIN-RUN-DATE(1:4) TO WH-TODAY-YEAR.
020200     MOVE TXNIN-RUN-DATE(5:2) TO WH-TODAY-MONTH.
020300     MOVE TXNIN-RUN-DATE(7:2) TO WH-TODAY-DAY.
020400     PERFORM P7-STAMP-TIMESTAMP THRU P7-STAMP-TIMESTAMP-EXIT.
020500
020600     MOVE WH-NEW-TICK-ID    TO TICK-ID.
020700     MOVE TXNIN-CUST-ID     TO TICK-CUSTOMER-ID.
020800     MOVE TXNIN-IDENT-NO    TO TICK-CUSTOMER-IDENT.
020900     IF TXNIN-TICK-TITLE = SPACES
021000         MOVE "General Inquiry" TO TICK-TITLE
021100     ELSE
021200         MOVE TXNIN-TICK-TITLE TO TICK-TITLE.
021300     MOVE TXNIN-TICK-DESCR  TO TICK-DESCRIPTION.
021400     MOVE SPACES            TO TICK-ASSIGNED-STAFF-ID.
021500     SET TICK-STATUS-OPEN   TO TRUE.
021600     MOVE WH-TIMESTAMP      TO TICK-CREATED-AT.
021700     MOVE WH-TIMESTAMP      TO TICK-UPDATED-AT.
021800     MOVE SPACES            TO FILLER-1 OF SUPPORT-TICKET-RECORD.
021900
022000     WRITE SUPPORT-TICKET-RECORD
022100         INVALID KEY
022200             MOVE "09" TO LK-RESULT-CODE
022300             MOVE "WRITE FAILED" TO LK-RESULT-MESSAGE
022400             CLOSE SUPPORT-TICKET-MASTER
022500             GO TO P7-CREATE-EXIT.
022600
022700     CLOSE SUPPORT-TICKET-MASTER.
022800     MOVE "00" TO LK-RESULT-CODE.
022900     MOVE "TICKET CREATED" TO LK-RESULT-MESSAGE.
023000     MOVE WH-NEW-TICK-ID TO LK-RESULT-KEY.
023100 P7-CREATE-EXIT.
023200     EXIT.
023300
023400*-----------------------------------------------------------------
023500* P7-STAMP-TIMESTAMP -- builds a CREATED-AT/UPDATED-AT shaped
023600* timestamp off the run date, midnight, same convention as the
023700* other unit programs' created-at stamping.
023800*-----------------------------------------------------------------
023900 P7-STAMP-TIMESTAMP.
024000     MOVE SPACES TO WH-TS-TEXT.
024100     MOVE TXNIN-RUN-DATE(1:4) TO WH-TS-TEXT(1:4).
024200     MOVE "-"                TO WH-TS-TEXT(5:1).
024300     MOVE TXNIN-RUN-DATE(5:2) TO WH-TS-TEXT(6:2).
024400     MOVE "-"                TO WH-TS-TEXT(8:1).
024500     MOVE TXNIN-RUN-DATE(7:2) TO WH-TS-TEXT(9:2).
024600     MOVE "T00:00:00"        TO WH-TS-TEXT(10:9).
024700 P7-STAMP-TIMESTAMP-EXIT.
024800     EXIT.
024900
025000*-----------------------------------------------------------------
025100* P7-UPDATE-DETAILS.
025200*-----------------------------------------------------------------
025300 P7-UPDATE-DETAILS.
025400     OPEN I-O SUPPORT-TICKET-MASTER.
025500     MOVE TXNIN-TICK-ID TO TICK-ID.
025600     READ SUPPORT-TICKET-MASTER
025700         INVALID KEY
025800             MOVE "01" TO LK-RESULT-CODE
025900             MOVE "TICKET NOT FOUND" TO LK-RESULT-MESSAGE
026000             CLOSE SUPPORT-TICKET-MASTER
026100             GO TO P7-UPDATE-DETAILS-EXIT.
026200
026300     IF TICK-CUSTOMER-IDENT NOT = SPACES
026400         MOVE SPACES TO TXNIN-CUST-ID
026500         MOVE TICK-CUSTOMER-IDENT TO TXNIN-IDENT-NO
026600     ELSE
026700         MOVE TICK-CUSTOMER-ID TO TXNIN-CUST-ID.
026800
026900     PERFORM P7-LOGIN-CHECK THRU P7-LOGIN-CHECK-EXIT.
027000     IF LK-RESULT-CODE NOT = SPACES
027100         CLOSE SUPPORT-TICKET-MASTER
027200         GO TO P7-UPDATE-DETAILS-EXIT.
027300
027400     IF TICK-STATUS-RESOLVED
027500         MOVE "05" TO LK-RESULT-CODE
027600         MOVE "TICKET IS RESOLVED, NO FURTHER EDITS"
027700             TO LK-RESULT-MESSAGE
027800         CLOSE SUPPORT-TICKET-MASTER
027900         GO TO P7-UPDATE-DETAILS-EXIT.
028000
028100     IF TXNIN-TICK-TITLE NOT = SPACES
028200         MOVE TXNIN-TICK-TITLE TO TICK-TITLE.
028300     IF TXNIN-TICK-DESCR NOT = SPACES
028400         MOVE TXNIN-TICK-DESCR TO TICK-DESCRIPTION.
028500
028600     PERFORM P7-STAMP-TIMESTAMP THRU P7-STAMP-TIMESTAMP-EXIT.
028700     MOVE WH-TIMESTAMP TO TICK-UPDATED-AT.
028800
028900     REWRITE SUPPORT-TICKET-RECORD
029000         INVALID KEY
029100             MOVE "09" TO LK-RESULT-CODE
029200             MOVE "REWRITE FAILED" TO LK-RESULT-MESSAGE
029300             CLOSE SUPPORT-TICKET-MASTER
029400             GO TO P7-UPDATE-DETAILS-EXIT.
029500
029600     CLOSE SUPPORT-TICKET-MASTER.
029700     MOVE "00" TO LK-RESULT-CODE.
029800     MOVE "TICKET UPDATED" TO LK-RESULT-MESSAGE.
029900     MOVE TICK-ID TO LK-RESULT-KEY.
030000 P7-UPDATE-DETAILS-EXIT.
030100     EXIT.
030200
030300*-----------------------------------------------------------------
030400* P7-ASSIGN -- staff action, no customer login involved.
030500*-----------------------------------------------------------------
030600 P7-ASSIGN.
030700     IF TXNIN-STAFF-ID = SPACES
030800         MOVE "04" TO LK-RESULT-CODE
030900         MOVE "STAFF ID REQUIRED" TO LK-RESULT-MESSAGE
031000         GO TO P7-ASSIGN-EXIT.
031100
031200     OPEN I-O SUPPORT-TICKET-MASTER.
031300     MOVE TXNIN-TICK-ID TO TICK-ID.
031400     READ SUPPORT-TICKET-MASTER
031500         INVALID KEY
031600             MOVE "01" TO LK-RESULT-CODE
031700             MOVE "TICKET NOT FOUND" TO LK-RESULT-MESSAGE
031800             CLOSE SUPPORT-TICKET-MASTER
031900             GO TO P7-ASSIGN-EXIT.
032000
032100     IF TICK-ASSIGNED-STAFF-ID NOT = SPACES
032200         MOVE "06" TO LK-RESULT-CODE
032300         MOVE "TICKET ALREADY ASSIGNED" TO LK-RESULT-MESSAGE
032400         CLOSE SUPPORT-TICKET-MASTER
032500         GO TO P7-ASSIGN-EXIT.
032600
032700     MOVE TXNIN-STAFF-ID TO TICK-ASSIGNED-STAFF-ID.
032800     PERFORM P7-STAMP-TIMESTAMP THRU P7-STAMP-TIMESTAMP-EXIT.
032900     MOVE WH-TIMESTAMP TO TICK-UPDATED-AT.
033000
033100     REWRITE SUPPORT-TICKET-RECORD
033200         INVALID KEY
033300             MOVE "09" TO LK-RESULT-CODE
033400             MOVE "REWRITE FAILED" TO LK-RESULT-MESSAGE
033500             CLOSE SUPPORT-TICKET-MASTER
033600             GO TO P7-ASSIGN-EXIT.
033700
033800     CLOSE SUPPORT-TICKET-MASTER.
033900     MOVE "00" TO LK-RESULT-CODE.
034000     MOVE "TICKET ASSIGNED" TO LK-RESULT-MESSAGE.
034100     MOVE TICK-ID TO LK-RESULT-KEY.
034200 P7-ASSIGN-EXIT.
034300     EXIT.
034400
034500*-----------------------------------------------------------------
034600* P7-UPDATE-STATUS -- staff action, no customer login involved.
034700*-----------------------------------------------------------------
034800 P7-UPDATE-STATUS.
034900     IF TXNIN-STATUS-VALUE = SPACES
035000         MOVE "04" TO LK-RESULT-CODE
035100         MOVE "STATUS VALUE REQUIRED" TO LK-RESULT-MESSAGE
035200         GO TO P7-UPDATE-STATUS-EXIT.
035300
035400     OPEN I-O SUPPORT-TICKET-MASTER.
035500     MOVE TXNIN-TICK-ID TO TICK-ID.
035600     READ SUPPORT-TICKET-MASTER
035700         INVALID KEY
035800             MOVE "01" TO LK-RESULT-CODE
035900             MOVE "TICKET NOT FOUND" TO LK-RESULT-MESSAGE
036000             CLOSE SUPPORT-TICKET-MASTER
036100             GO TO P7-UPDATE-STATUS-EXIT.
036200
036300     IF TICK-ASSIGNED-STAFF-ID = SPACES
036400         MOVE TXNIN-STAFF-ID TO TICK-ASSIGNED-STAFF-ID
036500     ELSE
036600     IF TICK-ASSIGNED-STAFF-ID NOT = TXNIN-STAFF-ID
036700         MOVE "06" TO LK-RESULT-CODE
036800         MOVE "TICKET ASSIGNED TO A DIFFERENT STAFF ID"
036900             TO LK-RESULT-MESSAGE
037000         CLOSE SUPPORT-TICKET-MASTER
037100         GO TO P7-UPDATE-STATUS-EXIT.
037200
037300     MOVE TXNIN-STATUS-VALUE TO TICK-STATUS.
037400     PERFORM P7-STAMP-TIMESTAMP THRU P7-STAMP-TIMESTAMP-EXIT.
037500     MOVE WH-TIMESTAMP TO TICK-UPDATED-AT.
037600
037700     REWRITE SUPPORT-TICKET-RECORD
037800         INVALID KEY
037900             MOVE "09" TO LK-RESULT-CODE
038000             MOVE "REWRITE FAILED" TO LK-RESULT-MESSAGE
038100             CLOSE SUPPORT-TICKET-MASTER
038200             GO TO P7-UPDATE-STATUS-EXIT.
038300
038400     CLOSE SUPPORT-TICKET-MASTER.
038500     MOVE "00" TO LK-RESULT-CODE.
038600     MOVE "TICKET STATUS UPDATED" TO LK-RESULT-MESSAGE.
038700     MOVE TICK-ID TO LK-RESULT-KEY.
038800 P7-UPDATE-STATUS-EXIT.
038900     EXIT.
039000
039100*-----------------------------------------------------------------
039200* P7-LIST -- one REGISTER-OUT detail line per ticket, in master
039300* (TICK-ID) order.  Same GO TO scan shape as BANK3/BANK5's
039400* account scans.
039500*-----------------------------------------------------------------
039600 P7-LIST.
039700     OPEN INPUT SUPPORT-TICKET-MASTER.
039800     MOVE LOW-VALUES TO TICK-ID.
039900     START SUPPORT-TICKET-MASTER KEY NOT LESS THAN TICK-ID
040000         INVALID KEY
040100             GO TO P7-LIST-DONE.
040200
040300 P7-LIST-SCAN.
040400     READ SUPPORT-TICKET-MASTER NEXT RECORD
040500         AT END
040600             GO TO P7-LIST-DONE.
040700
040800     MOVE SPACES TO REGISTER-LINE.
040900     MOVE "TICK"          TO ACK-UNIT-CODE.
041000     MOVE "LIST"          TO ACK-ACTION-CODE.
041100     MOVE TICK-ID         TO ACK-KEY.
041200     MOVE "00"            TO ACK-RESULT-CODE.
041300     MOVE TICK-STATUS     TO ACK-MESSAGE(1:11).
041400     MOVE " STAFF="       TO ACK-MESSAGE(12:7).
041500     MOVE TICK-ASSIGNED-STAFF-ID(1:41) TO ACK-MESSAGE(19:41).
041600     WRITE REGISTER-LINE.
041700
041800     GO TO P7-LIST-SCAN.
041900
042000 P7-LIST-DONE.
042100     CLOSE SUPPORT-TICKET-MASTER.
042200     MOVE "00" TO LK-RESULT-CODE.
042300     MOVE "TICKET LIST WRITTEN" TO LK-RESULT-MESSAGE.
042400 P7-LIST-EXIT.
042500     EXIT.
042600
042700*-----------------------------------------------------------------
042800* P7-GET.
042900*-----------------------------------------------------------------
043000 P7-GET.
043100     OPEN INPUT SUPPORT-TICKET-MASTER.
043200     MOVE TXNIN-TICK-ID TO TICK-ID.
043300     READ SUPPORT-TICKET-MASTER
043400         INVALID KEY
043500             MOVE "01" TO LK-RESULT-CODE
043600             MOVE "TICKET NOT FOUND" TO LK-RESULT-MESSAGE
043700             CLOSE SUPPORT-TICKET-MASTER
043800             GO TO P7-GET-EXIT.
043900
044000     MOVE SPACES TO LK-RESULT-MESSAGE.
044100     MOVE TICK-STATUS TO LK-RESULT-MESSAGE(1:11).
044200     MOVE " STAFF="    TO LK-RESULT-MESSAGE(12:7).
044300     MOVE TICK-ASSIGNED-STAFF-ID(1:42) TO LK-RESULT-MESSAGE(19:42).
044400
044500     CLOSE SUPPORT-TICKET-MASTER.
044600     MOVE "00" TO LK-RESULT-CODE.
044700     MOVE TICK-ID TO LK-RESULT-KEY.
044800 P7-GET-EXIT.
044900     EXIT.
