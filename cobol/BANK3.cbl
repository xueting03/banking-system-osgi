000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK3.
000300 AUTHOR. J A GRACIA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 04/30/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - ACCOUNT RECORDS.
000800*****************************************************************
000900*  BANK3  --  TRANSACTION SUMMARY / CONTROL-BREAK REPORT          *
001000*  Resolves the customer's one deposit account, scans the         *
001100*  TRANSACTION-LEDGER for that account (optionally windowed by     *
001200*  TXNIN-FROM-DATE/TXNIN-TO-DATE), and prints a detail line per    *
001300*  ledger row -- most recent first -- followed by an account       *
001400*  total line (DEPOSITS/WITHDRAWALS/NET).  BANK1 adds the grand   *
001500*  total across all accounts at end of run.                       *
001600*                                                                  *
001700*  This slot on the CALL "BANK3" menu was carried on BANK1's       *
001800*  dispatch table for years with no program behind it -- branch    *
001900*  never funded the balance-summary screen that was supposed to    *
002000*  sit here.  UB-266 finally wrote one, built the same way         *
002100*  CONSULTA-SALDO-USUARIO used to scan F-MOVIMIENTOS for the        *
002200*  card's own rows, except the rows now come off TRANSACTION-      *
002300*  LEDGER and there is no running balance to chase -- DA-BALANCE   *
002400*  already has it.                                                 *
002500*-----------------------------------------------------------------
002600* DATE       BY   TICKET   DESCRIPTION                      CHG
002700*-----------------------------------------------------------------
002800* 09/02/13   MCL  UB-266   FIRST WRITTEN. FILLS THE BANK3 SLOT UF001
002900*                          LEFT OPEN ON THE BANK1 DISPATCH     UF001
003000*                          TABLE SINCE UB-241.                 UF001
003100* 11/14/15   MCL  UB-271   ADDED FROM-DATE/TO-DATE WINDOW.      UF002
003200* 02/08/19   PSR  UB-290   GROUP TOTALS NOW SPLIT TRANSFER_IN/  UF003
003300*                          TRANSFER_OUT INTO DEPOSITS/          UF003
003400*                          WITHDRAWALS (AUDIT REQUEST).         UF003
003500* 01/11/24   PSR  UB-347   REGISTER-OUT MARKED EXTERNAL; THIS   UF004
003600*                          PROGRAM NO LONGER OPENS/CLOSES IT,    UF004
003700*                          ONLY WRITES TO BANK1'S OPEN COPY.     UF004
003800*****************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT DEPOSIT-ACCOUNT-MASTER ASSIGN TO DACCTMS1
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE IS DYNAMIC
005200         RECORD KEY IS DA-ACCOUNT-ID
005300         FILE STATUS IS FSD.
005400
005500     SELECT TRANSACTION-LEDGER ASSIGN TO TXNLEDG1
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FST.
005800
005900     SELECT REGISTER-OUT ASSIGN TO REGOUT01
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS FSR.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  DEPOSIT-ACCOUNT-MASTER
006600     LABEL RECORD STANDARD
006700     VALUE OF FILE-ID IS "dacctmst.ubd".
006800 COPY DACCTMST.
006900
007000 FD  TRANSACTION-LEDGER
007100     LABEL RECORD STANDARD
007200     VALUE OF FILE-ID IS "txnledg.ubd".
007300 COPY TXNLEDG.
007400
007500 FD  REGISTER-OUT
007600     IS EXTERNAL
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID IS "regout.prt".
007900 COPY REGLINE.
008000
008100 WORKING-STORAGE SECTION.
008200 77  FSD                           PIC X(2).
008300 77  FST                           PIC X(2).
008400 77  FSR                           PIC X(2).
008500
008600 78  WF-RC-OK                      VALUE 0.
008700 78  WF-RC-NOT-FOUND                VALUE 1.
008800 78  WF-RC-LOGIN-FAILED             VALUE 2.
008900
009000*    Login request built locally, same shape as BANK4/BANK5's
009100*    renamed copy, so it does not collide with the LINKAGE
009200*    section's own TXNIN- names.
009300     COPY TXNIN REPLACING ==TRANSACTION-INPUT-RECORD==
009400         BY ==WF-LOGIN-RECORD==
009500         ==TXNIN-== BY ==WFL-==.
009600
009700 01  WF-LOGIN-RESULT.
009800     05  WF-LOGIN-RC               PIC X(2).
009900     05  WF-LOGIN-MSG              PIC X(60).
010000     05  WF-LOGIN-CUST-ID          PIC X(36).
010100     05  FILLER                    PIC X(4).
010200
010300 01  WF-ACCOUNT-SW                 PIC X(1)   VALUE "N".
010400     88  WF-ACCOUNT-FOUND              VALUE "Y".
010500
010600*    In-memory table of the matching ledger rows for the one
010700*    account being summarized -- built ascending off the ledger
010800*    (oldest first, the order they were appended) and walked
010900*    backwards at print time to get the descending listing, the
011000*    same way the old CONSULTA-ULTIMO-MOVIMIENTO section kept a
011100*    small table of recent card activity to scroll back through.
011200 01  WF-TXN-TABLE.
011300     05  WF-TXN-ENTRY OCCURS 500 TIMES
011400                      INDEXED BY WF-TXN-IDX.
011500         10  WF-TXN-TYPE           PIC X(13).
011600         10  WF-TXN-AMOUNT         PIC S9(13)V99  COMP-3.
011700         10  WF-TXN-NOTE           PIC X(30).
011800         10  WF-TXN-DATE           PIC X(10).
011900     05  FILLER                    PIC X(4).
012000
012100 01  WF-TXN-COUNT                  PIC 9(5)       COMP.
012200 01  WF-PRINT-IDX                  PIC 9(5)       COMP.
012300
012400 01  WF-GROUP-TOTALS.
012500     05  WF-GRP-DEPOSITS           PIC S9(13)V99  COMP-3.
012600     05  WF-GRP-WITHDRAWALS        PIC S9(13)V99  COMP-3.
012700     05  WF-GRP-NET                PIC S9(13)V99  COMP-3.
012800     05  FILLER                    PIC X(4).
012900
013000 LINKAGE SECTION.
013100 COPY TXNIN REPLACING TRANSACTION-INPUT-RECORD
013200     BY LK-ACCOUNT-TXN.
013300
013400 01  LK-RESULT.
013500     05  LK-RESULT-CODE            PIC X(2).
013600     05  LK-RESULT-MESSAGE         PIC X(60).
013700     05  LK-RESULT-KEY             PIC X(36).
013800     05  FILLER                    PIC X(4).
013900
014000 01  LK-RUN-DATE                   PIC X(8).
014100
014200 PROCEDURE DIVISION USING LK-ACCOUNT-TXN LK-RESULT LK-RUN-DATE.
014300 P3-MAIN.
014400     MOVE SPACES TO LK-RESULT-CODE.
014500     MOVE SPACES TO LK-RESULT-MESSAGE.
014600     MOVE SPACES TO LK-RESULT-KEY.
014700     MOVE 0      TO WF-TXN-COUNT.
014800
014900     PERFORM P3-LOGIN-CHECK THRU P3-LOGIN-CHECK-EXIT.
015000     IF LK-RESULT-CODE NOT = SPACES
015100         GO TO P3-MAIN-EXIT.
015200
015300     OPEN INPUT DEPOSIT-ACCOUNT-MASTER.
015400     PERFORM P3-FIND-ACCOUNT THRU P3-FIND-ACCOUNT-EXIT.
015500     CLOSE DEPOSIT-ACCOUNT-MASTER.
015600
015700     IF NOT WF-ACCOUNT-FOUND
015800         MOVE "01" TO LK-RESULT-CODE
015900         MOVE "NO DEPOSIT ACCOUNT FOR CUSTOMER"
016000             TO LK-RESULT-MESSAGE
016100         GO TO P3-MAIN-EXIT.
016200
016300     PERFORM P3-SUMMARY THRU P3-SUMMARY-EXIT.
016400 P3-MAIN-EXIT.
016500     EXIT PROGRAM.
016600
016700*-----------------------------------------------------------------
016800* P3-LOGIN-CHECK -- credential check against CustomerServiceImpl.
016900*-----------------------------------------------------------------
017000 P3-LOGIN-CHECK.
017100     MOVE SPACES TO WF-LOGIN-RECORD.
017200     MOVE "LOGIN"          TO WFL-ACTION-CODE.
017300     MOVE TXNIN-CUST-ID    TO WFL-CUST-ID.
017400     MOVE TXNIN-IDENT-NO   TO WFL-IDENT-NO.
017500     MOVE TXNIN-PASSWORD   TO WFL-PASSWORD.
017600
017700     CALL "BANK2" USING WF-LOGIN-RECORD WF-LOGIN-RESULT.
017800
017900     IF WF-LOGIN-RC NOT = "00"
018000         MOVE "02" TO LK-RESULT-CODE
018100         MOVE "LOGIN FAILED" TO LK-RESULT-MESSAGE
018200         GO TO P3-LOGIN-CHECK-EXIT.
018300
018400     MOVE WF-LOGIN-CUST-ID TO TXNIN-CUST-ID.
018500 P3-LOGIN-CHECK-EXIT.
018600     EXIT.
018700
018800*-----------------------------------------------------------------
018900* P3-FIND-ACCOUNT -- same scan shape as BANK5's P5-FIND-ACCOUNT.
019000* File must already be OPEN on entry.
019100*-----------------------------------------------------------------
019200 P3-FIND-ACCOUNT.
019300     MOVE "N" TO WF-ACCOUNT-SW.
019400     MOVE LOW-VALUES TO DA-ACCOUNT-ID.
019500     START DEPOSIT-ACCOUNT-MASTER KEY NOT LESS THAN DA-ACCOUNT-ID
019600         INVALID KEY
019700             GO TO P3-FIND-ACCOUNT-EXIT.
019800
019900 P3-FIND-ACCOUNT-SCAN.
020000     READ DEPOSIT-ACCOUNT-MASTER NEXT RECORD
020100         AT END
020200             GO TO P3-FIND-ACCOUNT-EXIT.
020300     IF DA-CUSTOMER-ID = TXNIN-CUST-ID AND NOT DA-STATUS-CLOSED
020400         SET WF-ACCOUNT-FOUND TO TRUE
020500         MOVE DA-ACCOUNT-ID TO TXNIN-ACCOUNT-ID
020600         GO TO P3-FIND-ACCOUNT-EXIT.
020700     GO TO P3-FIND-ACCOUNT-SCAN.
020800 P3-FIND-ACCOUNT-EXIT.
020900     EXIT.
021000
021100*-----------------------------------------------------------------
021200* P3-SUMMARY -- scan TRANSACTION-LEDGER for TXNIN-ACCOUNT-ID,
021300* honoring the optional TXNIN-FROM-DATE/TXNIN-TO-DATE window
021400* (timestamps compare correctly as plain PIC X since they are
021500* stored YYYY-MM-DDTHH:MM:SS), then print the detail lines
021600* descending by walking the table backwards, then the totals.
021700*-----------------------------------------------------------------
021800 P3-SUMMARY.
021900     MOVE 0 TO WF-GRP-DEPOSITS.
022000     MOVE 0 TO WF-GRP-WITHDRAWALS.
022100
022200     OPEN INPUT TRANSACTION-LEDGER.
022300     IF FST NOT = "00"
022400         MOVE "07" TO LK-RESULT-CODE
022500         MOVE "CANNOT OPEN TRANSACTION-LEDGER" TO LK-RESULT-MESSAGE
022600         GO TO P3-SUMMARY-EXIT.
022700
022800 P3-SUMMARY-SCAN.
022900     READ TRANSACTION-LEDGER
023000         AT END
023100             GO TO P3-SUMMARY-SCAN-DONE.
023200
023300     IF TXN-ACCOUNT-ID NOT = TXNIN-ACCOUNT-ID
023400         GO TO P3-SUMMARY-SCAN.
023500     IF TXNIN-FROM-DATE NOT = SPACES AND
023600        TXN-CREATED-AT < TXNIN-FROM-DATE
023700         GO TO P3-SUMMARY-SCAN.
023800     IF TXNIN-TO-DATE NOT = SPACES AND
023900        TXN-CREATED-AT > TXNIN-TO-DATE
024000         GO TO P3-SUMMARY-SCAN.
024100
024200     IF TXN-TYPE-DEPOSIT OR TXN-TYPE-TRANSFER-IN
024300         ADD TXN-AMOUNT TO WF-GRP-DEPOSITS
024400     ELSE
024500         ADD TXN-AMOUNT TO WF-GRP-WITHDRAWALS.
024600
024700     IF WF-TXN-COUNT < 500
024800         ADD 1 TO WF-TXN-COUNT
024900         SET WF-TXN-IDX TO WF-TXN-COUNT
025000         MOVE TXN-TYPE          TO WF-TXN-TYPE (WF-TXN-IDX)
025100         MOVE TXN-AMOUNT        TO WF-TXN-AMOUNT (WF-TXN-IDX)
025200         MOVE TXN-NOTE (1:30)   TO WF-TXN-NOTE (WF-TXN-IDX)
025300         MOVE TXN-CR-YEAR       TO WF-TXN-DATE (WF-TXN-IDX) (1:4)
025400         MOVE "-"               TO WF-TXN-DATE (WF-TXN-IDX) (5:1)
025500         MOVE TXN-CR-MONTH      TO WF-TXN-DATE (WF-TXN-IDX) (6:2)
025600         MOVE "-"               TO WF-TXN-DATE (WF-TXN-IDX) (8:1)
025700         MOVE TXN-CR-DAY        TO WF-TXN-DATE (WF-TXN-IDX) (9:2).
025800
025900     GO TO P3-SUMMARY-SCAN.
026000
026100 P3-SUMMARY-SCAN-DONE.
026200     CLOSE TRANSACTION-LEDGER.
026300
026400     COMPUTE WF-GRP-NET = WF-GRP-DEPOSITS - WF-GRP-WITHDRAWALS.
026500
026600     PERFORM P3-WRITE-DETAIL-LINE THRU P3-WRITE-DETAIL-LINE-EXIT
026700         VARYING WF-PRINT-IDX FROM WF-TXN-COUNT BY -1
026800         UNTIL WF-PRINT-IDX < 1.
026900
027000     PERFORM P3-WRITE-TOTAL-LINE THRU P3-WRITE-TOTAL-LINE-EXIT.
027100
027200     MOVE "00" TO LK-RESULT-CODE.
027300     MOVE "SUMMARY WRITTEN" TO LK-RESULT-MESSAGE.
027400     MOVE TXNIN-ACCOUNT-ID TO LK-RESULT-KEY.
027500 P3-SUMMARY-EXIT.
027600     EXIT.
027700
027800*-----------------------------------------------------------------
027900* P3-WRITE-DETAIL-LINE -- one REPORT-DETAIL-LINE per table entry.
028000*-----------------------------------------------------------------
028100 P3-WRITE-DETAIL-LINE.
028200     MOVE SPACES TO REGISTER-LINE.
028300     MOVE TXNIN-ACCOUNT-ID              TO RPT-ACCOUNT-ID.
028400     MOVE WF-TXN-TYPE (WF-PRINT-IDX)    TO RPT-TXN-TYPE.
028500     MOVE WF-TXN-AMOUNT (WF-PRINT-IDX)  TO RPT-TXN-AMOUNT.
028600     MOVE WF-TXN-NOTE (WF-PRINT-IDX)    TO RPT-TXN-NOTE.
028700     MOVE WF-TXN-DATE (WF-PRINT-IDX)    TO RPT-TXN-DATE.
028800     WRITE REGISTER-LINE.
028900 P3-WRITE-DETAIL-LINE-EXIT.
029000     EXIT.
029100
029200*-----------------------------------------------------------------
029300* P3-WRITE-TOTAL-LINE -- one REPORT-TOTAL-LINE for the account.
029400*-----------------------------------------------------------------
029500 P3-WRITE-TOTAL-LINE.
029600     MOVE SPACES TO REGISTER-LINE.
029700     MOVE "ACCOUNT TOTAL"      TO TOT-LABEL.
029800     MOVE WF-GRP-DEPOSITS      TO TOT-DEPOSITS.
029900     MOVE WF-GRP-WITHDRAWALS   TO TOT-WITHDRAWALS.
030000     MOVE WF-GRP-NET           TO TOT-NET-AMOUNT.
030100     WRITE REGISTER-LINE.
030200 P3-WRITE-TOTAL-LINE-EXIT.
030300     EXIT.
