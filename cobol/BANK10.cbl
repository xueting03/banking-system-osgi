000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK10.
000300 AUTHOR. J A GRACIA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 03/02/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - ACCOUNT RECORDS.
000800*****************************************************************
000900*  BANK10  --  ATOMIC TWO-LEG TRANSFER POST                      *
001000*  Moves TXNIN-AMOUNT from the logged-in customer's deposit       *
001100*  account to the deposit account of the customer identified by  *
001200*  TXNIN-DEST-IDENT-NO.  Both the balance moves and the two      *
001300*  ledger legs (TRANSFER_OUT on the sender, TRANSFER_IN on the    *
001400*  receiver) go in together or not at all -- no partial post.    *
001500*                                                                  *
001600*  Was LEER-TRANSFERENCIAS/TRANSFERENCIA/GUARDAR-TRF, the nightly  *
001700*  job that walked the TRANSFERENCIAS standing-order file and     *
001800*  applied whichever orders fell due that day, chasing the        *
001900*  sender's and receiver's balance by scanning F-MOVIMIENTOS for   *
002000*  the last MOV-SALDOPOS-* row.  There is no standing-order file  *
002100*  any more and no balance scan -- DA-BALANCE is posted straight  *
002200*  on DEPOSIT-ACCOUNT-MASTER -- but the shape of the two-leg       *
002300*  WRITE and the debit-then-credit order survive unchanged from   *
002400*  GUARDAR-TRF.  The recurring/monthly re-file-and-roll-forward    *
002500*  half of the old job (TRANSFERENCIA-MENSUAL) has no counterpart *
002600*  here; this unit only ever posts the one transfer it is handed. *
002700*-----------------------------------------------------------------
002800* DATE       BY   TICKET   DESCRIPTION                      CHG
002900*-----------------------------------------------------------------
003000* 03/02/94   JAG  UB-108   FIRST WRITTEN. NIGHTLY STANDING-   UK001
003100*                          ORDER TRANSFER APPLY JOB.          UK001
003200* 06/14/98   MCL  UB-126   SPLIT PUNTUAL/MENSUAL HANDLING SO   UK002
003300*                          A BAD MENSUAL REWRITE CANNOT LOSE   UK002
003400*                          THE PUNTUAL QUEUE BEHIND IT.        UK002
003500* 11/18/98   MCL  UB-131   YEAR-2000 DATE WINDOW ON TRANS-ANO   UK003
003600*                          (4-DIGIT YEAR STORED, NOT 2-DIGIT).  UK003
003700* 03/20/11   JAG  UB-241   RECAST AS BATCH TRANSFER UNIT       UK004
003800*                          PROGRAM (TRANSFER ACTION).  DROPPED UK004
003900*                          THE STANDING-ORDER FILE -- CALLER   UK004
004000*                          SUPPLIES ONE TRANSFER PER REQUEST.  UK004
004100* 09/02/13   MCL  UB-266   RECEIVER RESOLVED BY IDENTIFICATION UK005
004200*                          NUMBER AGAINST CUSTOMER-MASTER      UK005
004300*                          INSTEAD OF A CARD NUMBER.            UK005
004400* 04/11/19   PSR  UB-290   ALL-OR-NOTHING BALANCE CHECK MOVED   UK006
004500*                          AHEAD OF BOTH REWRITES -- NO MORE    UK006
004600*                          DEBIT-THEN-FAIL-ON-CREDIT WINDOW.     UK006
004700*****************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMS01
005900         ORGANIZATION IS INDEXED
006000         ACCESS MODE IS DYNAMIC
006100         RECORD KEY IS CUST-ID
006200         FILE STATUS IS FSC.
006300
006400     SELECT DEPOSIT-ACCOUNT-MASTER ASSIGN TO DACCTMS1
006500         ORGANIZATION IS INDEXED
006600         ACCESS MODE IS DYNAMIC
006700         RECORD KEY IS DA-ACCOUNT-ID
006800         FILE STATUS IS FSD.
006900
007000     SELECT TRANSACTION-LEDGER ASSIGN TO TXNLEDG1
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS FST.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  CUSTOMER-MASTER
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID IS "custmast.ubd".
007900 COPY CUSTMAST.
008000
008100 FD  DEPOSIT-ACCOUNT-MASTER
008200     LABEL RECORD STANDARD
008300     VALUE OF FILE-ID IS "dacctmst.ubd".
008400 COPY DACCTMST.
008500
008600 FD  TRANSACTION-LEDGER
008700     LABEL RECORD STANDARD
008800     VALUE OF FILE-ID IS "txnledg.ubd".
008900 COPY TXNLEDG.
009000
009100 WORKING-STORAGE SECTION.
009200 77  FSC                           PIC X(2).
009300 77  FSD                           PIC X(2).
009400 77  FST                           PIC X(2).
009500
009600 78  WK-RC-OK                      VALUE 0.
009700 78  WK-RC-NOT-FOUND                VALUE 1.
009800 78  WK-RC-LOGIN-FAILED             VALUE 2.
009900
010000     COPY TXNIN REPLACING ==TRANSACTION-INPUT-RECORD==
010100         BY ==WK-LOGIN-RECORD==
010200         ==TXNIN-== BY ==WKL-==.
010300
010400 01  WK-LOGIN-RESULT.
010500     05  WK-LOGIN-RC               PIC X(2).
010600     05  WK-LOGIN-MSG              PIC X(60).
010700     05  WK-LOGIN-CUST-ID          PIC X(36).
010800     05  FILLER                    PIC X(4).
010900
011000 01  WK-SENDER-SW                  PIC X(1)   VALUE "N".
011100     88  WK-SENDER-FOUND               VALUE "Y".
011200 01  WK-RECEIVER-CUST-SW            PIC X(1)   VALUE "N".
011300     88  WK-RECEIVER-CUST-FOUND        VALUE "Y".
011400 01  WK-RECEIVER-ACCT-SW            PIC X(1)   VALUE "N".
011500     88  WK-RECEIVER-ACCT-FOUND        VALUE "Y".
011600
011700*    SENDER-ACCOUNT-ID/RECEIVER-ACCOUNT-ID/RECEIVER-CUST-ID are
011800*    working copies -- TXNIN-ACCOUNT-ID on the linkage record is
011900*    left alone because P10-FIND-SENDER has to search on it.
012000 01  WK-SENDER-ACCOUNT-ID           PIC X(10).
012100 01  WK-RECEIVER-ACCOUNT-ID         PIC X(10).
012200 01  WK-RECEIVER-CUST-ID            PIC X(36).
012300
012400*    WK-NEW-TXN-ID -- generated the same way BANK6 builds its
012500*    ledger key, off the run date and the input sequence number;
012600*    the receiver leg reuses the same parts with the sequence
012700*    bumped by one so the two legs do not collide.
012800 01  WK-NEW-TXN-ID                 PIC X(36).
012900 01  WK-NEW-TXN-ID-PARTS REDEFINES WK-NEW-TXN-ID.
013000     05  WK-NTI-PREFIX             PIC X(5).
013100     05  WK-NTI-RUN-DATE           PIC X(8).
013200     05  WK-NTI-DASH               PIC X(1).
013300     05  WK-NTI-SEQUENCE           PIC X(9).
013400     05  FILLER                    PIC X(13).
013500
013600 01  WK-OUT-LEG-TXN-ID              PIC X(36).
013700 01  WK-IN-LEG-TXN-ID               PIC X(36).
013800 01  WK-SEQ-DISPLAY                PIC 9(9)       COMP.
013900
014000 01  WK-DATE-WORK.
014100     05  WK-TODAY.
014200         10  WK-TODAY-YEAR         PIC 9(4).
014300         10  WK-TODAY-MONTH        PIC 9(2).
014400         10  WK-TODAY-DAY          PIC 9(2).
014500     05  FILLER                    PIC X(4).
014600
014700 01  WK-DATE-WORK-NUM REDEFINES WK-DATE-WORK.
014800     05  WK-TODAY-YYYYMMDD         PIC 9(8).
014900     05  FILLER                    PIC X(4).
015000
015100 LINKAGE SECTION.
015200 COPY TXNIN REPLACING TRANSACTION-INPUT-RECORD
015300     BY LK-ACCOUNT-TXN.
015400
015500 01  LK-RESULT.
015600     05  LK-RESULT-CODE            PIC X(2).
015700     05  LK-RESULT-MESSAGE         PIC X(60).
015800     05  LK-RESULT-KEY             PIC X(36).
015900     05  FILLER                    PIC X(4).
016000
016100 PROCEDURE DIVISION USING LK-ACCOUNT-TXN LK-RESULT.
016200 P10-MAIN.
016300     MOVE SPACES TO LK-RESULT-CODE.
016400     MOVE SPACES TO LK-RESULT-MESSAGE.
016500     MOVE SPACES TO LK-RESULT-KEY.
016600
016700     IF TXNIN-ACTION-CODE NOT = "TRANSFER"
016800         MOVE "99" TO LK-RESULT-CODE
016900         MOVE "UNKNOWN TRANSACTION ACTION CODE" TO
017000             LK-RESULT-MESSAGE
017100         GO TO P10-MAIN-EXIT.
017200
017300     PERFORM P10-LOGIN-CHECK THRU P10-LOGIN-CHECK-EXIT.
017400     IF LK-RESULT-CODE NOT = SPACES
017500         GO TO P10-MAIN-EXIT.
017600
017700     PERFORM P10-TRANSFER THRU P10-TRANSFER-EXIT.
017800 P10-MAIN-EXIT.
017900     EXIT PROGRAM.
018000
018100*-----------------------------------------------------------------
018200* P10-LOGIN-CHECK -- credential check against CustomerServiceImpl
018300* for the sending customer.  The receiver never supplies a
018400* password -- only an identification number -- so the receiver
018500* side is resolved later by direct CUSTOMER-MASTER lookup, not
018600* by a second login.
018700*-----------------------------------------------------------------
018800 P10-LOGIN-CHECK.
018900     MOVE SPACES TO WK-LOGIN-RECORD.
019000     MOVE "LOGIN"          TO WKL-ACTION-CODE.
019100     MOVE TXNIN-CUST-ID    TO WKL-CUST-ID.
019200     MOVE TXNIN-IDENT-NO   TO WKL-IDENT-NO.
019300     MOVE TXNIN-PASSWORD   TO WKL-PASSWORD.
019400
019500     CALL "BANK2" USING WK-LOGIN-RECORD WK-LOGIN-RESULT.
019600
019700     IF WK-LOGIN-RC NOT = "00"
019800         MOVE "02" TO LK-RESULT-CODE
019900         MOVE "LOGIN FAILED" TO LK-RESULT-MESSAGE
020000         GO TO P10-LOGIN-CHECK-EXIT.
020100
020200     MOVE WK-LOGIN-CUST-ID TO TXNIN-CUST-ID.
020300 P10-LOGIN-CHECK-EXIT.
020400     EXIT.
020500
020600*-----------------------------------------------------------------
020700* P10-FIND-SENDER -- locate the sending customer's own deposit
020800* account.  Same GO TO scan-loop shape as BANK5's P5-FIND-ACCOUNT.
020900*-----------------------------------------------------------------
021000 P10-FIND-SENDER.
021100     MOVE "N" TO WK-SENDER-SW.
021200     MOVE LOW-VALUES TO DA-ACCOUNT-ID.
021300     START DEPOSIT-ACCOUNT-MASTER KEY NOT LESS THAN DA-ACCOUNT-ID
021400         INVALID KEY
021500             GO TO P10-FIND-SENDER-EXIT.
021600 P10-FIND-SENDER-SCAN.
021700     READ DEPOSIT-ACCOUNT-MASTER NEXT RECORD
021800         AT END
021900             GO TO P10-FIND-SENDER-EXIT.
022000     IF DA-CUSTOMER-ID = TXNIN-CUST-ID AND NOT DA-STATUS-CLOSED
022100         MOVE DA-ACCOUNT-ID TO WK-SENDER-ACCOUNT-ID
022200         SET WK-SENDER-FOUND TO TRUE
022300         GO TO P10-FIND-SENDER-EXIT.
022400     GO TO P10-FIND-SENDER-SCAN.
022500 P10-FIND-SENDER-EXIT.
022600     EXIT.
022700
022800*-----------------------------------------------------------------
022900* P10-FIND-RECEIVER-CUST -- resolve TXNIN-DEST-IDENT-NO to a
023000* CUST-ID.  Same shape as BANK2's own P2-FIND-BY-IDENT, just run
023100* here against CUSTOMER-MASTER directly since the receiver has
023200* given us no password to hand BANK2 for a login.
023300*-----------------------------------------------------------------
023400 P10-FIND-RECEIVER-CUST.
023500     MOVE "N" TO WK-RECEIVER-CUST-SW.
023600     MOVE LOW-VALUES TO CUST-ID.
023700     START CUSTOMER-MASTER KEY NOT LESS THAN CUST-ID
023800         INVALID KEY
023900             GO TO P10-FIND-RECEIVER-CUST-EXIT.
024000 P10-FIND-RECEIVER-CUST-SCAN.
024100     READ CUSTOMER-MASTER NEXT RECORD
024200         AT END
024300             GO TO P10-FIND-RECEIVER-CUST-EXIT.
024400     IF CUST-IDENT-NO = TXNIN-DEST-IDENT-NO
024500         MOVE CUST-ID TO WK-RECEIVER-CUST-ID
024600         SET WK-RECEIVER-CUST-FOUND TO TRUE
024700         GO TO P10-FIND-RECEIVER-CUST-EXIT.
024800     GO TO P10-FIND-RECEIVER-CUST-SCAN.
024900 P10-FIND-RECEIVER-CUST-EXIT.
025000     EXIT.
025100
025200*-----------------------------------------------------------------
025300* P10-FIND-RECEIVER-ACCT -- locate the receiving customer's own
025400* deposit account, once WK-RECEIVER-CUST-ID is known.
025500*-----------------------------------------------------------------
025600 P10-FIND-RECEIVER-ACCT.
025700     MOVE "N" TO WK-RECEIVER-ACCT-SW.
025800     MOVE LOW-VALUES TO DA-ACCOUNT-ID.
025900     START DEPOSIT-ACCOUNT-MASTER KEY NOT LESS THAN DA-ACCOUNT-ID
026000         INVALID KEY
026100             GO TO P10-FIND-RECEIVER-ACCT-EXIT.
026200 P10-FIND-RECEIVER-ACCT-SCAN.
026300     READ DEPOSIT-ACCOUNT-MASTER NEXT RECORD
026400         AT END
026500             GO TO P10-FIND-RECEIVER-ACCT-EXIT.
026600     IF DA-CUSTOMER-ID = WK-RECEIVER-CUST-ID AND
026700             NOT DA-STATUS-CLOSED
026800         MOVE DA-ACCOUNT-ID TO WK-RECEIVER-ACCOUNT-ID
026900         SET WK-RECEIVER-ACCT-FOUND TO TRUE
027000         GO TO P10-FIND-RECEIVER-ACCT-EXIT.
027100     GO TO P10-FIND-RECEIVER-ACCT-SCAN.
027200 P10-FIND-RECEIVER-ACCT-EXIT.
027300     EXIT.
027400
027500*-----------------------------------------------------------------
027600* P10-TRANSFER -- all-or-nothing.  Resolve both accounts and
027700* check the sender's balance before either DEPOSIT-ACCOUNT-MASTER
027800* row is touched; the two REWRITEs and two TRANSACTION-LEDGER
027900* WRITEs only happen once every prior check has passed.
028000*-----------------------------------------------------------------
028100 P10-TRANSFER.
028200     IF TXNIN-AMOUNT NOT > 0
028300         MOVE "04" TO LK-RESULT-CODE
028400         MOVE "AMOUNT MUST BE POSITIVE" TO LK-RESULT-MESSAGE
028500         GO TO P10-TRANSFER-EXIT.
028600
028700     OPEN INPUT DEPOSIT-ACCOUNT-MASTER.
028800     PERFORM P10-FIND-SENDER THRU P10-FIND-SENDER-EXIT.
028900     CLOSE DEPOSIT-ACCOUNT-MASTER.
029000
029100     IF NOT WK-SENDER-FOUND
029200         MOVE "01" TO LK-RESULT-CODE
029300         MOVE "SENDER ACCOUNT NOT FOUND" TO LK-RESULT-MESSAGE
029400         GO TO P10-TRANSFER-EXIT.
029500
029600     OPEN INPUT CUSTOMER-MASTER.
029700     PERFORM P10-FIND-RECEIVER-CUST THRU
029800         P10-FIND-RECEIVER-CUST-EXIT.
029900     CLOSE CUSTOMER-MASTER.
030000
030100     IF NOT WK-RECEIVER-CUST-FOUND
030200         MOVE "02" TO LK-RESULT-CODE
030300         MOVE "RECEIVER CUSTOMER NOT FOUND" TO LK-RESULT-MESSAGE
030400         GO TO P10-TRANSFER-EXIT.
030500
030600     OPEN INPUT DEPOSIT-ACCOUNT-MASTER.
030700     PERFORM P10-FIND-RECEIVER-ACCT THRU
030800         P10-FIND-RECEIVER-ACCT-EXIT.
030900     CLOSE DEPOSIT-ACCOUNT-MASTER.
031000
031100     IF NOT WK-RECEIVER-ACCT-FOUND
031200         MOVE "03" TO LK-RESULT-CODE
031300         MOVE "RECEIVER ACCOUNT NOT FOUND" TO LK-RESULT-MESSAGE
031400         GO TO P10-TRANSFER-EXIT.
031500
031600     OPEN I-O DEPOSIT-ACCOUNT-MASTER.
031700
031800     MOVE WK-SENDER-ACCOUNT-ID TO DA-ACCOUNT-ID.
031900     READ DEPOSIT-ACCOUNT-MASTER
032000         INVALID KEY
032100             CLOSE DEPOSIT-ACCOUNT-MASTER
032200             MOVE "01" TO LK-RESULT-CODE
032300             MOVE "SENDER ACCOUNT NOT FOUND" TO
032400                 LK-RESULT-MESSAGE
032500             GO TO P10-TRANSFER-EXIT.
032600
032700     IF DA-BALANCE < TXNIN-AMOUNT
032800         CLOSE DEPOSIT-ACCOUNT-MASTER
032900         MOVE "05" TO LK-RESULT-CODE
033000         MOVE "INSUFFICIENT FUNDS" TO LK-RESULT-MESSAGE
033100         GO TO P10-TRANSFER-EXIT.
033200
033300     SUBTRACT TXNIN-AMOUNT FROM DA-BALANCE.
033400     REWRITE DEPOSIT-ACCOUNT-RECORD.
033500
033600     MOVE WK-RECEIVER-ACCOUNT-ID TO DA-ACCOUNT-ID.
033700     READ DEPOSIT-ACCOUNT-MASTER
033800         INVALID KEY
033900             CLOSE DEPOSIT-ACCOUNT-MASTER
034000             MOVE "03" TO LK-RESULT-CODE
034100             MOVE "RECEIVER ACCOUNT NOT FOUND" TO
034200                 LK-RESULT-MESSAGE
034300             GO TO P10-TRANSFER-EXIT.
034400
034500     ADD TXNIN-AMOUNT TO DA-BALANCE.
034600     REWRITE DEPOSIT-ACCOUNT-RECORD.
034700
034800     CLOSE DEPOSIT-ACCOUNT-MASTER.
034900
035000     PERFORM P10-POST-LEGS THRU P10-POST-LEGS-EXIT.
035100
035200     MOVE "00" TO LK-RESULT-CODE.
035300     MOVE "TRANSFER POSTED" TO LK-RESULT-MESSAGE.
035400     MOVE WK-SENDER-ACCOUNT-ID TO LK-RESULT-KEY.
035500 P10-TRANSFER-EXIT.
035600     EXIT.
035700
035800*-----------------------------------------------------------------
035900* P10-POST-LEGS -- write the two TRANSACTION-LEDGER rows.  The
036000* sender leg takes the input sequence number, the receiver leg
036100* takes the next one, the same way GUARDAR-TRF used to bump
036200* LAST-MOV-NUM a second time for the destination-side MOVIMIENTO.
036300*-----------------------------------------------------------------
036400 P10-POST-LEGS.
036500     MOVE TXNIN-RUN-DATE(1:4) TO WK-TODAY-YEAR.
036600     MOVE TXNIN-RUN-DATE(5:2) TO WK-TODAY-MONTH.
036700     MOVE TXNIN-RUN-DATE(7:2) TO WK-TODAY-DAY.
036800
036900     MOVE TXNIN-SEQ-NO TO WK-SEQ-DISPLAY.
037000     MOVE "TXN-"        TO WK-NTI-PREFIX.
037100     MOVE TXNIN-RUN-DATE TO WK-NTI-RUN-DATE.
037200     MOVE "-"           TO WK-NTI-DASH.
037300     MOVE WK-SEQ-DISPLAY TO WK-NTI-SEQUENCE.
037400     MOVE WK-NEW-TXN-ID TO WK-OUT-LEG-TXN-ID.
037500
037600     ADD 1 TO WK-SEQ-DISPLAY.
037700     MOVE WK-SEQ-DISPLAY TO WK-NTI-SEQUENCE.
037800     MOVE WK-NEW-TXN-ID TO WK-IN-LEG-TXN-ID.
037900
038000     OPEN EXTEND TRANSACTION-LEDGER.
038100     IF FST = "35"
038200         CLOSE TRANSACTION-LEDGER
038300         OPEN OUTPUT TRANSACTION-LEDGER
038400         CLOSE TRANSACTION-LEDGER
038500         OPEN EXTEND TRANSACTION-LEDGER.
038600
038700     MOVE WK-OUT-LEG-TXN-ID      TO TXN-ID.
038800     MOVE WK-SENDER-ACCOUNT-ID   TO TXN-ACCOUNT-ID.
038900     SET TXN-TYPE-TRANSFER-OUT TO TRUE.
039000     MOVE TXNIN-AMOUNT           TO TXN-AMOUNT.
039100     MOVE SPACES                 TO TXN-NOTE.
039200     MOVE "TRANSFER TO "         TO TXN-NOTE(1:12).
039300     MOVE WK-RECEIVER-ACCOUNT-ID TO TXN-NOTE(13:10).
039400     MOVE WK-TODAY-YEAR          TO TXN-CR-YEAR.
039500     MOVE WK-TODAY-MONTH         TO TXN-CR-MONTH.
039600     MOVE WK-TODAY-DAY           TO TXN-CR-DAY.
039700     MOVE "T"                    TO TXN-CR-T.
039800     MOVE "00"                   TO TXN-CR-HOUR.
039900     MOVE "00"                   TO TXN-CR-MINUTE.
040000     MOVE "00"                   TO TXN-CR-SECOND.
040100     MOVE TXNIN-SEQ-NO           TO TXN-SEQ-NO.
040200     MOVE SPACES                 TO FILLER-1 OF TRANSACTION-RECORD.
040300     WRITE TRANSACTION-RECORD.
040400
040500     MOVE WK-IN-LEG-TXN-ID        TO TXN-ID.
040600     MOVE WK-RECEIVER-ACCOUNT-ID  TO TXN-ACCOUNT-ID.
040700     SET TXN-TYPE-TRANSFER-IN TO TRUE.
040800     MOVE TXNIN-AMOUNT            TO TXN-AMOUNT.
040900     MOVE SPACES                  TO TXN-NOTE.
041000     MOVE "TRANSFER FROM "        TO TXN-NOTE(1:14).
041100     MOVE WK-SENDER-ACCOUNT-ID    TO TXN-NOTE(15:10).
041200     MOVE WK-SEQ-DISPLAY          TO TXN-SEQ-NO.
041300     MOVE SPACES                  TO FILLER-1 OF TRANSACTION-RECORD.
041400     WRITE TRANSACTION-RECORD.
041500
041600     CLOSE TRANSACTION-LEDGER.
041700 P10-POST-LEGS-EXIT.
041800     EXIT.
