000100*****************************************************************
000200* CARDMAST.cpy                                                 *
000300* UnizarBank  --  Debit card master (CARD-MASTER).  One row    *
000400* per card, one card per deposit account.  Supersedes the old  *
000500* TARJETAREG (TNUM-E/TPIN-E) pair; the 16-digit card number and *
000600* 4-digit PIN from the old file live on here now as CARD-NUMBER*
000700* and CARD-PIN (widened to 6 digits per the card-brand PIN      *
000800* mandate, ticket UB-133).                                      *
000900*---------------------------------------------------------------
001000* 1989-02-11 JAG  First cut (as TARJETAREG, 16+4 digits only).  *
001100* 1994-11-03 MCL  Added INTENTOSREG-style retry counter inline  *
001200*                 instead of a separate INTENTOS file.          *
001300* 2001-06-14 MCL  PIN widened 4 -> 6 digits; added CARD-TXN-    *
001400*                 LIMIT and CARD-STATUS 88-levels for the        *
001500*                 freeze-sync-to-account work (ticket UB-133).  *
001600*****************************************************************
001700 01  CARD-RECORD.
001800     02  CARD-ID                      PIC X(36).
001900     02  CARD-ACCOUNT-ID              PIC X(10).
002000     02  CARD-NUMBER                  PIC X(16).
002100     02  CARD-TXN-LIMIT               PIC 9(5).
002200     02  CARD-STATUS                  PIC X(8).
002300         88  CARD-STATUS-ACTIVE            VALUE "ACTIVE  ".
002400         88  CARD-STATUS-INACTIVE         VALUE "INACTIVE".
002500         88  CARD-STATUS-FROZEN            VALUE "FROZEN  ".
002600     02  CARD-PIN                     PIC X(6).
002700     02  CARD-CREATED-AT              PIC X(26).
002800     02  CARD-CREATED-DATE REDEFINES CARD-CREATED-AT.
002900         03  CARD-CR-YEAR             PIC X(4).
003000         03  FILLER                   PIC X(1).
003100         03  CARD-CR-MONTH            PIC X(2).
003200         03  FILLER                   PIC X(1).
003300         03  CARD-CR-DAY              PIC X(2).
003400         03  FILLER                   PIC X(16).
003500     02  CARD-PIN-FAIL-CT             PIC 9(1)       COMP.
003600     02  FILLER-1                     PIC X(60).
