000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK2.
000300 AUTHOR. J A GRACIA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 02/11/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - CUSTOMER RECORDS.
000800*****************************************************************
000900*  BANK2  --  CUSTOMER MAINTENANCE / LOGIN VERIFICATION          *
001000*  CREATE and UPDATE post to CUSTOMER-MASTER.  LOGIN is the       *
001100*  credential check every other unit program calls before it     *
001200*  will touch an account, a card or a ticket -- nobody else        *
001300*  reads CUST-PASSWORD-HASH directly.                             *
001400*                                                                 *
001500*  Was the balance-inquiry screen (CONSULTA DE SALDO); the        *
001600*  LECTURA-MOV scan-for-matching-card loop became P2-FIND-BY-     *
001700*  IDENT below -- we still don't have an alternate index on       *
001800*  CUST-IDENT-NO, we just scan for it the same way we used to     *
001900*  scan F-MOVIMIENTOS for a card number.                          *
002000*-----------------------------------------------------------------
002100* DATE       BY   TICKET   DESCRIPTION                      CHG
002200*-----------------------------------------------------------------
002300* 02/11/89   JAG  ------   FIRST WRITTEN. BALANCE INQUIRY SCREEN. UC001
002400* 06/22/91   JAG  UB-047   ADDED INTENTOS LOCKOUT CHECK.      UC002
002500* 11/03/98   MCL  UB-129   YEAR-2000 DATE WINDOW ON CAMPOS-   UC003
002600*                          FECHA (4-DIGIT YEAR STORED).
002700* 04/19/94   MCL  UB-101   ADDED TELLER-ASSISTED PASSWORD      UC004
002800*                          RESET (CUST-PASSWORD-HASH).
002900* 03/20/11   JAG  UB-241   RECAST AS CUSTOMER-MASTER MAINTENANCE UC005
003000*                          PROGRAM.  DROPPED SCREEN SECTION.    UC005
003100*                          ADDED CREATE/UPDATE/LOGIN ACTIONS.
003200* 09/02/13   MCL  UB-266   ADDED DS-1 PASSWORD DIGEST (P2-HASH- UC006
003300*                          PASSWORD) TO REPLACE PLAINTEXT        UC006
003400*                          STORAGE.  HOME-GROWN, NOT A VENDOR     UC006
003500*                          ALGORITHM -- SEE PARAGRAPH BANNER.     UC006
003600* 01/11/18   PSR  UB-301   PASSWORD STRENGTH CHECK ADDED ON      UC007
003700*                          CREATE AND ON PASSWORD CHANGE.        UC007
003800* 06/14/24   PSR  UB-362   AUDIT FINDING: DS-1 WAS NOT A         UC008
003900*                          CRYPTOGRAPHIC DIGEST.  REPLACED       UC008
004000*                          P2-HASH-PASSWORD WITH A REAL SHA-256  UC008
004100*                          BUILT OUT OF DIVIDE/COMPUTE SINCE     UC008
004200*                          THIS COMPILER HAS NO AND/OR/XOR/      UC008
004300*                          ROTATE VERB -- SEE THE NEW PARAGRAPH  UC008
004400*                          BANNER FOR HOW.  ENTRY POINT/CONTRACT UC008
004500*                          UNCHANGED SO P2-CREATE/P2-UPDATE/     UC008
004600*                          P2-LOGIN NEEDED NO CHANGES.            UC008
004700*****************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMAS1
005900         ORGANIZATION IS INDEXED
006000         ACCESS MODE IS DYNAMIC
006100         RECORD KEY IS CUST-ID
006200         FILE STATUS IS FSM.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  CUSTOMER-MASTER
006700     LABEL RECORD STANDARD
006800     VALUE OF FILE-ID IS "custmast.ubd".
006900 COPY CUSTMAST.
007000
007100 WORKING-STORAGE SECTION.
007200 77  FSM                           PIC X(2).
007300
007400 78  WC-RC-OK                      VALUE 0.
007500 78  WC-RC-NOT-FOUND               VALUE 1.
007600 78  WC-RC-BAD-PASSWORD            VALUE 2.
007700 78  WC-RC-LOGIN-FAILED            VALUE 3.
007800
007900*    WC-SHA-ORDTAB -- every byte P2-HASH-PASSWORD is ever asked
008000*    to fold is a printable-ASCII character (space thru tilde)
008100*    off a branch terminal or teller keyboard; this table gives
008200*    each one's true byte value without an ORD intrinsic.
008300 01  WC-SHA-ORDTAB.
008400     05  WC-SHA-ORDTAB-P1          PIC X(48)      VALUE
008500         " !""#$%&'()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNO".
008600     05  WC-SHA-ORDTAB-P2          PIC X(47)      VALUE
008700         "PQRSTUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~".
008800     05  FILLER                    PIC X(5).
008900
009000 01  WC-SHA-MSG.
009100     05  WC-SHA-MSGLEN             PIC 9(3)       COMP.
009200     05  WC-SHA-BYTE               PIC 9(3)       COMP OCCURS 64 TIMES.
009300     05  WC-SHA-SCANIDX            PIC 9(3)       COMP.
009400     05  WC-SHA-ORD-CHAR           PIC X(1).
009500     05  WC-SHA-ORD-VAL            PIC 9(3)       COMP.
009600     05  FILLER                    PIC X(4).
009700
009800 01  WC-SHA-SCHEDULE.
009900     05  WC-SHA-W                  PIC 9(10)      COMP OCCURS 64 TIMES.
010000     05  FILLER                    PIC X(4).
010100
010200 01  WC-SHA-KTABLE.
010300     05  WC-SHA-K                  PIC 9(10)      COMP OCCURS 64 TIMES.
010400     05  FILLER                    PIC X(4).
010500
010600 01  WC-SHA-STATE.
010700     05  WC-SHA-H0                 PIC 9(10)      COMP.
010800     05  WC-SHA-H1                 PIC 9(10)      COMP.
010900     05  WC-SHA-H2                 PIC 9(10)      COMP.
011000     05  WC-SHA-H3                 PIC 9(10)      COMP.
011100     05  WC-SHA-H4                 PIC 9(10)      COMP.
011200     05  WC-SHA-H5                 PIC 9(10)      COMP.
011300     05  WC-SHA-H6                 PIC 9(10)      COMP.
011400     05  WC-SHA-H7                 PIC 9(10)      COMP.
011500     05  FILLER                    PIC X(4).
011600
011700*    WC-SHA-STATE-FLAT -- lets P2-SHA-FINALIZE and P2-SHA-
011800*    RENDER-HEX walk H0 thru H7 by subscript instead of eight
011900*    separate named MOVEs apiece.
012000 01  WC-SHA-STATE-FLAT REDEFINES WC-SHA-STATE.
012100     05  WC-SHA-STATE-WORD         PIC 9(10)      COMP OCCURS 8 TIMES.
012200     05  FILLER                    PIC X(4).
012300
012400 01  WC-SHA-ROUNDVARS.
012500     05  WC-SHA-A                  PIC 9(10)      COMP.
012600     05  WC-SHA-B                  PIC 9(10)      COMP.
012700     05  WC-SHA-C                  PIC 9(10)      COMP.
012800     05  WC-SHA-D                  PIC 9(10)      COMP.
012900     05  WC-SHA-E                  PIC 9(10)      COMP.
013000     05  WC-SHA-F                  PIC 9(10)      COMP.
013100     05  WC-SHA-G                  PIC 9(10)      COMP.
013200     05  WC-SHA-HH                 PIC 9(10)      COMP.
013300     05  WC-SHA-T1                 PIC 9(11)      COMP.
013400     05  WC-SHA-T2                 PIC 9(11)      COMP.
013500     05  WC-SHA-S0                 PIC 9(10)      COMP.
013600     05  WC-SHA-S1                 PIC 9(10)      COMP.
013700     05  WC-SHA-LS0                PIC 9(10)      COMP.
013800     05  WC-SHA-LS1                PIC 9(10)      COMP.
013900     05  WC-SHA-CH                 PIC 9(10)      COMP.
014000     05  WC-SHA-MAJ                PIC 9(10)      COMP.
014100     05  WC-SHA-V1                 PIC 9(10)      COMP.
014200     05  WC-SHA-V2                 PIC 9(10)      COMP.
014300     05  WC-SHA-V3                 PIC 9(10)      COMP.
014400     05  WC-SHA-RNDIDX             PIC 9(3)       COMP.
014500     05  WC-SHA-IDX                PIC 9(3)       COMP.
014600     05  WC-SHA-TMPIDX             PIC 9(3)       COMP.
014700     05  FILLER                    PIC X(4).
014800
014900*    WC-SHA-BITOPS -- this compiler has no AND/OR/XOR/ROTATE
015000*    verb; AND32/XOR32 below tear a word down to 32 individual
015100*    0/1 bits here, combine bit-by-bit, and build the result
015200*    back up.
015300 01  WC-SHA-BITOPS.
015400     05  WC-SHA-OPX                PIC 9(10)      COMP.
015500     05  WC-SHA-OPY                PIC 9(10)      COMP.
015600     05  WC-SHA-OPR                PIC 9(10)      COMP.
015700     05  WC-SHA-DECOMP-TMP         PIC 9(10)      COMP.
015800     05  WC-SHA-BITS-X             PIC 9(1)       COMP OCCURS 32 TIMES.
015900     05  WC-SHA-BITS-Y             PIC 9(1)       COMP OCCURS 32 TIMES.
016000     05  WC-SHA-BITS-R             PIC 9(1)       COMP OCCURS 32 TIMES.
016100     05  WC-SHA-BITIDX             PIC 9(2)       COMP.
016200     05  FILLER                    PIC X(4).
016300
016400 01  WC-SHA-ARITH.
016500     05  WC-SHA-DIVISOR            PIC 9(10)      COMP.
016600     05  WC-SHA-MULT               PIC 9(10)      COMP.
016700     05  WC-SHA-QUOT               PIC 9(11)      COMP.
016800     05  WC-SHA-REM                PIC 9(10)      COMP.
016900     05  WC-SHA-SUM                PIC 9(11)      COMP.
017000     05  FILLER                    PIC X(4).
017100
017200 01  WC-SHA-HEXOUT.
017300     05  WC-SHA-HEXTAB             PIC X(16)      VALUE
017400         "0123456789abcdef".
017500     05  WC-SHA-HEXWORD            PIC 9(10)      COMP.
017600     05  WC-SHA-HEXTMP             PIC 9(10)      COMP.
017700     05  WC-SHA-HEXCHARS           PIC X(8).
017800     05  WC-SHA-NIBBLE             PIC 9(2)       COMP.
017900     05  WC-SHA-HEXIDX             PIC 9(2)       COMP.
018000     05  WC-SHA-HEXPOS             PIC 9(2)       COMP.
018100     05  WC-SHA-HEXOFFSET          PIC 9(2)       COMP.
018200     05  FILLER                    PIC X(4).
018300
018400 01  WC-PASSWORD-WORK.
018500     05  WC-PASSWORD-PLAIN         PIC X(20).
018600     05  WC-PASSWORD-HASH-CALC     PIC X(64).
018700     05  WC-HAS-DIGIT-SW           PIC X(1)       VALUE "N".
018800         88  WC-HAS-DIGIT              VALUE "Y".
018900     05  WC-HAS-LETTER-SW          PIC X(1)       VALUE "N".
019000         88  WC-HAS-LETTER             VALUE "Y".
019100     05  WC-PWCHECK-IDX            PIC 9(3)       COMP.
019200     05  FILLER                    PIC X(6).
019300
019400 01  WC-DATE-WORK.
019500     05  WC-TODAY.
019600         10  WC-TODAY-YEAR         PIC 9(4).
019700         10  WC-TODAY-MONTH        PIC 9(2).
019800         10  WC-TODAY-DAY          PIC 9(2).
019900     05  WC-TODAY-TIME.
020000         10  WC-TODAY-HOUR         PIC 9(2).
020100         10  WC-TODAY-MINUTE       PIC 9(2).
020200         10  WC-TODAY-SECOND       PIC 9(2).
020300         10  WC-TODAY-HUNDS        PIC 9(2).
020400     05  FILLER                    PIC X(4).
020500
020600*    WC-DATE-WORK-NUM gives the report paragraphs a single
020700*    8-digit YYYYMMDD view of WC-TODAY without a re-MOVE.
020800 01  WC-DATE-WORK-NUM REDEFINES WC-DATE-WORK.
020900     05  WC-TODAY-YYYYMMDD         PIC 9(8).
021000     05  FILLER                    PIC X(8).
021100
021200 01  WC-NEW-CUST-ID                PIC X(36).
021300
021400*    WC-NEW-CUST-ID-PARTS is the same 36 bytes seen as
021500*    PREFIX/RUN-DATE/SEQUENCE so P2-NEXT-CUST-ID's output can be
021600*    sanity-checked in a debug DISPLAY without re-parsing it.
021700 01  WC-NEW-CUST-ID-PARTS REDEFINES WC-NEW-CUST-ID.
021800     05  WC-NCI-PREFIX             PIC X(5).
021900     05  WC-NCI-RUN-DATE           PIC X(9).
022000     05  WC-NCI-SEQUENCE           PIC X(22).
022100
022200 01  WC-SEQ-DISPLAY                PIC 9(9).
022300
022400 LINKAGE SECTION.
022500 COPY TXNIN REPLACING TRANSACTION-INPUT-RECORD
022600     BY LK-CUSTOMER-TXN.
022700
022800 01  LK-RESULT.
022900     05  LK-RESULT-CODE            PIC X(2).
023000     05  LK-RESULT-MESSAGE         PIC X(60).
023100     05  LK-RESULT-KEY             PIC X(36).
023200     05  FILLER                    PIC X(4).
023300
023400 PROCEDURE DIVISION USING LK-CUSTOMER-TXN LK-RESULT.
023500 P2-MAIN.
023600     MOVE SPACES TO LK-RESULT-CODE.
023700     MOVE SPACES TO LK-RESULT-MESSAGE.
023800     MOVE SPACES TO LK-RESULT-KEY.
023900
024000     IF TXNIN-ACTION-CODE = "CREATE"
024100         PERFORM P2-CREATE THRU P2-CREATE-EXIT
024200         GO TO P2-MAIN-EXIT.
024300     IF TXNIN-ACTION-CODE = "UPDATE"
024400         PERFORM P2-UPDATE THRU P2-UPDATE-EXIT
024500         GO TO P2-MAIN-EXIT.
024600     IF TXNIN-ACTION-CODE = "LOGIN"
024700         PERFORM P2-LOGIN THRU P2-LOGIN-EXIT
024800         GO TO P2-MAIN-EXIT.
024900
025000     MOVE "99" TO LK-RESULT-CODE.
025100     MOVE "UNKNOWN CUSTOMER ACTION CODE" TO LK-RESULT-MESSAGE.
025200
025300 P2-MAIN-EXIT.
025400     EXIT PROGRAM.
025500
025600*-----------------------------------------------------------------
025700* P2-CREATE -- open a new customer.  Strength check, generate
025800* CUST-ID, digest the password, write the row ACTIVE.
025900*-----------------------------------------------------------------
026000 P2-CREATE.
026100     MOVE TXNIN-PASSWORD TO WC-PASSWORD-PLAIN.
026200     IF TXNIN-PASSWORD = SPACES
026300         MOVE "changeme123" TO WC-PASSWORD-PLAIN.
026400
026500     PERFORM P2-VALIDATE-PASSWORD THRU P2-VALIDATE-PASSWORD-EXIT.
026600     IF NOT WC-HAS-DIGIT OR NOT WC-HAS-LETTER
026700         MOVE "02" TO LK-RESULT-CODE
026800         MOVE "PASSWORD TOO WEAK" TO LK-RESULT-MESSAGE
026900         GO TO P2-CREATE-EXIT.
027000
027100     PERFORM P2-NEXT-CUST-ID THRU P2-NEXT-CUST-ID-EXIT.
027200     PERFORM P2-HASH-PASSWORD THRU P2-HASH-PASSWORD-EXIT.
027300
027400     MOVE WC-NEW-CUST-ID    TO CUST-ID.
027500     MOVE TXNIN-NAME        TO CUST-NAME.
027600     MOVE TXNIN-IDENT-NO    TO CUST-IDENT-NO.
027700     MOVE SPACES            TO CUST-PHONE-NO.
027800     MOVE SPACES            TO CUST-ADDRESS.
027900     MOVE TXNIN-EMAIL       TO CUST-EMAIL.
028000     MOVE WC-PASSWORD-HASH-CALC TO CUST-PASSWORD-HASH.
028100     SET CUST-STATUS-ACTIVE TO TRUE.
028200     PERFORM P2-STAMP-CREATED-AT THRU P2-STAMP-CREATED-AT-EXIT.
028300     MOVE 0                 TO CUST-LOGIN-FAIL-CT.
028400     MOVE 0                 TO CUST-LAST-LOGIN-RC.
028500     MOVE SPACES             TO FILLER-1 OF CUSTOMER-RECORD.
028600
028700     OPEN I-O CUSTOMER-MASTER.
028800     IF FSM = "35"
028900         CLOSE CUSTOMER-MASTER
029000         OPEN OUTPUT CUSTOMER-MASTER
029100         CLOSE CUSTOMER-MASTER
029200         OPEN I-O CUSTOMER-MASTER.
029300
029400     WRITE CUSTOMER-RECORD
029500         INVALID KEY
029600             MOVE "03" TO LK-RESULT-CODE
029700             MOVE "DUPLICATE CUST-ID" TO LK-RESULT-MESSAGE
029800             CLOSE CUSTOMER-MASTER
029900             GO TO P2-CREATE-EXIT.
030000
030100     CLOSE CUSTOMER-MASTER.
030200     MOVE "00" TO LK-RESULT-CODE.
030300     MOVE "CUSTOMER CREATED" TO LK-RESULT-MESSAGE.
030400     MOVE WC-NEW-CUST-ID TO LK-RESULT-KEY.
030500 P2-CREATE-EXIT.
030600     EXIT.
030700
030800*-----------------------------------------------------------------
030900* P2-UPDATE -- rewrite NAME/EMAIL/STATUS; optional password
031000* change, gated on the current password matching.
031100*-----------------------------------------------------------------
031200 P2-UPDATE.
031300     OPEN I-O CUSTOMER-MASTER.
031400     MOVE TXNIN-CUST-ID TO CUST-ID.
031500     READ CUSTOMER-MASTER
031600         INVALID KEY
031700             MOVE "01" TO LK-RESULT-CODE
031800             MOVE "CUSTOMER NOT FOUND" TO LK-RESULT-MESSAGE
031900             CLOSE CUSTOMER-MASTER
032000             GO TO P2-UPDATE-EXIT.
032100
032200     IF TXNIN-NEW-PASSWORD NOT = SPACES
032300         MOVE TXNIN-PASSWORD TO WC-PASSWORD-PLAIN
032400         PERFORM P2-HASH-PASSWORD THRU P2-HASH-PASSWORD-EXIT
032500         IF WC-PASSWORD-HASH-CALC NOT = CUST-PASSWORD-HASH
032600             MOVE "02" TO LK-RESULT-CODE
032700             MOVE "CURRENT PASSWORD INCORRECT" TO LK-RESULT-MESSAGE
032800             CLOSE CUSTOMER-MASTER
032900             GO TO P2-UPDATE-EXIT
033000         END-IF
033100
033200         MOVE TXNIN-NEW-PASSWORD TO WC-PASSWORD-PLAIN
033300         PERFORM P2-VALIDATE-PASSWORD
033400             THRU P2-VALIDATE-PASSWORD-EXIT
033500         IF NOT WC-HAS-DIGIT OR NOT WC-HAS-LETTER
033600             MOVE "02" TO LK-RESULT-CODE
033700             MOVE "NEW PASSWORD TOO WEAK" TO LK-RESULT-MESSAGE
033800             CLOSE CUSTOMER-MASTER
033900             GO TO P2-UPDATE-EXIT
034000         END-IF
034100         PERFORM P2-HASH-PASSWORD THRU P2-HASH-PASSWORD-EXIT
034200         MOVE WC-PASSWORD-HASH-CALC TO CUST-PASSWORD-HASH
034300     END-IF.
034400
034500     IF TXNIN-NAME NOT = SPACES
034600         MOVE TXNIN-NAME TO CUST-NAME.
034700     IF TXNIN-EMAIL NOT = SPACES
034800         MOVE TXNIN-EMAIL TO CUST-EMAIL.
034900     IF TXNIN-STATUS-VALUE NOT = SPACES
035000         MOVE TXNIN-STATUS-VALUE TO CUST-STATUS.
035100
035200     REWRITE CUSTOMER-RECORD
035300         INVALID KEY
035400             MOVE "09" TO LK-RESULT-CODE
035500             MOVE "REWRITE FAILED" TO LK-RESULT-MESSAGE
035600             CLOSE CUSTOMER-MASTER
035700             GO TO P2-UPDATE-EXIT.
035800
035900     CLOSE CUSTOMER-MASTER.
036000     MOVE "00" TO LK-RESULT-CODE.
036100     MOVE "CUSTOMER UPDATED" TO LK-RESULT-MESSAGE.
036200     MOVE CUST-ID TO LK-RESULT-KEY.
036300 P2-UPDATE-EXIT.
036400     EXIT.
036500
036600*-----------------------------------------------------------------
036700* P2-LOGIN -- the credential check used by every other unit.
036800* Accepts either CUST-ID or, when that is blank, CUST-IDENT-NO
036900* (the old card-number-scan idiom, now scanning for an
037000* identification number instead).  No master write.
037100*-----------------------------------------------------------------
037200 P2-LOGIN.
037300     OPEN INPUT CUSTOMER-MASTER.
037400     IF FSM NOT = "00"
037500         MOVE "01" TO LK-RESULT-CODE
037600         MOVE "CUSTOMER FILE NOT AVAILABLE" TO LK-RESULT-MESSAGE
037700         GO TO P2-LOGIN-EXIT.
037800
037900     IF TXNIN-CUST-ID NOT = SPACES
038000         MOVE TXNIN-CUST-ID TO CUST-ID
038100         READ CUSTOMER-MASTER
038200             INVALID KEY
038300                 MOVE "01" TO LK-RESULT-CODE
038400                 MOVE "CUSTOMER NOT FOUND" TO LK-RESULT-MESSAGE
038500                 CLOSE CUSTOMER-MASTER
038600                 GO TO P2-LOGIN-EXIT
038700         END-READ
038800     ELSE
038900         PERFORM P2-FIND-BY-IDENT THRU P2-FIND-BY-IDENT-EXIT
039000         IF LK-RESULT-CODE NOT = SPACES
039100             CLOSE CUSTOMER-MASTER
039200             GO TO P2-LOGIN-EXIT
039300         END-IF
039400     END-IF.
039500
039600     IF NOT CUST-STATUS-ACTIVE
039700         MOVE "03" TO LK-RESULT-CODE
039800         MOVE "CUSTOMER NOT ACTIVE" TO LK-RESULT-MESSAGE
039900         CLOSE CUSTOMER-MASTER
040000         GO TO P2-LOGIN-EXIT.
040100
040200     MOVE TXNIN-PASSWORD TO WC-PASSWORD-PLAIN.
040300     PERFORM P2-HASH-PASSWORD THRU P2-HASH-PASSWORD-EXIT.
040400     IF WC-PASSWORD-HASH-CALC NOT = CUST-PASSWORD-HASH
040500         MOVE "03" TO LK-RESULT-CODE
040600         MOVE "LOGIN FAILED" TO LK-RESULT-MESSAGE
040700         CLOSE CUSTOMER-MASTER
040800         GO TO P2-LOGIN-EXIT.
040900
041000     CLOSE CUSTOMER-MASTER.
041100     MOVE "00" TO LK-RESULT-CODE.
041200     MOVE "LOGIN OK" TO LK-RESULT-MESSAGE.
041300     MOVE CUST-ID TO LK-RESULT-KEY.
041400 P2-LOGIN-EXIT.
041500     EXIT.
041600
041700*-----------------------------------------------------------------
041800* P2-FIND-BY-IDENT -- same GO TO scan-loop shape as the old
041900* LECTURA-MOV card-number scan, just against CUST-IDENT-NO.
042000* CUSTOMER-MASTER must already be OPEN INPUT on entry.
042100*-----------------------------------------------------------------
042200 P2-FIND-BY-IDENT.
042300     MOVE LOW-VALUES TO CUST-ID.
042400     START CUSTOMER-MASTER KEY NOT LESS THAN CUST-ID
042500         INVALID KEY
042600             MOVE "01" TO LK-RESULT-CODE
042700             MOVE "CUSTOMER NOT FOUND" TO LK-RESULT-MESSAGE
042800             GO TO P2-FIND-BY-IDENT-EXIT.
042900
043000 P2-FIND-BY-IDENT-SCAN.
043100     READ CUSTOMER-MASTER NEXT RECORD
043200         AT END
043300             MOVE "01" TO LK-RESULT-CODE
043400             MOVE "CUSTOMER NOT FOUND" TO LK-RESULT-MESSAGE
043500             GO TO P2-FIND-BY-IDENT-EXIT.
043600     IF CUST-IDENT-NO = TXNIN-IDENT-NO
043700         GO TO P2-FIND-BY-IDENT-EXIT.
043800     GO TO P2-FIND-BY-IDENT-SCAN.
043900 P2-FIND-BY-IDENT-EXIT.
044000     EXIT.
044100
044200*-----------------------------------------------------------------
044300* P2-VALIDATE-PASSWORD -- length >= 8, at least one digit, at
044400* least one letter.  Scanned the same way PCONSULTA-SALDO used
044500* to scan MOV-TARJETA, one character at a time.
044600*-----------------------------------------------------------------
044700 P2-VALIDATE-PASSWORD.
044800     MOVE "N" TO WC-HAS-DIGIT-SW.
044900     MOVE "N" TO WC-HAS-LETTER-SW.
045000     IF WC-PASSWORD-PLAIN(1:8) = SPACES
045100         GO TO P2-VALIDATE-PASSWORD-EXIT.
045200
045300     MOVE 1 TO WC-PWCHECK-IDX.
045400 P2-VALIDATE-PASSWORD-LOOP.
045500     IF WC-PWCHECK-IDX > 20
045600         GO TO P2-VALIDATE-PASSWORD-EXIT.
045700     IF WC-PASSWORD-PLAIN(WC-PWCHECK-IDX:1) IS NUMERIC
045800         MOVE "Y" TO WC-HAS-DIGIT-SW.
045900     IF WC-PASSWORD-PLAIN(WC-PWCHECK-IDX:1) IS ALPHABETIC
046000         MOVE "Y" TO WC-HAS-LETTER-SW.
046100     ADD 1 TO WC-PWCHECK-IDX.
046200     GO TO P2-VALIDATE-PASSWORD-LOOP.
046300 P2-VALIDATE-PASSWORD-EXIT.
046400     EXIT.
046500
046600*-----------------------------------------------------------------
046700* P2-HASH-PASSWORD -- genuine SHA-256 over the raw password
046800* bytes, rendered as 64 lowercase hex characters into WC-
046900* PASSWORD-HASH-CALC (UB-362 replaced the old DS-1 rolling
047000* checksum with this).  This compiler has no AND/OR/XOR/ROTATE
047100* verb, so every 32-bit word operation below is plain
047200* arithmetic: ROTR/SHR (P2-SHA-ROTR/P2-SHA-SHR) are DIVIDE and
047300* recombine, NOT (P2-SHA-NOT32) is 4294967295 minus the word,
047400* and AND/XOR (P2-SHA-AND32/P2-SHA-XOR32) tear each operand
047500* down to 32 individual 0/1 bits (P2-SHA-DECOMP-X/-Y), combine
047600* bit by bit -- AND is the product of the two bits, XOR is
047700* B1+B2-2*(B1*B2) -- and build the 32-bit result back up
047800* (P2-SHA-RECOMP-R).  WC-SHA-K/WC-SHA-H0 thru WC-SHA-H7 are the
047900* published SHA-256 round and initial constants.  One 512-bit
048000* block is all this ever needs -- WC-PASSWORD-PLAIN tops out at
048100* 20 bytes, nowhere near the 55-byte single-block ceiling -- so
048200* there is no block-chaining loop.
048300*-----------------------------------------------------------------
048400 P2-HASH-PASSWORD.
048500     PERFORM P2-SHA-FIND-LEN THRU P2-SHA-FIND-LEN-EXIT.
048600     PERFORM P2-SHA-BUILD-BLOCK THRU P2-SHA-BUILD-BLOCK-EXIT.
048700     PERFORM P2-SHA-LOAD-W THRU P2-SHA-LOAD-W-EXIT.
048800     PERFORM P2-SHA-EXTEND-W THRU P2-SHA-EXTEND-W-EXIT.
048900     PERFORM P2-SHA-INIT-STATE THRU P2-SHA-INIT-STATE-EXIT.
049000     PERFORM P2-SHA-COMPRESS THRU P2-SHA-COMPRESS-EXIT.
049100     PERFORM P2-SHA-FINALIZE THRU P2-SHA-FINALIZE-EXIT.
049200     PERFORM P2-SHA-RENDER-HEX THRU P2-SHA-RENDER-HEX-EXIT.
049300 P2-HASH-PASSWORD-EXIT.
049400     EXIT.
049500
049600*-----------------------------------------------------------------
049700* P2-SHA-FIND-LEN -- WC-SHA-MSGLEN is the position of the last
049800* non-blank byte in WC-PASSWORD-PLAIN; the trailing pad spaces
049900* are not part of the password and must not be hashed.
050000*-----------------------------------------------------------------
050100 P2-SHA-FIND-LEN.
050200     MOVE 20 TO WC-SHA-SCANIDX.
050300 P2-SHA-FIND-LEN-LOOP.
050400     IF WC-SHA-SCANIDX = 0
050500         MOVE 0 TO WC-SHA-MSGLEN
050600         GO TO P2-SHA-FIND-LEN-EXIT.
050700     IF WC-PASSWORD-PLAIN(WC-SHA-SCANIDX:1) NOT = SPACE
050800         MOVE WC-SHA-SCANIDX TO WC-SHA-MSGLEN
050900         GO TO P2-SHA-FIND-LEN-EXIT.
051000     SUBTRACT 1 FROM WC-SHA-SCANIDX.
051100     GO TO P2-SHA-FIND-LEN-LOOP.
051200 P2-SHA-FIND-LEN-EXIT.
051300     EXIT.
051400
051500*-----------------------------------------------------------------
051600* P2-SHA-BUILD-BLOCK -- lays the password bytes, the X'80' pad
051700* byte, the zero fill and the 8-byte bit-length tail into the
051800* 64-byte WC-SHA-BYTE block per the SHA-256 padding rule.
051900*-----------------------------------------------------------------
052000 P2-SHA-BUILD-BLOCK.
052100     MOVE 1 TO WC-SHA-SCANIDX.
052200 P2-SHA-BUILD-BLOCK-ZERO.
052300     IF WC-SHA-SCANIDX > 64
052400         GO TO P2-SHA-BUILD-BLOCK-COPY.
052500     MOVE 0 TO WC-SHA-BYTE(WC-SHA-SCANIDX).
052600     ADD 1 TO WC-SHA-SCANIDX.
052700     GO TO P2-SHA-BUILD-BLOCK-ZERO.
052800 P2-SHA-BUILD-BLOCK-COPY.
052900     MOVE 1 TO WC-SHA-SCANIDX.
053000 P2-SHA-BUILD-BLOCK-COPY-LOOP.
053100     IF WC-SHA-SCANIDX > WC-SHA-MSGLEN
053200         GO TO P2-SHA-BUILD-BLOCK-PAD.
053300     MOVE WC-PASSWORD-PLAIN(WC-SHA-SCANIDX:1) TO WC-SHA-ORD-CHAR.
053400     PERFORM P2-SHA-ORD THRU P2-SHA-ORD-EXIT.
053500     MOVE WC-SHA-ORD-VAL TO WC-SHA-BYTE(WC-SHA-SCANIDX).
053600     ADD 1 TO WC-SHA-SCANIDX.
053700     GO TO P2-SHA-BUILD-BLOCK-COPY-LOOP.
053800 P2-SHA-BUILD-BLOCK-PAD.
053900     COMPUTE WC-SHA-SCANIDX = WC-SHA-MSGLEN + 1.
054000     MOVE 128 TO WC-SHA-BYTE(WC-SHA-SCANIDX).
054100     COMPUTE WC-SHA-BYTE(64) = WC-SHA-MSGLEN * 8.
054200 P2-SHA-BUILD-BLOCK-EXIT.
054300     EXIT.
054400
054500*-----------------------------------------------------------------
054600* P2-SHA-ORD -- true byte value of WC-SHA-ORD-CHAR.  WC-SHA-
054700* ORD-VAL is the character's position in WC-SHA-ORDTAB
054800* plus X'1F' (31 decimal), which is its real ASCII code; an
054900* unrecognised byte (outside the printable range) folds to 63.
055000*-----------------------------------------------------------------
055100 P2-SHA-ORD.
055200     MOVE 1 TO WC-SHA-BITIDX.
055300 P2-SHA-ORD-LOOP.
055400     IF WC-SHA-BITIDX > 95
055500         MOVE 63 TO WC-SHA-ORD-VAL
055600         GO TO P2-SHA-ORD-EXIT.
055700     IF WC-SHA-ORDTAB(WC-SHA-BITIDX:1) = WC-SHA-ORD-CHAR
055800         COMPUTE WC-SHA-ORD-VAL = WC-SHA-BITIDX + 31
055900         GO TO P2-SHA-ORD-EXIT.
056000     ADD 1 TO WC-SHA-BITIDX.
056100     GO TO P2-SHA-ORD-LOOP.
056200 P2-SHA-ORD-EXIT.
056300     EXIT.
056400
056500*-----------------------------------------------------------------
056600* P2-SHA-LOAD-W -- packs the 64-byte block into W(1) thru
056700* W(16), four bytes to a word, most-significant byte first.
056800*-----------------------------------------------------------------
056900 P2-SHA-LOAD-W.
057000     MOVE 1 TO WC-SHA-IDX.
057100 P2-SHA-LOAD-W-LOOP.
057200     IF WC-SHA-IDX > 16
057300         GO TO P2-SHA-LOAD-W-EXIT.
057400     COMPUTE WC-SHA-TMPIDX = ((WC-SHA-IDX - 1) * 4) + 1.
057500     COMPUTE WC-SHA-W(WC-SHA-IDX) =
057600         (WC-SHA-BYTE(WC-SHA-TMPIDX)     * 16777216)
057700       + (WC-SHA-BYTE(WC-SHA-TMPIDX + 1) * 65536)
057800       + (WC-SHA-BYTE(WC-SHA-TMPIDX + 2) * 256)
057900       +  WC-SHA-BYTE(WC-SHA-TMPIDX + 3).
058000     ADD 1 TO WC-SHA-IDX.
058100     GO TO P2-SHA-LOAD-W-LOOP.
058200 P2-SHA-LOAD-W-EXIT.
058300     EXIT.
058400
058500*-----------------------------------------------------------------
058600* P2-SHA-EXTEND-W -- message schedule stretch.  W(17) thru
058700* W(64) here are w[16] thru w[63] in the published 0-based
058800* numbering.
058900*-----------------------------------------------------------------
059000 P2-SHA-EXTEND-W.
059100     MOVE 17 TO WC-SHA-IDX.
059200 P2-SHA-EXTEND-W-LOOP.
059300     IF WC-SHA-IDX > 64
059400         GO TO P2-SHA-EXTEND-W-EXIT.
059500
059600     COMPUTE WC-SHA-TMPIDX = WC-SHA-IDX - 15.
059700     MOVE WC-SHA-W(WC-SHA-TMPIDX) TO WC-SHA-OPX.
059800     MOVE 128        TO WC-SHA-DIVISOR.
059900     MOVE 33554432   TO WC-SHA-MULT.
060000     PERFORM P2-SHA-ROTR THRU P2-SHA-ROTR-EXIT.
060100     MOVE WC-SHA-OPR TO WC-SHA-V1.
060200     MOVE WC-SHA-W(WC-SHA-TMPIDX) TO WC-SHA-OPX.
060300     MOVE 262144     TO WC-SHA-DIVISOR.
060400     MOVE 16384      TO WC-SHA-MULT.
060500     PERFORM P2-SHA-ROTR THRU P2-SHA-ROTR-EXIT.
060600     MOVE WC-SHA-OPR TO WC-SHA-V2.
060700     MOVE WC-SHA-W(WC-SHA-TMPIDX) TO WC-SHA-OPX.
060800     MOVE 8          TO WC-SHA-DIVISOR.
060900     PERFORM P2-SHA-SHR THRU P2-SHA-SHR-EXIT.
061000     MOVE WC-SHA-OPR TO WC-SHA-V3.
061100     PERFORM P2-SHA-XOR3 THRU P2-SHA-XOR3-EXIT.
061200     MOVE WC-SHA-OPR TO WC-SHA-LS0.
061300
061400     COMPUTE WC-SHA-TMPIDX = WC-SHA-IDX - 2.
061500     MOVE WC-SHA-W(WC-SHA-TMPIDX) TO WC-SHA-OPX.
061600     MOVE 131072     TO WC-SHA-DIVISOR.
061700     MOVE 32768      TO WC-SHA-MULT.
061800     PERFORM P2-SHA-ROTR THRU P2-SHA-ROTR-EXIT.
061900     MOVE WC-SHA-OPR TO WC-SHA-V1.
062000     MOVE WC-SHA-W(WC-SHA-TMPIDX) TO WC-SHA-OPX.
062100     MOVE 524288     TO WC-SHA-DIVISOR.
062200     MOVE 8192       TO WC-SHA-MULT.
062300     PERFORM P2-SHA-ROTR THRU P2-SHA-ROTR-EXIT.
062400     MOVE WC-SHA-OPR TO WC-SHA-V2.
062500     MOVE WC-SHA-W(WC-SHA-TMPIDX) TO WC-SHA-OPX.
062600     MOVE 1024       TO WC-SHA-DIVISOR.
062700     PERFORM P2-SHA-SHR THRU P2-SHA-SHR-EXIT.
062800     MOVE WC-SHA-OPR TO WC-SHA-V3.
062900     PERFORM P2-SHA-XOR3 THRU P2-SHA-XOR3-EXIT.
063000     MOVE WC-SHA-OPR TO WC-SHA-LS1.
063100
063200     COMPUTE WC-SHA-TMPIDX = WC-SHA-IDX - 16.
063300     COMPUTE WC-SHA-SUM = WC-SHA-W(WC-SHA-TMPIDX) + WC-SHA-LS0
063400         + WC-SHA-LS1.
063500     COMPUTE WC-SHA-TMPIDX = WC-SHA-IDX - 7.
063600     ADD WC-SHA-W(WC-SHA-TMPIDX) TO WC-SHA-SUM.
063700     DIVIDE WC-SHA-SUM BY 4294967296 GIVING WC-SHA-QUOT
063800         REMAINDER WC-SHA-REM.
063900     MOVE WC-SHA-REM TO WC-SHA-W(WC-SHA-IDX).
064000
064100     ADD 1 TO WC-SHA-IDX.
064200     GO TO P2-SHA-EXTEND-W-LOOP.
064300 P2-SHA-EXTEND-W-EXIT.
064400     EXIT.
064500
064600*-----------------------------------------------------------------
064700* P2-SHA-INIT-STATE -- the published SHA-256 initial hash
064800* values.
064900*-----------------------------------------------------------------
065000 P2-SHA-INIT-STATE.
065100     MOVE 1779033703 TO WC-SHA-H0.
065200     MOVE 3144134277 TO WC-SHA-H1.
065300     MOVE 1013904242 TO WC-SHA-H2.
065400     MOVE 2773480762 TO WC-SHA-H3.
065500     MOVE 1359893119 TO WC-SHA-H4.
065600     MOVE 2600822924 TO WC-SHA-H5.
065700     MOVE  528734635 TO WC-SHA-H6.
065800     MOVE 1541459225 TO WC-SHA-H7.
065900 P2-SHA-INIT-STATE-EXIT.
066000     EXIT.
066100
066200*-----------------------------------------------------------------
066300* P2-SHA-COMPRESS -- the 64-round compression function.
066400*-----------------------------------------------------------------
066500 P2-SHA-COMPRESS.
066600     PERFORM P2-SHA-INIT-K THRU P2-SHA-INIT-K-EXIT.
066700     MOVE WC-SHA-H0 TO WC-SHA-A.
066800     MOVE WC-SHA-H1 TO WC-SHA-B.
066900     MOVE WC-SHA-H2 TO WC-SHA-C.
067000     MOVE WC-SHA-H3 TO WC-SHA-D.
067100     MOVE WC-SHA-H4 TO WC-SHA-E.
067200     MOVE WC-SHA-H5 TO WC-SHA-F.
067300     MOVE WC-SHA-H6 TO WC-SHA-G.
067400     MOVE WC-SHA-H7 TO WC-SHA-HH.
067500     MOVE 1 TO WC-SHA-RNDIDX.
067600 P2-SHA-COMPRESS-LOOP.
067700     IF WC-SHA-RNDIDX > 64
067800         GO TO P2-SHA-COMPRESS-EXIT.
067900     PERFORM P2-SHA-ROUND THRU P2-SHA-ROUND-EXIT.
068000     ADD 1 TO WC-SHA-RNDIDX.
068100     GO TO P2-SHA-COMPRESS-LOOP.
068200 P2-SHA-COMPRESS-EXIT.
068300     EXIT.
068400
068500*-----------------------------------------------------------------
068600* P2-SHA-ROUND -- one compression round.  Ch/Maj/big-sigma use
068700* P2-SHA-AND32/P2-SHA-XOR32/P2-SHA-NOT32; temp1/temp2 and the
068800* a-h rotation all fold through WC-SHA-SUM mod 2**32 by hand,
068900* since this compiler has no unsigned-wraparound arithmetic of
069000* its own.
069100*-----------------------------------------------------------------
069200 P2-SHA-ROUND.
069300     MOVE WC-SHA-E TO WC-SHA-OPX.
069400     MOVE 64         TO WC-SHA-DIVISOR.
069500     MOVE 67108864   TO WC-SHA-MULT.
069600     PERFORM P2-SHA-ROTR THRU P2-SHA-ROTR-EXIT.
069700     MOVE WC-SHA-OPR TO WC-SHA-V1.
069800     MOVE WC-SHA-E TO WC-SHA-OPX.
069900     MOVE 2048       TO WC-SHA-DIVISOR.
070000     MOVE 2097152    TO WC-SHA-MULT.
070100     PERFORM P2-SHA-ROTR THRU P2-SHA-ROTR-EXIT.
070200     MOVE WC-SHA-OPR TO WC-SHA-V2.
070300     MOVE WC-SHA-E TO WC-SHA-OPX.
070400     MOVE 33554432   TO WC-SHA-DIVISOR.
070500     MOVE 128        TO WC-SHA-MULT.
070600     PERFORM P2-SHA-ROTR THRU P2-SHA-ROTR-EXIT.
070700     MOVE WC-SHA-OPR TO WC-SHA-V3.
070800     PERFORM P2-SHA-XOR3 THRU P2-SHA-XOR3-EXIT.
070900     MOVE WC-SHA-OPR TO WC-SHA-S1.
071000
071100     MOVE WC-SHA-E TO WC-SHA-OPX.
071200     MOVE WC-SHA-F TO WC-SHA-OPY.
071300     PERFORM P2-SHA-AND32 THRU P2-SHA-AND32-EXIT.
071400     MOVE WC-SHA-OPR TO WC-SHA-V1.
071500     MOVE WC-SHA-E TO WC-SHA-OPX.
071600     PERFORM P2-SHA-NOT32 THRU P2-SHA-NOT32-EXIT.
071700     MOVE WC-SHA-OPR TO WC-SHA-OPX.
071800     MOVE WC-SHA-G TO WC-SHA-OPY.
071900     PERFORM P2-SHA-AND32 THRU P2-SHA-AND32-EXIT.
072000     MOVE WC-SHA-OPR TO WC-SHA-OPY.
072100     MOVE WC-SHA-V1 TO WC-SHA-OPX.
072200     PERFORM P2-SHA-XOR32 THRU P2-SHA-XOR32-EXIT.
072300     MOVE WC-SHA-OPR TO WC-SHA-CH.
072400
072500     COMPUTE WC-SHA-SUM = WC-SHA-HH + WC-SHA-S1 + WC-SHA-CH
072600         + WC-SHA-K(WC-SHA-RNDIDX) + WC-SHA-W(WC-SHA-RNDIDX).
072700     DIVIDE WC-SHA-SUM BY 4294967296 GIVING WC-SHA-QUOT
072800         REMAINDER WC-SHA-REM.
072900     MOVE WC-SHA-REM TO WC-SHA-T1.
073000
073100     MOVE WC-SHA-A TO WC-SHA-OPX.
073200     MOVE 4          TO WC-SHA-DIVISOR.
073300     MOVE 1073741824 TO WC-SHA-MULT.
073400     PERFORM P2-SHA-ROTR THRU P2-SHA-ROTR-EXIT.
073500     MOVE WC-SHA-OPR TO WC-SHA-V1.
073600     MOVE WC-SHA-A TO WC-SHA-OPX.
073700     MOVE 8192       TO WC-SHA-DIVISOR.
073800     MOVE 524288     TO WC-SHA-MULT.
073900     PERFORM P2-SHA-ROTR THRU P2-SHA-ROTR-EXIT.
074000     MOVE WC-SHA-OPR TO WC-SHA-V2.
074100     MOVE WC-SHA-A TO WC-SHA-OPX.
074200     MOVE 4194304    TO WC-SHA-DIVISOR.
074300     MOVE 1024       TO WC-SHA-MULT.
074400     PERFORM P2-SHA-ROTR THRU P2-SHA-ROTR-EXIT.
074500     MOVE WC-SHA-OPR TO WC-SHA-V3.
074600     PERFORM P2-SHA-XOR3 THRU P2-SHA-XOR3-EXIT.
074700     MOVE WC-SHA-OPR TO WC-SHA-S0.
074800
074900     MOVE WC-SHA-A TO WC-SHA-OPX.
075000     MOVE WC-SHA-B TO WC-SHA-OPY.
075100     PERFORM P2-SHA-AND32 THRU P2-SHA-AND32-EXIT.
075200     MOVE WC-SHA-OPR TO WC-SHA-V1.
075300     MOVE WC-SHA-A TO WC-SHA-OPX.
075400     MOVE WC-SHA-C TO WC-SHA-OPY.
075500     PERFORM P2-SHA-AND32 THRU P2-SHA-AND32-EXIT.
075600     MOVE WC-SHA-OPR TO WC-SHA-V2.
075700     MOVE WC-SHA-B TO WC-SHA-OPX.
075800     MOVE WC-SHA-C TO WC-SHA-OPY.
075900     PERFORM P2-SHA-AND32 THRU P2-SHA-AND32-EXIT.
076000     MOVE WC-SHA-OPR TO WC-SHA-V3.
076100     PERFORM P2-SHA-XOR3 THRU P2-SHA-XOR3-EXIT.
076200     MOVE WC-SHA-OPR TO WC-SHA-MAJ.
076300
076400     COMPUTE WC-SHA-SUM = WC-SHA-S0 + WC-SHA-MAJ.
076500     DIVIDE WC-SHA-SUM BY 4294967296 GIVING WC-SHA-QUOT
076600         REMAINDER WC-SHA-REM.
076700     MOVE WC-SHA-REM TO WC-SHA-T2.
076800
076900     MOVE WC-SHA-G TO WC-SHA-HH.
077000     MOVE WC-SHA-F TO WC-SHA-G.
077100     MOVE WC-SHA-E TO WC-SHA-F.
077200     COMPUTE WC-SHA-SUM = WC-SHA-D + WC-SHA-T1.
077300     DIVIDE WC-SHA-SUM BY 4294967296 GIVING WC-SHA-QUOT
077400         REMAINDER WC-SHA-E.
077500     MOVE WC-SHA-C TO WC-SHA-D.
077600     MOVE WC-SHA-B TO WC-SHA-C.
077700     MOVE WC-SHA-A TO WC-SHA-B.
077800     COMPUTE WC-SHA-SUM = WC-SHA-T1 + WC-SHA-T2.
077900     DIVIDE WC-SHA-SUM BY 4294967296 GIVING WC-SHA-QUOT
078000         REMAINDER WC-SHA-A.
078100 P2-SHA-ROUND-EXIT.
078200     EXIT.
078300
078400*-----------------------------------------------------------------
078500* P2-SHA-FINALIZE -- add the last round's a-h onto H0-H7, mod
078600* 2**32, giving the finished 256-bit digest.
078700*-----------------------------------------------------------------
078800 P2-SHA-FINALIZE.
078900     COMPUTE WC-SHA-SUM = WC-SHA-H0 + WC-SHA-A.
079000     DIVIDE WC-SHA-SUM BY 4294967296 GIVING WC-SHA-QUOT
079100         REMAINDER WC-SHA-H0.
079200     COMPUTE WC-SHA-SUM = WC-SHA-H1 + WC-SHA-B.
079300     DIVIDE WC-SHA-SUM BY 4294967296 GIVING WC-SHA-QUOT
079400         REMAINDER WC-SHA-H1.
079500     COMPUTE WC-SHA-SUM = WC-SHA-H2 + WC-SHA-C.
079600     DIVIDE WC-SHA-SUM BY 4294967296 GIVING WC-SHA-QUOT
079700         REMAINDER WC-SHA-H2.
079800     COMPUTE WC-SHA-SUM = WC-SHA-H3 + WC-SHA-D.
079900     DIVIDE WC-SHA-SUM BY 4294967296 GIVING WC-SHA-QUOT
080000         REMAINDER WC-SHA-H3.
080100     COMPUTE WC-SHA-SUM = WC-SHA-H4 + WC-SHA-E.
080200     DIVIDE WC-SHA-SUM BY 4294967296 GIVING WC-SHA-QUOT
080300         REMAINDER WC-SHA-H4.
080400     COMPUTE WC-SHA-SUM = WC-SHA-H5 + WC-SHA-F.
080500     DIVIDE WC-SHA-SUM BY 4294967296 GIVING WC-SHA-QUOT
080600         REMAINDER WC-SHA-H5.
080700     COMPUTE WC-SHA-SUM = WC-SHA-H6 + WC-SHA-G.
080800     DIVIDE WC-SHA-SUM BY 4294967296 GIVING WC-SHA-QUOT
080900         REMAINDER WC-SHA-H6.
081000     COMPUTE WC-SHA-SUM = WC-SHA-H7 + WC-SHA-HH.
081100     DIVIDE WC-SHA-SUM BY 4294967296 GIVING WC-SHA-QUOT
081200         REMAINDER WC-SHA-H7.
081300 P2-SHA-FINALIZE-EXIT.
081400     EXIT.
081500
081600*-----------------------------------------------------------------
081700* P2-SHA-RENDER-HEX -- H0-H7 (via the WC-SHA-STATE-FLAT
081800* subscript view) each become 8 lowercase hex characters of the
081900* 64-byte WC-PASSWORD-HASH-CALC result.
082000*-----------------------------------------------------------------
082100 P2-SHA-RENDER-HEX.
082200     MOVE 1 TO WC-SHA-HEXIDX.
082300 P2-SHA-RENDER-HEX-LOOP.
082400     IF WC-SHA-HEXIDX > 8
082500         GO TO P2-SHA-RENDER-HEX-EXIT.
082600     MOVE WC-SHA-STATE-WORD(WC-SHA-HEXIDX) TO WC-SHA-HEXWORD.
082700     PERFORM P2-SHA-WORD-HEX THRU P2-SHA-WORD-HEX-EXIT.
082800     COMPUTE WC-SHA-HEXOFFSET = ((WC-SHA-HEXIDX - 1) * 8) + 1.
082900     MOVE WC-SHA-HEXCHARS TO
083000         WC-PASSWORD-HASH-CALC(WC-SHA-HEXOFFSET:8).
083100     ADD 1 TO WC-SHA-HEXIDX.
083200     GO TO P2-SHA-RENDER-HEX-LOOP.
083300 P2-SHA-RENDER-HEX-EXIT.
083400     EXIT.
083500
083600*-----------------------------------------------------------------
083700* P2-SHA-WORD-HEX -- WC-SHA-HEXWORD rendered as 8 lowercase hex
083800* characters into WC-SHA-HEXCHARS, most-significant nibble
083900* first.
084000*-----------------------------------------------------------------
084100 P2-SHA-WORD-HEX.
084200     MOVE WC-SHA-HEXWORD TO WC-SHA-HEXTMP.
084300     MOVE 8 TO WC-SHA-HEXPOS.
084400 P2-SHA-WORD-HEX-LOOP.
084500     IF WC-SHA-HEXPOS = 0
084600         GO TO P2-SHA-WORD-HEX-EXIT.
084700     DIVIDE WC-SHA-HEXTMP BY 16 GIVING WC-SHA-HEXTMP
084800         REMAINDER WC-SHA-NIBBLE.
084900     COMPUTE WC-SHA-HEXOFFSET = WC-SHA-NIBBLE + 1.
085000     MOVE WC-SHA-HEXTAB(WC-SHA-HEXOFFSET:1)
085100         TO WC-SHA-HEXCHARS(WC-SHA-HEXPOS:1).
085200     SUBTRACT 1 FROM WC-SHA-HEXPOS.
085300     GO TO P2-SHA-WORD-HEX-LOOP.
085400 P2-SHA-WORD-HEX-EXIT.
085500     EXIT.
085600
085700*-----------------------------------------------------------------
085800* P2-SHA-ROTR -- 32-bit rotate-right by n bits, done with plain
085900* arithmetic: the high (32-n) bits come from the quotient of
086000* dividing by 2**n, the low n bits come from the remainder
086100* shifted back up by 2**(32-n); the two halves never overlap,
086200* so OR-ing them together is just ADD.  WC-SHA-DIVISOR/WC-SHA-
086300* MULT (2**n / 2**(32-n)) are set by the caller before the
086400* PERFORM.
086500*-----------------------------------------------------------------
086600 P2-SHA-ROTR.
086700     DIVIDE WC-SHA-OPX BY WC-SHA-DIVISOR GIVING WC-SHA-QUOT
086800         REMAINDER WC-SHA-REM.
086900     COMPUTE WC-SHA-OPR = WC-SHA-QUOT + (WC-SHA-REM * WC-SHA-MULT).
087000 P2-SHA-ROTR-EXIT.
087100     EXIT.
087200
087300*-----------------------------------------------------------------
087400* P2-SHA-SHR -- 32-bit logical shift-right by n bits, no wrap;
087500* WC-SHA-DIVISOR (2**n) is set by the caller.
087600*-----------------------------------------------------------------
087700 P2-SHA-SHR.
087800     DIVIDE WC-SHA-OPX BY WC-SHA-DIVISOR GIVING WC-SHA-OPR
087900         REMAINDER WC-SHA-REM.
088000 P2-SHA-SHR-EXIT.
088100     EXIT.
088200
088300*-----------------------------------------------------------------
088400* P2-SHA-NOT32 -- ones'-complement of a 32-bit word is just
088500* 4294967295 (X'FFFFFFFF') minus the word.
088600*-----------------------------------------------------------------
088700 P2-SHA-NOT32.
088800     COMPUTE WC-SHA-OPR = 4294967295 - WC-SHA-OPX.
088900 P2-SHA-NOT32-EXIT.
089000     EXIT.
089100
089200*-----------------------------------------------------------------
089300* P2-SHA-AND32/P2-SHA-XOR32 -- WC-SHA-OPX/WC-SHA-OPY decomposed
089400* one bit at a time (P2-SHA-DECOMP-X/-Y) into WC-SHA-BITS-X/-Y,
089500* combined bit by bit, and recomposed (P2-SHA-RECOMP-R) back
089600* into WC-SHA-OPR.
089700*-----------------------------------------------------------------
089800 P2-SHA-AND32.
089900     MOVE WC-SHA-OPX TO WC-SHA-DECOMP-TMP.
090000     PERFORM P2-SHA-DECOMP-X THRU P2-SHA-DECOMP-X-EXIT.
090100     MOVE WC-SHA-OPY TO WC-SHA-DECOMP-TMP.
090200     PERFORM P2-SHA-DECOMP-Y THRU P2-SHA-DECOMP-Y-EXIT.
090300     MOVE 1 TO WC-SHA-BITIDX.
090400 P2-SHA-AND32-LOOP.
090500     IF WC-SHA-BITIDX > 32
090600         GO TO P2-SHA-AND32-RECOMP.
090700     COMPUTE WC-SHA-BITS-R(WC-SHA-BITIDX) =
090800         WC-SHA-BITS-X(WC-SHA-BITIDX) * WC-SHA-BITS-Y(WC-SHA-BITIDX).
090900     ADD 1 TO WC-SHA-BITIDX.
091000     GO TO P2-SHA-AND32-LOOP.
091100 P2-SHA-AND32-RECOMP.
091200     PERFORM P2-SHA-RECOMP-R THRU P2-SHA-RECOMP-R-EXIT.
091300 P2-SHA-AND32-EXIT.
091400     EXIT.
091500
091600 P2-SHA-XOR32.
091700     MOVE WC-SHA-OPX TO WC-SHA-DECOMP-TMP.
091800     PERFORM P2-SHA-DECOMP-X THRU P2-SHA-DECOMP-X-EXIT.
091900     MOVE WC-SHA-OPY TO WC-SHA-DECOMP-TMP.
092000     PERFORM P2-SHA-DECOMP-Y THRU P2-SHA-DECOMP-Y-EXIT.
092100     MOVE 1 TO WC-SHA-BITIDX.
092200 P2-SHA-XOR32-LOOP.
092300     IF WC-SHA-BITIDX > 32
092400         GO TO P2-SHA-XOR32-RECOMP.
092500     COMPUTE WC-SHA-BITS-R(WC-SHA-BITIDX) =
092600         WC-SHA-BITS-X(WC-SHA-BITIDX) + WC-SHA-BITS-Y(WC-SHA-BITIDX)
092700         - (2 * WC-SHA-BITS-X(WC-SHA-BITIDX)
092800             * WC-SHA-BITS-Y(WC-SHA-BITIDX)).
092900     ADD 1 TO WC-SHA-BITIDX.
093000     GO TO P2-SHA-XOR32-LOOP.
093100 P2-SHA-XOR32-RECOMP.
093200     PERFORM P2-SHA-RECOMP-R THRU P2-SHA-RECOMP-R-EXIT.
093300 P2-SHA-XOR32-EXIT.
093400     EXIT.
093500
093600*-----------------------------------------------------------------
093700* P2-SHA-XOR3 -- WC-SHA-V1 XOR WC-SHA-V2 XOR WC-SHA-V3, left in
093800* WC-SHA-OPR.  Used for every little/big sigma in this program
093900* -- each one is a 3-way XOR of two rotates and a shift.
094000*-----------------------------------------------------------------
094100 P2-SHA-XOR3.
094200     MOVE WC-SHA-V1 TO WC-SHA-OPX.
094300     MOVE WC-SHA-V2 TO WC-SHA-OPY.
094400     PERFORM P2-SHA-XOR32 THRU P2-SHA-XOR32-EXIT.
094500     MOVE WC-SHA-OPR TO WC-SHA-OPX.
094600     MOVE WC-SHA-V3 TO WC-SHA-OPY.
094700     PERFORM P2-SHA-XOR32 THRU P2-SHA-XOR32-EXIT.
094800 P2-SHA-XOR3-EXIT.
094900     EXIT.
095000
095100*-----------------------------------------------------------------
095200* P2-SHA-DECOMP-X/-Y -- WC-SHA-DECOMP-TMP torn down into 32
095300* bits, bit 1 the least significant, by repeated divide-by-2;
095400* the field is destroyed in the process, which is why the
095500* caller reloads it between the X pass and the Y pass.
095600*-----------------------------------------------------------------
095700 P2-SHA-DECOMP-X.
095800     MOVE 1 TO WC-SHA-BITIDX.
095900 P2-SHA-DECOMP-X-LOOP.
096000     IF WC-SHA-BITIDX > 32
096100         GO TO P2-SHA-DECOMP-X-EXIT.
096200     DIVIDE WC-SHA-DECOMP-TMP BY 2 GIVING WC-SHA-DECOMP-TMP
096300         REMAINDER WC-SHA-BITS-X(WC-SHA-BITIDX).
096400     ADD 1 TO WC-SHA-BITIDX.
096500     GO TO P2-SHA-DECOMP-X-LOOP.
096600 P2-SHA-DECOMP-X-EXIT.
096700     EXIT.
096800
096900 P2-SHA-DECOMP-Y.
097000     MOVE 1 TO WC-SHA-BITIDX.
097100 P2-SHA-DECOMP-Y-LOOP.
097200     IF WC-SHA-BITIDX > 32
097300         GO TO P2-SHA-DECOMP-Y-EXIT.
097400     DIVIDE WC-SHA-DECOMP-TMP BY 2 GIVING WC-SHA-DECOMP-TMP
097500         REMAINDER WC-SHA-BITS-Y(WC-SHA-BITIDX).
097600     ADD 1 TO WC-SHA-BITIDX.
097700     GO TO P2-SHA-DECOMP-Y-LOOP.
097800 P2-SHA-DECOMP-Y-EXIT.
097900     EXIT.
098000
098100*-----------------------------------------------------------------
098200* P2-SHA-RECOMP-R -- WC-SHA-BITS-R rebuilt into WC-SHA-OPR,
098300* most-significant bit first, by the usual double-and-add.
098400*-----------------------------------------------------------------
098500 P2-SHA-RECOMP-R.
098600     MOVE 0 TO WC-SHA-OPR.
098700     MOVE 32 TO WC-SHA-BITIDX.
098800 P2-SHA-RECOMP-R-LOOP.
098900     IF WC-SHA-BITIDX = 0
099000         GO TO P2-SHA-RECOMP-R-EXIT.
099100     COMPUTE WC-SHA-OPR = (WC-SHA-OPR * 2) + WC-SHA-BITS-R(WC-SHA-BITIDX).
099200     SUBTRACT 1 FROM WC-SHA-BITIDX.
099300     GO TO P2-SHA-RECOMP-R-LOOP.
099400 P2-SHA-RECOMP-R-EXIT.
099500     EXIT.
099600
099700*-----------------------------------------------------------------
099800* P2-SHA-INIT-K -- the 64 published SHA-256 round constants.
099900*-----------------------------------------------------------------
100000 P2-SHA-INIT-K.
100100     MOVE 1116352408 TO WC-SHA-K(1).
100200     MOVE 1899447441 TO WC-SHA-K(2).
100300     MOVE 3049323471 TO WC-SHA-K(3).
100400     MOVE 3921009573 TO WC-SHA-K(4).
100500     MOVE  961987163 TO WC-SHA-K(5).
100600     MOVE 1508970993 TO WC-SHA-K(6).
100700     MOVE 2453635748 TO WC-SHA-K(7).
100800     MOVE 2870763221 TO WC-SHA-K(8).
100900     MOVE 3624381080 TO WC-SHA-K(9).
101000     MOVE  310598401 TO WC-SHA-K(10).
101100     MOVE  607225278 TO WC-SHA-K(11).
101200     MOVE 1426881987 TO WC-SHA-K(12).
101300     MOVE 1925078388 TO WC-SHA-K(13).
101400     MOVE 2162078206 TO WC-SHA-K(14).
101500     MOVE 2614888103 TO WC-SHA-K(15).
101600     MOVE 3248222580 TO WC-SHA-K(16).
101700     MOVE 3835390401 TO WC-SHA-K(17).
101800     MOVE 4022224774 TO WC-SHA-K(18).
101900     MOVE  264347078 TO WC-SHA-K(19).
102000     MOVE  604807628 TO WC-SHA-K(20).
102100     MOVE  770255983 TO WC-SHA-K(21).
102200     MOVE 1249150122 TO WC-SHA-K(22).
102300     MOVE 1555081692 TO WC-SHA-K(23).
102400     MOVE 1996064986 TO WC-SHA-K(24).
102500     MOVE 2554220882 TO WC-SHA-K(25).
102600     MOVE 2821834349 TO WC-SHA-K(26).
102700     MOVE 2952996808 TO WC-SHA-K(27).
102800     MOVE 3210313671 TO WC-SHA-K(28).
102900     MOVE 3336571891 TO WC-SHA-K(29).
103000     MOVE 3584528711 TO WC-SHA-K(30).
103100     MOVE  113926993 TO WC-SHA-K(31).
103200     MOVE  338241895 TO WC-SHA-K(32).
103300     MOVE  666307205 TO WC-SHA-K(33).
103400     MOVE  773529912 TO WC-SHA-K(34).
103500     MOVE 1294757372 TO WC-SHA-K(35).
103600     MOVE 1396182291 TO WC-SHA-K(36).
103700     MOVE 1695183700 TO WC-SHA-K(37).
103800     MOVE 1986661051 TO WC-SHA-K(38).
103900     MOVE 2177026350 TO WC-SHA-K(39).
104000     MOVE 2456956037 TO WC-SHA-K(40).
104100     MOVE 2730485921 TO WC-SHA-K(41).
104200     MOVE 2820302411 TO WC-SHA-K(42).
104300     MOVE 3259730800 TO WC-SHA-K(43).
104400     MOVE 3345764771 TO WC-SHA-K(44).
104500     MOVE 3516065817 TO WC-SHA-K(45).
104600     MOVE 3600352804 TO WC-SHA-K(46).
104700     MOVE 4094571909 TO WC-SHA-K(47).
104800     MOVE  275423344 TO WC-SHA-K(48).
104900     MOVE  430227734 TO WC-SHA-K(49).
105000     MOVE  506948616 TO WC-SHA-K(50).
105100     MOVE  659060556 TO WC-SHA-K(51).
105200     MOVE  883997877 TO WC-SHA-K(52).
105300     MOVE  958139571 TO WC-SHA-K(53).
105400     MOVE 1322822218 TO WC-SHA-K(54).
105500     MOVE 1537002063 TO WC-SHA-K(55).
105600     MOVE 1747873779 TO WC-SHA-K(56).
105700     MOVE 1955562222 TO WC-SHA-K(57).
105800     MOVE 2024104815 TO WC-SHA-K(58).
105900     MOVE 2227730452 TO WC-SHA-K(59).
106000     MOVE 2361852424 TO WC-SHA-K(60).
106100     MOVE 2428436474 TO WC-SHA-K(61).
106200     MOVE 2756734187 TO WC-SHA-K(62).
106300     MOVE 3204031479 TO WC-SHA-K(63).
106400     MOVE 3329325298 TO WC-SHA-K(64).
106500 P2-SHA-INIT-K-EXIT.
106600     EXIT.
106700
106800*-----------------------------------------------------------------
106900* P2-NEXT-CUST-ID -- surrogate key, built from the run date and
107000* sequence number on the transaction record (TXNIN-RUN-DATE/
107100* TXNIN-SEQ-NO), the same way MOV-NUM used to be built from a
107200* running counter; padded to the full 36 bytes.
107300*-----------------------------------------------------------------
107400 P2-NEXT-CUST-ID.
107500     MOVE TXNIN-SEQ-NO TO WC-SEQ-DISPLAY.
107600     MOVE SPACES TO WC-NEW-CUST-ID.
107700     STRING "CUST-" TXNIN-RUN-DATE "-" WC-SEQ-DISPLAY
107800         DELIMITED BY SIZE INTO WC-NEW-CUST-ID.
107900 P2-NEXT-CUST-ID-EXIT.
108000     EXIT.
108100
108200*-----------------------------------------------------------------
108300* P2-STAMP-CREATED-AT -- run date stands in for the system
108400* clock (ticket UB-266 dropped the CURRENT-DATE call fleetwide).
108500*-----------------------------------------------------------------
108600 P2-STAMP-CREATED-AT.
108700     MOVE TXNIN-RUN-DATE(1:4) TO CUST-CR-YEAR.
108800     MOVE TXNIN-RUN-DATE(5:2) TO CUST-CR-MONTH.
108900     MOVE TXNIN-RUN-DATE(7:2) TO CUST-CR-DAY.
109000 P2-STAMP-CREATED-AT-EXIT.
109100     EXIT.
