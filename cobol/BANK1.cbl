000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK1.
000300 AUTHOR. J A GRACIA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 02/11/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - BATCH OPERATIONS.
000800*****************************************************************
000900*  BANK1  --  END OF DAY MAINTENANCE / POSTING RUN             *
001000*  Reads the overnight TRANSACTION-INPUT queue built by the      *
001100*  branch and ATM front ends, dispatches each request to the     *
001200*  unit program named by TXNIN-UNIT-CODE, and echoes one          *
001300*  REGISTER-OUT line per request plus the run totals.            *
001400*                                                                 *
001500*  Was the CAJERO menu driver (ACCEPT CHOICE, CALL "BANKn" USING  *
001600*  TNUM) until the branch took the teller line off the overnight *
001700*  backlog (ticket UB-241).  The CALL-per-action shape is the     *
001800*  same; what used to be a keyed-in CHOICE is now TXNIN-UNIT-     *
001900*  CODE/TXNIN-ACTION-CODE read off disk.                          *
002000*-----------------------------------------------------------------
002100* DATE       BY   TICKET   DESCRIPTION                      CHG
002200*-----------------------------------------------------------------
002300* 02/11/89   JAG  ------   FIRST WRITTEN. CAJERO MENU DRIVER. UB001
002400* 06/22/91   JAG  UB-047   ADDED INTENTOS LOCKOUT CHECK.      UB002
002500* 04/30/94   MCL  UB-101   ADDED TRANSFER LISTING (BANK9).    UB003
002600* 11/03/98   MCL  UB-129   YEAR-2000 DATE WINDOW FOR CAMPOS-  UB004
002700*                          FECHA (4-DIGIT YEAR STORED).
002800* 07/14/01   MCL  UB-133   ADDED ESPECTACULOS/TICKET MENU.    UB005
002900* 03/14/11   JAG  UB-241   REWORKED AS END-OF-DAY BATCH DRIVER.UB006
003000*                          DROPPED SCREEN SECTION; READS       UB006
003100*                          TRANSACTION-INPUT INSTEAD OF ACCEPT.
003200* 09/02/13   MCL  UB-266   ADDED RUN-DATE/SEQ-NO PARAMETERS    UB007
003300*                          CARD (REPLACES SYSTEM CLOCK CALLS).
003400* 05/19/22   PSR  UB-318   ADDED GRAND-TOTAL CONTROL BREAK ON  UB008
003500*                          REGISTER-OUT (AUDIT REQUEST).
003600* 01/11/24   PSR  UB-347   MARKED REGISTER-OUT EXTERNAL SO     UB009
003700*                          BANK3 CAN WRITE ITS SUMMARY LINES   UB009
003800*                          ONTO THE SAME OPEN FILE.            UB009
003900* 08/06/24   PSR  UB-358   FINISHED THE UB-318 WIRE-UP -- WB-   UB010
004000*                          GRAND-* WERE DECLARED BUT NEVER      UB010
004100*                          ACCUMULATED; NOW ADDED IN P2-WRITE-  UB010
004200*                          ACK AND PRINTED IN P3-WRITE-RUN-     UB010
004300*                          TOTALS BELOW.                        UB010
004400*****************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT TRANSACTION-INPUT ASSIGN TO TXNIN01
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FS-TXNIN.
005800
005900     SELECT REGISTER-OUT ASSIGN TO REGOUT01
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS FS-REGOUT.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  TRANSACTION-INPUT
006600     LABEL RECORD STANDARD
006700     VALUE OF FILE-ID IS "txnin.ubd".
006800 COPY TXNIN.
006900
007000 FD  REGISTER-OUT
007100     IS EXTERNAL
007200     LABEL RECORD STANDARD
007300     VALUE OF FILE-ID IS "regout.prt".
007400 COPY REGLINE.
007500
007600 WORKING-STORAGE SECTION.
007700 77  FS-TXNIN                      PIC X(2).
007800 77  FS-REGOUT                     PIC X(2).
007900
008000 78  WB-ACTION-OK                     VALUE 0.
008100 78  WB-ACTION-REJECTED               VALUE 1.
008200
008300 01  WB-SWITCHES.
008400     05  WB-EOF-SW                 PIC X(1)       VALUE "N".
008500         88  WB-EOF                    VALUE "Y".
008600     05  WB-RUN-DATE                PIC X(8).
008700     05  FILLER                    PIC X(5).
008800
008900 01  WB-COUNTERS.
009000     05  WB-RECORDS-READ           PIC 9(7)       COMP.
009100     05  WB-RECORDS-POSTED         PIC 9(7)       COMP.
009200     05  WB-RECORDS-REJECTED       PIC 9(7)       COMP.
009300     05  WB-NEXT-SEQ-NO            PIC 9(9)       COMP.
009400     05  FILLER                    PIC X(4).
009500
009600 01  WB-SUB-RESULT.
009700     05  WB-RESULT-CODE            PIC X(2).
009800     05  WB-RESULT-MESSAGE         PIC X(60).
009900     05  WB-RESULT-KEY             PIC X(36).
010000     05  FILLER                    PIC X(4).
010100
010200*    WB-REPORT-TOTALS -- the run's grand-total control break
010300*    (ticket UB-318/UB-358).  Accumulated in P2-WRITE-ACK off
010400*    every successfully-posted DEPOSIT/WITHDRAW action, printed
010500*    by P3-WRITE-RUN-TOTALS after the per-account SUMMARY totals
010600*    BANK3 writes onto this same REGISTER-OUT line.
010700 01  WB-REPORT-TOTALS.
010800     05  WB-GRAND-DEPOSITS         PIC S9(13)V99  COMP-3.
010900     05  WB-GRAND-WITHDRAWALS      PIC S9(13)V99  COMP-3.
011000     05  WB-GRAND-NET              PIC S9(13)V99  COMP-3.
011100     05  FILLER                    PIC X(4).
011200
011300 01  WB-COUNT-DISPLAY              PIC ZZZZZZ9.
011400 01  WB-AMOUNT-DISPLAY             PIC -(14)9.99.
011500
011600 LINKAGE SECTION.
011700 01  LK-RUN-PARMS.
011800     05  LK-RUN-DATE               PIC X(8).
011900     05  LK-FIRST-SEQ-NO           PIC 9(9).
012000     05  FILLER                    PIC X(4).
012100
012200 PROCEDURE DIVISION USING LK-RUN-PARMS.
012300 P1-MAIN.
012400     MOVE LK-RUN-DATE    TO WB-RUN-DATE.
012500     MOVE LK-FIRST-SEQ-NO TO WB-NEXT-SEQ-NO.
012600     PERFORM P1-OPEN-FILES THRU P1-OPEN-FILES-EXIT.
012700     PERFORM P2-PROCESS-QUEUE THRU P2-PROCESS-QUEUE-EXIT
012800         UNTIL WB-EOF.
012900     PERFORM P3-WRITE-RUN-TOTALS THRU P3-WRITE-RUN-TOTALS-EXIT.
013000     PERFORM P1-CLOSE-FILES THRU P1-CLOSE-FILES-EXIT.
013100     GOBACK.
013200
013300 P1-OPEN-FILES.
013400     OPEN INPUT TRANSACTION-INPUT.
013500     IF FS-TXNIN NOT = "00"
013600         DISPLAY "BANK1 - CANNOT OPEN TRANSACTION-INPUT, FS="
013700             FS-TXNIN
013800         MOVE "Y" TO WB-EOF-SW
013900         GO TO P1-OPEN-FILES-EXIT.
014000     OPEN OUTPUT REGISTER-OUT.
014100     IF FS-REGOUT NOT = "00"
014200         DISPLAY "BANK1 - CANNOT OPEN REGISTER-OUT, FS="
014300             FS-REGOUT
014400         MOVE "Y" TO WB-EOF-SW.
014500 P1-OPEN-FILES-EXIT.
014600     EXIT.
014700
014800 P2-PROCESS-QUEUE.
014900     READ TRANSACTION-INPUT
015000         AT END
015100             MOVE "Y" TO WB-EOF-SW
015200             GO TO P2-PROCESS-QUEUE-EXIT.
015300
015400     ADD 1 TO WB-RECORDS-READ.
015500     IF TXNIN-SEQ-NO = ZERO
015600         MOVE WB-NEXT-SEQ-NO TO TXNIN-SEQ-NO.
015700     ADD 1 TO WB-NEXT-SEQ-NO.
015800
015900     MOVE SPACES    TO WB-RESULT-CODE.
016000     MOVE SPACES    TO WB-RESULT-MESSAGE.
016100     MOVE SPACES    TO WB-RESULT-KEY.
016200
016300     PERFORM P2-DISPATCH THRU P2-DISPATCH-EXIT.
016400     PERFORM P2-WRITE-ACK THRU P2-WRITE-ACK-EXIT.
016500
016600 P2-PROCESS-QUEUE-EXIT.
016700     EXIT.
016800
016900 P2-DISPATCH.
017000     IF TXNIN-UNIT-CUSTOMER
017100         CALL "BANK2" USING TRANSACTION-INPUT-RECORD
017200                            WB-SUB-RESULT
017300         GO TO P2-DISPATCH-EXIT.
017400
017500     IF TXNIN-UNIT-DEPOSIT-ACCT
017600         IF TXNIN-ACTION-CODE = "WITHDRAW" OR
017700            TXNIN-ACTION-CODE = "CLOSE"    OR
017800            TXNIN-ACTION-CODE = "FREEZE"   OR
017900            TXNIN-ACTION-CODE = "UNFREEZE"
018000             CALL "BANK4" USING TRANSACTION-INPUT-RECORD
018100                                WB-SUB-RESULT
018200         ELSE
018300             CALL "BANK5" USING TRANSACTION-INPUT-RECORD
018400                                WB-SUB-RESULT
018500         END-IF
018600         GO TO P2-DISPATCH-EXIT.
018700
018800     IF TXNIN-UNIT-TRANSACTION
018900         IF TXNIN-ACTION-CODE = "TRANSFER"
019000             CALL "BANK10" USING TRANSACTION-INPUT-RECORD
019100                                 WB-SUB-RESULT
019200         ELSE
019300         IF TXNIN-ACTION-CODE = "HISTORY" OR
019400            TXNIN-ACTION-CODE = "FILTER"
019500             CALL "BANK9" USING TRANSACTION-INPUT-RECORD
019600                                WB-SUB-RESULT
019700         ELSE
019800         IF TXNIN-ACTION-CODE = "SUMMARY"
019900             CALL "BANK3" USING TRANSACTION-INPUT-RECORD
020000                                WB-SUB-RESULT
020100                                WB-RUN-DATE
020200         ELSE
020300             CALL "BANK6" USING TRANSACTION-INPUT-RECORD
020400                                WB-SUB-RESULT
020500         END-IF
020600         END-IF
020700         END-IF
020800         GO TO P2-DISPATCH-EXIT.
020900
021000     IF TXNIN-UNIT-CARD
021100         CALL "BANK8" USING TRANSACTION-INPUT-RECORD
021200                            WB-SUB-RESULT
021300         GO TO P2-DISPATCH-EXIT.
021400
021500     IF TXNIN-UNIT-TICKET
021600         CALL "BANK7" USING TRANSACTION-INPUT-RECORD
021700                            WB-SUB-RESULT
021800         GO TO P2-DISPATCH-EXIT.
021900
022000     MOVE "98" TO WB-RESULT-CODE.
022100     MOVE "UNKNOWN TXNIN-UNIT-CODE" TO WB-RESULT-MESSAGE.
022200
022300 P2-DISPATCH-EXIT.
022400     EXIT.
022500
022600 P2-WRITE-ACK.
022700     MOVE SPACES TO REGISTER-LINE.
022800     MOVE TXNIN-UNIT-CODE     TO ACK-UNIT-CODE.
022900     MOVE TXNIN-ACTION-CODE  TO ACK-ACTION-CODE.
023000     MOVE WB-RESULT-KEY       TO ACK-KEY.
023100     MOVE WB-RESULT-CODE      TO ACK-RESULT-CODE.
023200     MOVE WB-RESULT-MESSAGE   TO ACK-MESSAGE.
023300
023400     WRITE REGISTER-LINE
023500         INVALID KEY GO TO P2-WRITE-ACK-EXIT.
023600
023700     IF WB-RESULT-CODE = "00"
023800         ADD 1 TO WB-RECORDS-POSTED
023900         PERFORM P2-ACCUM-GRAND-TOTALS THRU
024000             P2-ACCUM-GRAND-TOTALS-EXIT
024100     ELSE
024200         ADD 1 TO WB-RECORDS-REJECTED.
024300
024400 P2-WRITE-ACK-EXIT.
024500     EXIT.
024600
024700*-----------------------------------------------------------------
024800* P2-ACCUM-GRAND-TOTALS -- folds every successfully-posted
024900* DEPOSIT/WITHDRAW action into the run's grand total (ticket
025000* UB-318/UB-358).  TRANSFER/RECORD legs are not folded in here --
025100* BANK3's per-account SUMMARY totals already cover the ledger
025200* side of those; this is strictly the deposit-account posting
025300* side of the run.
025400*-----------------------------------------------------------------
025500 P2-ACCUM-GRAND-TOTALS.
025600     IF TXNIN-ACTION-CODE = "DEPOSIT"
025700         ADD TXNIN-AMOUNT TO WB-GRAND-DEPOSITS
025800     ELSE
025900     IF TXNIN-ACTION-CODE = "WITHDRAW"
026000         ADD TXNIN-AMOUNT TO WB-GRAND-WITHDRAWALS.
026100 P2-ACCUM-GRAND-TOTALS-EXIT.
026200     EXIT.
026300
026400 P3-WRITE-RUN-TOTALS.
026500     MOVE SPACES TO REGISTER-LINE.
026600     MOVE "RUN " TO ACK-UNIT-CODE.
026700     MOVE "END OF RUN"   TO ACK-ACTION-CODE.
026800     MOVE "*** END OF RUN ***" TO ACK-MESSAGE.
026900     WRITE REGISTER-LINE.
027000
027100     MOVE SPACES TO REGISTER-LINE.
027200     MOVE "RUN " TO ACK-UNIT-CODE.
027300     MOVE "RECORDS READ" TO ACK-ACTION-CODE.
027400     MOVE WB-RECORDS-READ TO WB-COUNT-DISPLAY.
027500     MOVE WB-COUNT-DISPLAY TO ACK-MESSAGE.
027600     WRITE REGISTER-LINE.
027700
027800     MOVE SPACES TO REGISTER-LINE.
027900     MOVE "RUN " TO ACK-UNIT-CODE.
028000     MOVE "RECORDS POSTED" TO ACK-ACTION-CODE.
028100     MOVE WB-RECORDS-POSTED TO WB-COUNT-DISPLAY.
028200     MOVE WB-COUNT-DISPLAY TO ACK-MESSAGE.
028300     WRITE REGISTER-LINE.
028400
028500     MOVE SPACES TO REGISTER-LINE.
028600     MOVE "RUN " TO ACK-UNIT-CODE.
028700     MOVE "RECORDS REJECTED" TO ACK-ACTION-CODE.
028800     MOVE WB-RECORDS-REJECTED TO WB-COUNT-DISPLAY.
028900     MOVE WB-COUNT-DISPLAY TO ACK-MESSAGE.
029000     WRITE REGISTER-LINE.
029100
029200     COMPUTE WB-GRAND-NET =
029300         WB-GRAND-DEPOSITS - WB-GRAND-WITHDRAWALS.
029400
029500     MOVE SPACES TO REGISTER-LINE.
029600     MOVE "RUN " TO ACK-UNIT-CODE.
029700     MOVE "GRAND DEPOSITS" TO ACK-ACTION-CODE.
029800     MOVE WB-GRAND-DEPOSITS TO WB-AMOUNT-DISPLAY.
029900     MOVE WB-AMOUNT-DISPLAY TO ACK-MESSAGE.
030000     WRITE REGISTER-LINE.
030100
030200     MOVE SPACES TO REGISTER-LINE.
030300     MOVE "RUN " TO ACK-UNIT-CODE.
030400     MOVE "GRAND WITHDRAWALS" TO ACK-ACTION-CODE.
030500     MOVE WB-GRAND-WITHDRAWALS TO WB-AMOUNT-DISPLAY.
030600     MOVE WB-AMOUNT-DISPLAY TO ACK-MESSAGE.
030700     WRITE REGISTER-LINE.
030800
030900     MOVE SPACES TO REGISTER-LINE.
031000     MOVE "RUN " TO ACK-UNIT-CODE.
031100     MOVE "GRAND NET" TO ACK-ACTION-CODE.
031200     MOVE WB-GRAND-NET TO WB-AMOUNT-DISPLAY.
031300     MOVE WB-AMOUNT-DISPLAY TO ACK-MESSAGE.
031400     WRITE REGISTER-LINE.
031500 P3-WRITE-RUN-TOTALS-EXIT.
031600     EXIT.
031700
031800 P1-CLOSE-FILES.
031900     CLOSE TRANSACTION-INPUT.
032000     CLOSE REGISTER-OUT.
032100 P1-CLOSE-FILES-EXIT.
032200     EXIT.
