000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK4.
000300 AUTHOR. J A GRACIA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 03/02/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - ACCOUNT RECORDS.
000800*****************************************************************
000900*  BANK4  --  WITHDRAWALS AND ACCOUNT STATUS CHANGES             *
001000*  WITHDRAW debits DA-BALANCE with a no-overdraft check; CLOSE,  *
001100*  FREEZE and UNFREEZE drive the account status state machine.   *
001200*  No TRANSACTION-LEDGER row is written here either -- see the    *
001300*  note at the top of BANK5.                                      *
001400*                                                                 *
001500*  Was the cash-withdrawal screen (PANTALLA-RETIRADA).  The       *
001600*  "Indique una cantidad menor" insufficient-funds check became   *
001700*  P4-WITHDRAW's DA-BALANCE < TXNIN-AMOUNT test below.            *
001800*-----------------------------------------------------------------
001900* DATE       BY   TICKET   DESCRIPTION                      CHG
002000*-----------------------------------------------------------------
002100* 03/02/89   JAG  ------   FIRST WRITTEN. CASH WITHDRAWAL SCREEN. UD001
002200* 09/14/92   JAG  UB-063   BILL-COUNT ENTRY SCREEN REVISED FOR    UD002
002300*                          10/20/50 EUR NOTES ONLY.
002400* 11/03/98   MCL  UB-129   YEAR-2000 DATE WINDOW ON CAMPOS-FECHA. UD003
002500* 03/20/11   JAG  UB-241   RECAST AS DEPOSIT-ACCOUNT-MASTER       UD004
002600*                          MAINTENANCE PROGRAM.  DROPPED SCREEN   UD004
002700*                          SECTION.  ADDED WITHDRAW/CLOSE.        UD004
002800* 09/02/13   MCL  UB-266   STOPPED CARRYING THE RUNNING BALANCE   UD005
002900*                          IN CENTS; DA-BALANCE IS COMP-3 V99.    UD005
003000* 04/04/20   PSR  UB-296   ADDED FREEZE/UNFREEZE STATUS TOGGLE    UD006
003100*                          (P4-FREEZE-UNFREEZE) FOR LOST-CARD     UD006
003200*                          HOLD REQUESTS.                         UD006
003300*****************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT DEPOSIT-ACCOUNT-MASTER ASSIGN TO DACCTMS1
004500         ORGANIZATION IS INDEXED
004600         ACCESS MODE IS DYNAMIC
004700         RECORD KEY IS DA-ACCOUNT-ID
004800         FILE STATUS IS FSD.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  DEPOSIT-ACCOUNT-MASTER
005300     LABEL RECORD STANDARD
005400     VALUE OF FILE-ID IS "dacctmst.ubd".
005500 COPY DACCTMST.
005600
005700 WORKING-STORAGE SECTION.
005800 77  FSD                           PIC X(2).
005900
006000 78  WD-RC-OK                      VALUE 0.
006100 78  WD-RC-NOT-FOUND                VALUE 1.
006200 78  WD-RC-LOGIN-FAILED             VALUE 2.
006300
006400     COPY TXNIN REPLACING ==TRANSACTION-INPUT-RECORD==
006500         BY ==WD-LOGIN-RECORD==
006600         ==TXNIN-== BY ==WDL-==.
006700
006800 01  WD-LOGIN-RESULT.
006900     05  WD-LOGIN-RC               PIC X(2).
007000     05  WD-LOGIN-MSG              PIC X(60).
007100     05  WD-LOGIN-CUST-ID          PIC X(36).
007200     05  FILLER                    PIC X(4).
007300
007400 01  WD-DATE-WORK.
007500     05  WD-TODAY.
007600         10  WD-TODAY-YEAR         PIC 9(4).
007700         10  WD-TODAY-MONTH        PIC 9(2).
007800         10  WD-TODAY-DAY          PIC 9(2).
007900     05  FILLER                    PIC X(4).
008000
008100 01  WD-DATE-WORK-NUM REDEFINES WD-DATE-WORK.
008200     05  WD-TODAY-YYYYMMDD         PIC 9(8).
008300     05  FILLER                    PIC X(4).
008400
008500 01  WD-ACCOUNT-ID-WORK            PIC X(10).
008600 01  WD-ACCOUNT-ID-PARTS REDEFINES WD-ACCOUNT-ID-WORK.
008700     05  WD-AIP-PREFIX             PIC X(2).
008800     05  WD-AIP-SEQUENCE           PIC X(8).
008900
009000 LINKAGE SECTION.
009100 COPY TXNIN REPLACING TRANSACTION-INPUT-RECORD
009200     BY LK-ACCOUNT-TXN.
009300
009400 01  LK-RESULT.
009500     05  LK-RESULT-CODE            PIC X(2).
009600     05  LK-RESULT-MESSAGE         PIC X(60).
009700     05  LK-RESULT-KEY             PIC X(36).
009800     05  FILLER                    PIC X(4).
009900
010000 PROCEDURE DIVISION USING LK-ACCOUNT-TXN LK-RESULT.
010100 P4-MAIN.
010200     MOVE SPACES TO LK-RESULT-CODE.
010300     MOVE SPACES TO LK-RESULT-MESSAGE.
010400     MOVE SPACES TO LK-RESULT-KEY.
010500
010600     PERFORM P4-LOGIN-CHECK THRU P4-LOGIN-CHECK-EXIT.
010700     IF LK-RESULT-CODE NOT = SPACES
010800         GO TO P4-MAIN-EXIT.
010900
011000     IF TXNIN-ACTION-CODE = "WITHDRAW"
011100         PERFORM P4-WITHDRAW THRU P4-WITHDRAW-EXIT
011200         GO TO P4-MAIN-EXIT.
011300     IF TXNIN-ACTION-CODE = "CLOSE"
011400         PERFORM P4-CLOSE THRU P4-CLOSE-EXIT
011500         GO TO P4-MAIN-EXIT.
011600     IF TXNIN-ACTION-CODE = "FREEZE" OR
011700        TXNIN-ACTION-CODE = "UNFREEZE"
011800         PERFORM P4-FREEZE-UNFREEZE THRU P4-FREEZE-UNFREEZE-EXIT
011900         GO TO P4-MAIN-EXIT.
012000
012100     MOVE "99" TO LK-RESULT-CODE.
012200     MOVE "UNKNOWN ACCOUNT ACTION CODE" TO LK-RESULT-MESSAGE.
012300 P4-MAIN-EXIT.
012400     EXIT PROGRAM.
012500
012600*-----------------------------------------------------------------
012700* P4-LOGIN-CHECK -- credential check against CustomerServiceImpl.
012800*-----------------------------------------------------------------
012900 P4-LOGIN-CHECK.
013000     MOVE SPACES TO WD-LOGIN-RECORD.
013100     MOVE "LOGIN"         TO WDL-ACTION-CODE.
013200     MOVE TXNIN-CUST-ID   TO WDL-CUST-ID.
013300     MOVE TXNIN-IDENT-NO  TO WDL-IDENT-NO.
013400     MOVE TXNIN-PASSWORD  TO WDL-PASSWORD.
013500
013600     CALL "BANK2" USING WD-LOGIN-RECORD WD-LOGIN-RESULT.
013700
013800     IF WD-LOGIN-RC NOT = "00"
013900         MOVE "02" TO LK-RESULT-CODE
014000         MOVE "LOGIN FAILED" TO LK-RESULT-MESSAGE
014100         GO TO P4-LOGIN-CHECK-EXIT.
014200
014300     MOVE WD-LOGIN-CUST-ID TO TXNIN-CUST-ID.
014400 P4-LOGIN-CHECK-EXIT.
014500     EXIT.
014600
014700*-----------------------------------------------------------------
014800* P4-WITHDRAW.
014900*-----------------------------------------------------------------
015000 P4-WITHDRAW.
015100     IF TXNIN-AMOUNT NOT > 0
015200         MOVE "04" TO LK-RESULT-CODE
015300         MOVE "AMOUNT MUST BE POSITIVE" TO LK-RESULT-MESSAGE
015400         GO TO P4-WITHDRAW-EXIT.
015500
015600     OPEN I-O DEPOSIT-ACCOUNT-MASTER.
015700     MOVE TXNIN-ACCOUNT-ID TO DA-ACCOUNT-ID.
015800     READ DEPOSIT-ACCOUNT-MASTER
015900         INVALID KEY
016000             MOVE "01" TO LK-RESULT-CODE
016100             MOVE "ACCOUNT NOT FOUND" TO LK-RESULT-MESSAGE
016200             CLOSE DEPOSIT-ACCOUNT-MASTER
016300             GO TO P4-WITHDRAW-EXIT.
016400
016500     IF NOT DA-STATUS-ACTIVE
016600         MOVE "05" TO LK-RESULT-CODE
016700         MOVE "ACCOUNT NOT ACTIVE" TO LK-RESULT-MESSAGE
016800         CLOSE DEPOSIT-ACCOUNT-MASTER
016900         GO TO P4-WITHDRAW-EXIT.
017000
017100     IF DA-BALANCE < TXNIN-AMOUNT
017200         MOVE "06" TO LK-RESULT-CODE
017300         MOVE "INSUFFICIENT FUNDS" TO LK-RESULT-MESSAGE
017400         CLOSE DEPOSIT-ACCOUNT-MASTER
017500         GO TO P4-WITHDRAW-EXIT.
017600
017700     SUBTRACT TXNIN-AMOUNT FROM DA-BALANCE.
017800     ADD 1 TO DA-LAST-TXN-CT.
017900
018000     REWRITE DEPOSIT-ACCOUNT-RECORD
018100         INVALID KEY
018200             MOVE "09" TO LK-RESULT-CODE
018300             MOVE "REWRITE FAILED" TO LK-RESULT-MESSAGE
018400             CLOSE DEPOSIT-ACCOUNT-MASTER
018500             GO TO P4-WITHDRAW-EXIT.
018600
018700     CLOSE DEPOSIT-ACCOUNT-MASTER.
018800     MOVE "00" TO LK-RESULT-CODE.
018900     MOVE "WITHDRAWAL POSTED" TO LK-RESULT-MESSAGE.
019000     MOVE DA-ACCOUNT-ID TO LK-RESULT-KEY.
019100 P4-WITHDRAW-EXIT.
019200     EXIT.
019300
019400*-----------------------------------------------------------------
019500* P4-CLOSE -- balance is left untouched.
019600*-----------------------------------------------------------------
019700 P4-CLOSE.
019800     OPEN I-O DEPOSIT-ACCOUNT-MASTER.
019900     MOVE TXNIN-ACCOUNT-ID TO DA-ACCOUNT-ID.
020000     READ DEPOSIT-ACCOUNT-MASTER
020100         INVALID KEY
020200             MOVE "01" TO LK-RESULT-CODE
020300             MOVE "ACCOUNT NOT FOUND" TO LK-RESULT-MESSAGE
020400             CLOSE DEPOSIT-ACCOUNT-MASTER
020500             GO TO P4-CLOSE-EXIT.
020600
020700     SET DA-STATUS-CLOSED TO TRUE.
020800
020900     REWRITE DEPOSIT-ACCOUNT-RECORD
021000         INVALID KEY
021100             MOVE "09" TO LK-RESULT-CODE
021200             MOVE "REWRITE FAILED" TO LK-RESULT-MESSAGE
021300             CLOSE DEPOSIT-ACCOUNT-MASTER
021400             GO TO P4-CLOSE-EXIT.
021500
021600     CLOSE DEPOSIT-ACCOUNT-MASTER.
021700     MOVE "00" TO LK-RESULT-CODE.
021800     MOVE "ACCOUNT CLOSED" TO LK-RESULT-MESSAGE.
021900     MOVE DA-ACCOUNT-ID TO LK-RESULT-KEY.
022000 P4-CLOSE-EXIT.
022100     EXIT.
022200
022300*-----------------------------------------------------------------
022400* P4-FREEZE-UNFREEZE -- FREEZE only Active->Frozen; UNFREEZE
022500* only Frozen->Active; anything else is an invalid transition.
022600*-----------------------------------------------------------------
022700 P4-FREEZE-UNFREEZE.
022800     OPEN I-O DEPOSIT-ACCOUNT-MASTER.
022900     MOVE TXNIN-ACCOUNT-ID TO DA-ACCOUNT-ID.
023000     READ DEPOSIT-ACCOUNT-MASTER
023100         INVALID KEY
023200             MOVE "01" TO LK-RESULT-CODE
023300             MOVE "ACCOUNT NOT FOUND" TO LK-RESULT-MESSAGE
023400             CLOSE DEPOSIT-ACCOUNT-MASTER
023500             GO TO P4-FREEZE-UNFREEZE-EXIT.
023600
023700     IF DA-STATUS-CLOSED
023800         MOVE "07" TO LK-RESULT-CODE
023900         MOVE "ACCOUNT IS CLOSED" TO LK-RESULT-MESSAGE
024000         CLOSE DEPOSIT-ACCOUNT-MASTER
024100         GO TO P4-FREEZE-UNFREEZE-EXIT.
024200
024300     IF TXNIN-ACTION-CODE = "FREEZE"
024400         IF DA-STATUS-FROZEN
024500             MOVE "08" TO LK-RESULT-CODE
024600             MOVE "ACCOUNT ALREADY FROZEN" TO LK-RESULT-MESSAGE
024700             CLOSE DEPOSIT-ACCOUNT-MASTER
024800             GO TO P4-FREEZE-UNFREEZE-EXIT
024900         END-IF
025000         SET DA-STATUS-FROZEN TO TRUE
025100     ELSE
025200         IF NOT DA-STATUS-FROZEN
025300             MOVE "08" TO LK-RESULT-CODE
025400             MOVE "INVALID STATUS TRANSITION" TO LK-RESULT-MESSAGE
025500             CLOSE DEPOSIT-ACCOUNT-MASTER
025600             GO TO P4-FREEZE-UNFREEZE-EXIT
025700         END-IF
025800         SET DA-STATUS-ACTIVE TO TRUE
025900     END-IF.
026000
026100     REWRITE DEPOSIT-ACCOUNT-RECORD
026200         INVALID KEY
026300             MOVE "09" TO LK-RESULT-CODE
026400             MOVE "REWRITE FAILED" TO LK-RESULT-MESSAGE
026500             CLOSE DEPOSIT-ACCOUNT-MASTER
026600             GO TO P4-FREEZE-UNFREEZE-EXIT.
026700
026800     CLOSE DEPOSIT-ACCOUNT-MASTER.
026900     MOVE "00" TO LK-RESULT-CODE.
027000     MOVE "STATUS UPDATED" TO LK-RESULT-MESSAGE.
027100     MOVE DA-ACCOUNT-ID TO LK-RESULT-KEY.
027200 P4-FREEZE-UNFREEZE-EXIT.
027300     EXIT.
