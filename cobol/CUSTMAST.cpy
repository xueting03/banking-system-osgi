000100*****************************************************************
000200* CUSTMAST.cpy                                                 *
000300* UnizarBank  --  Customer master record (CUSTOMER-MASTER)     *
000400* One row per customer.  Keyed by CUST-ID on CUSTOMER-MASTER.  *
000500* Login key for the ATM/branch channels is CUST-IDENT-NO, not  *
000600* CUST-ID -- CUST-ID is the internal surrogate key only.       *
000700*---------------------------------------------------------------
000800* 1989-02-11 JAG  First cut, replaces the old TARJETAS 16-digit *
000900*                 card number as the customer key (see         *
001000*                 CARDMAST.cpy -- the card now hangs off the   *
001100*                 account, not the customer).                  *
001200* 1994-11-03 MCL  Added CUST-PASSWORD-HASH / CUST-LOGIN-FAIL-CT *
001300*                 for the teller-assisted password reset.       *
001400* 2001-06-14 MCL  Padded FILLER-1 for the branch re-key project.*
001500*****************************************************************
001600 01  CUSTOMER-RECORD.
001700     02  CUST-ID                      PIC X(36).
001800     02  CUST-NAME                    PIC X(60).
001900     02  CUST-IDENT-NO                PIC X(20).
002000     02  CUST-PHONE-NO                PIC X(20).
002100     02  CUST-ADDRESS                 PIC X(100).
002200     02  CUST-EMAIL                   PIC X(60).
002300     02  CUST-PASSWORD-HASH           PIC X(64).
002400     02  CUST-STATUS                  PIC X(8).
002500         88  CUST-STATUS-ACTIVE            VALUE "ACTIVE  ".
002600         88  CUST-STATUS-SUSPENDED         VALUE "SUSPEND ".
002700         88  CUST-STATUS-CLOSED            VALUE "CLOSED  ".
002800     02  CUST-CREATED-AT              PIC X(26).
002900*    CUST-CREATED-AT-PARTS lets the report-writer paragraphs
003000*    pick the YYYY/MM/DD out of the ISO stamp without a second
003100*    UNSTRING every time a register line is built.
003200     02  CUST-CREATED-DATE REDEFINES CUST-CREATED-AT.
003300         03  CUST-CR-YEAR             PIC X(4).
003400         03  FILLER                   PIC X(1).
003500         03  CUST-CR-MONTH            PIC X(2).
003600         03  FILLER                   PIC X(1).
003700         03  CUST-CR-DAY              PIC X(2).
003800         03  FILLER                   PIC X(16).
003900     02  CUST-LOGIN-FAIL-CT           PIC 9(2)       COMP.
004000     02  CUST-LAST-LOGIN-RC           PIC 9(2)       COMP.
004100     02  FILLER-1                     PIC X(96).
