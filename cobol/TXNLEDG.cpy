000100*****************************************************************
000200* TXNLEDG.cpy                                                  *
000300* UnizarBank  --  Transaction ledger (TRANSACTION-LEDGER).     *
000400* Append-only.  Replaces the old F-MOVIMIENTOS row, which       *
000500* carried the running balance in MOV-SALDOPOS-ENT/DEC; the      *
000600* balance now lives on DEPOSIT-ACCOUNT-MASTER (DACCTMST.cpy)    *
000700* so this row is a pure ledger entry again, the way MOVIMIENTO- *
000800* REG was before BANK4 started stamping the post-balance on it. *
000900*---------------------------------------------------------------
001000* 1989-02-11 JAG  First cut (carried the running balance).      *
001100* 1994-11-03 MCL  Added TXN-TYPE values TRANSFER_IN/OUT for the *
001200*                 two-leg transfer posting (ticket UB-121).     *
001300* 2001-06-14 MCL  Dropped the stored running balance; TXN-NOTE  *
001400*                 widened to X(255) for the cross-reference      *
001500*                 note on transfers.                            *
001600*****************************************************************
001700 01  TRANSACTION-RECORD.
001800     02  TXN-ID                       PIC X(36).
001900     02  TXN-ACCOUNT-ID               PIC X(10).
002000     02  TXN-TYPE                     PIC X(13).
002100         88  TXN-TYPE-DEPOSIT              VALUE "DEPOSIT      ".
002200         88  TXN-TYPE-WITHDRAWAL           VALUE "WITHDRAWAL   ".
002300         88  TXN-TYPE-TRANSFER-IN           VALUE "TRANSFER_IN  ".
002400         88  TXN-TYPE-TRANSFER-OUT          VALUE "TRANSFER_OUT ".
002500     02  TXN-AMOUNT                   PIC S9(13)V99  COMP-3.
002600     02  TXN-NOTE                     PIC X(255).
002700     02  TXN-CREATED-AT               PIC X(26).
002800     02  TXN-CREATED-DATE REDEFINES TXN-CREATED-AT.
002900         03  TXN-CR-YEAR              PIC X(4).
003000         03  FILLER                   PIC X(1).
003100         03  TXN-CR-MONTH             PIC X(2).
003200         03  FILLER                   PIC X(1).
003300         03  TXN-CR-DAY               PIC X(2).
003400         03  TXN-CR-T                 PIC X(1).
003500         03  TXN-CR-HOUR              PIC X(2).
003600         03  FILLER                   PIC X(1).
003700         03  TXN-CR-MINUTE            PIC X(2).
003800         03  FILLER                   PIC X(1).
003900         03  TXN-CR-SECOND            PIC X(2).
004000         03  FILLER                   PIC X(8).
004100     02  TXN-SEQ-NO                   PIC 9(9)       COMP.
004200     02  FILLER-1                     PIC X(40).
