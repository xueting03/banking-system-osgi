000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK5.
000300 AUTHOR. J A GRACIA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 03/02/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - ACCOUNT RECORDS.
000800*****************************************************************
000900*  BANK5  --  DEPOSIT ACCOUNT OPENING AND CASH DEPOSITS          *
001000*  CREATE opens the one deposit account a customer is allowed;  *
001100*  DEPOSIT adds cash straight onto DA-BALANCE.  Neither action    *
001200*  writes a TRANSACTION-LEDGER row -- that is BANK6's job, kept   *
001300*  separate on purpose since the old ESCRITURA paragraph used     *
001400*  to be the only place the post-balance got written down.       *
001500*                                                                 *
001600*  Was the cash-deposit screen (PANTALLA-INGRESO, billete count   *
001700*  by denomination).  CONSULTA-SALDO-USUARIO's scan for the       *
001800*  customer's own last ledger row became P5-FIND-ACCOUNT below,   *
001900*  now scanning DEPOSIT-ACCOUNT-MASTER for DA-CUSTOMER-ID          *
002000*  instead of F-MOVIMIENTOS for MOV-TARJETA.                      *
002100*-----------------------------------------------------------------
002200* DATE       BY   TICKET   DESCRIPTION                      CHG
002300*-----------------------------------------------------------------
002400* 03/02/89   JAG  ------   FIRST WRITTEN. CASH DEPOSIT SCREEN. UE001
002500* 09/14/92   JAG  UB-063   BILL-COUNT ENTRY SCREEN REVISED FOR UE002
002600*                          10/20/50 EUR NOTES ONLY.
002700* 11/03/98   MCL  UB-129   YEAR-2000 DATE WINDOW ON CAMPOS-    UE003
002800*                          FECHA (4-DIGIT YEAR STORED).
002900* 03/20/11   JAG  UB-241   RECAST AS DEPOSIT-ACCOUNT-MASTER     UE004
003000*                          MAINTENANCE PROGRAM.  DROPPED SCREEN UE004
003100*                          SECTION.  ADDED CREATE/DEPOSIT.       UE004
003200* 09/02/13   MCL  UB-266   STOPPED CARRYING THE RUNNING BALANCE UE005
003300*                          IN CENTS (CENT-SALDO-USER); DA-      UE005
003400*                          BALANCE IS NOW COMP-3 V99 DIRECTLY.   UE005
003500* 02/08/19   PSR  UB-290   ADDED ONE-ACCOUNT-PER-CUSTOMER CHECK UE006
003600*                          ON CREATE (P5-FIND-ACCOUNT).          UE006
003700* 07/22/24   PSR  UB-363   P5-CREATE WAS PADDING WE-ACCOUNT-SEQ UE007
003800*                          OUT AS 8 DECIMAL DIGITS -- WIRE      UE007
003900*                          FORMAT WANTS 8 HEX DIGITS AFTER THE  UE007
004000*                          "DA" PREFIX.  ADDED P5-SEQ-TO-HEX.   UE007
004100*****************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT DEPOSIT-ACCOUNT-MASTER ASSIGN TO DACCTMS1
005300         ORGANIZATION IS INDEXED
005400         ACCESS MODE IS DYNAMIC
005500         RECORD KEY IS DA-ACCOUNT-ID
005600         FILE STATUS IS FSD.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  DEPOSIT-ACCOUNT-MASTER
006100     LABEL RECORD STANDARD
006200     VALUE OF FILE-ID IS "dacctmst.ubd".
006300 COPY DACCTMST.
006400
006500 WORKING-STORAGE SECTION.
006600 77  FSD                           PIC X(2).
006700
006800 78  WE-RC-OK                      VALUE 0.
006900 78  WE-RC-NOT-FOUND                VALUE 1.
007000 78  WE-RC-LOGIN-FAILED             VALUE 2.
007100
007200*    Login request built locally and handed to BANK2 -- the
007300*    caller's own TRANSACTION-INPUT-RECORD keeps its ACTION-CODE
007400*    (CREATE/DEPOSIT) untouched.  Fields renamed WEL- on the way
007500*    in so they don't collide with the LINKAGE copy's TXNIN-
007600*    names.
007700     COPY TXNIN REPLACING ==TRANSACTION-INPUT-RECORD==
007800         BY ==WE-LOGIN-RECORD==
007900         ==TXNIN-== BY ==WEL-==.
008000
008100 01  WE-LOGIN-RESULT.
008200     05  WE-LOGIN-RC               PIC X(2).
008300     05  WE-LOGIN-MSG              PIC X(60).
008400     05  WE-LOGIN-CUST-ID          PIC X(36).
008500     05  FILLER                    PIC X(4).
008600
008700 01  WE-NEW-ACCOUNT-ID             PIC X(10).
008800 01  WE-ACCOUNT-SEQ                PIC 9(8).
008900
009000*    WE-NEW-ACCOUNT-ID-PARTS -- alternate PREFIX/SEQUENCE view
009100*    of the generated account number, same habit as the old
009200*    MOV-NUM/MOV-TARJETA split view used to give the operator.
009300 01  WE-NEW-ACCOUNT-ID-PARTS REDEFINES WE-NEW-ACCOUNT-ID.
009400     05  WE-NAI-PREFIX             PIC X(2).
009500     05  WE-NAI-SEQUENCE           PIC X(8).
009600
009700 01  WE-DATE-WORK.
009800     05  WE-TODAY.
009900         10  WE-TODAY-YEAR         PIC 9(4).
010000         10  WE-TODAY-MONTH        PIC 9(2).
010100         10  WE-TODAY-DAY          PIC 9(2).
010200     05  FILLER                    PIC X(4).
010300
010400 01  WE-DATE-WORK-NUM REDEFINES WE-DATE-WORK.
010500     05  WE-TODAY-YYYYMMDD         PIC 9(8).
010600     05  FILLER                    PIC X(4).
010700
010800 01  WE-EXISTING-ACCOUNT-SW        PIC X(1)   VALUE "N".
010900     88  WE-EXISTING-ACCOUNT-FOUND     VALUE "Y".
011000
011100*    WE-HEX-WORK -- renders WE-ACCOUNT-SEQ as 8 uppercase hex
011200*    digits for WE-NAI-SEQUENCE, same nibble/DIVIDE-BY-16 habit
011300*    BANK2's old digest work used against WE-DIGEST-HEXTAB.
011400 01  WE-HEX-WORK.
011500     05  WE-HEX-TABLE              PIC X(16)  VALUE
011600         "0123456789ABCDEF".
011700     05  WE-HEX-TMP                PIC 9(8)   COMP.
011800     05  WE-HEX-NIBBLE             PIC 9(2)   COMP.
011900     05  WE-HEX-OFFSET             PIC 9(2)   COMP.
012000     05  WE-HEX-POS                PIC 9(2)   COMP.
012100     05  FILLER                    PIC X(4).
012200
012300 LINKAGE SECTION.
012400 COPY TXNIN REPLACING TRANSACTION-INPUT-RECORD
012500     BY LK-ACCOUNT-TXN.
012600
012700 01  LK-RESULT.
012800     05  LK-RESULT-CODE            PIC X(2).
012900     05  LK-RESULT-MESSAGE         PIC X(60).
013000     05  LK-RESULT-KEY             PIC X(36).
013100     05  FILLER                    PIC X(4).
013200
013300 PROCEDURE DIVISION USING LK-ACCOUNT-TXN LK-RESULT.
013400 P5-MAIN.
013500     MOVE SPACES TO LK-RESULT-CODE.
013600     MOVE SPACES TO LK-RESULT-MESSAGE.
013700     MOVE SPACES TO LK-RESULT-KEY.
013800
013900     PERFORM P5-LOGIN-CHECK THRU P5-LOGIN-CHECK-EXIT.
014000     IF LK-RESULT-CODE NOT = SPACES
014100         GO TO P5-MAIN-EXIT.
014200
014300     IF TXNIN-ACTION-CODE = "CREATE"
014400         PERFORM P5-CREATE THRU P5-CREATE-EXIT
014500         GO TO P5-MAIN-EXIT.
014600     IF TXNIN-ACTION-CODE = "DEPOSIT"
014700         PERFORM P5-DEPOSIT THRU P5-DEPOSIT-EXIT
014800         GO TO P5-MAIN-EXIT.
014900
015000     MOVE "99" TO LK-RESULT-CODE.
015100     MOVE "UNKNOWN ACCOUNT ACTION CODE" TO LK-RESULT-MESSAGE.
015200 P5-MAIN-EXIT.
015300     EXIT PROGRAM.
015400
015500*-----------------------------------------------------------------
015600* P5-LOGIN-CHECK -- credential check against CustomerServiceImpl.
015700*-----------------------------------------------------------------
015800 P5-LOGIN-CHECK.
015900     MOVE SPACES TO WE-LOGIN-RECORD.
016000     MOVE "LOGIN"          TO WEL-ACTION-CODE.
016100     MOVE TXNIN-CUST-ID    TO WEL-CUST-ID.
016200     MOVE TXNIN-IDENT-NO   TO WEL-IDENT-NO.
016300     MOVE TXNIN-PASSWORD   TO WEL-PASSWORD.
016400
016500     CALL "BANK2" USING WE-LOGIN-RECORD WE-LOGIN-RESULT.
016600
016700     IF WE-LOGIN-RC NOT = "00"
016800         MOVE "02" TO LK-RESULT-CODE
016900         MOVE "LOGIN FAILED" TO LK-RESULT-MESSAGE
017000         GO TO P5-LOGIN-CHECK-EXIT.
017100
017200     MOVE WE-LOGIN-CUST-ID TO TXNIN-CUST-ID.
017300 P5-LOGIN-CHECK-EXIT.
017400     EXIT.
017500
017600*-----------------------------------------------------------------
017700* P5-FIND-ACCOUNT -- scan DEPOSIT-ACCOUNT-MASTER for an existing
017800* non-closed account belonging to TXNIN-CUST-ID.  Same GO TO
017900* scan-loop shape as the old CONSULTA-SALDO-USUARIO section,
018000* against DA-CUSTOMER-ID instead of MOV-TARJETA.  File must
018100* already be OPEN on entry.
018200*-----------------------------------------------------------------
018300 P5-FIND-ACCOUNT.
018400     MOVE "N" TO WE-EXISTING-ACCOUNT-SW.
018500     MOVE LOW-VALUES TO DA-ACCOUNT-ID.
018600     START DEPOSIT-ACCOUNT-MASTER KEY NOT LESS THAN DA-ACCOUNT-ID
018700         INVALID KEY
018800             GO TO P5-FIND-ACCOUNT-EXIT.
018900
019000 P5-FIND-ACCOUNT-SCAN.
019100     READ DEPOSIT-ACCOUNT-MASTER NEXT RECORD
019200         AT END
019300             GO TO P5-FIND-ACCOUNT-EXIT.
019400     IF DA-CUSTOMER-ID = TXNIN-CUST-ID AND NOT DA-STATUS-CLOSED
019500         SET WE-EXISTING-ACCOUNT-FOUND TO TRUE
019600         GO TO P5-FIND-ACCOUNT-EXIT.
019700     GO TO P5-FIND-ACCOUNT-SCAN.
019800 P5-FIND-ACCOUNT-EXIT.
019900     EXIT.
020000
020100*-----------------------------------------------------------------
020200* P5-SEQ-TO-HEX -- WE-ACCOUNT-SEQ rendered as 8 uppercase hex
020300* characters into WE-NAI-SEQUENCE, most-significant nibble
020400* first; the account number is "DA" followed by this, e.g.
020500* DA1A2B3C4D.  Not the zero-padded decimal rendering the old
020600* screen-era account numbers used -- the new wire format wants
020700* hex.
020800*-----------------------------------------------------------------
020900 P5-SEQ-TO-HEX.
021000     MOVE WE-ACCOUNT-SEQ TO WE-HEX-TMP.
021100     MOVE 8 TO WE-HEX-POS.
021200 P5-SEQ-TO-HEX-LOOP.
021300     IF WE-HEX-POS = 0
021400         GO TO P5-SEQ-TO-HEX-EXIT.
021500     DIVIDE WE-HEX-TMP BY 16 GIVING WE-HEX-TMP
021600         REMAINDER WE-HEX-NIBBLE.
021700     COMPUTE WE-HEX-OFFSET = WE-HEX-NIBBLE + 1.
021800     MOVE WE-HEX-TABLE(WE-HEX-OFFSET:1)
021900         TO WE-NAI-SEQUENCE(WE-HEX-POS:1).
022000     SUBTRACT 1 FROM WE-HEX-POS.
022100     GO TO P5-SEQ-TO-HEX-LOOP.
022200 P5-SEQ-TO-HEX-EXIT.
022300     EXIT.
022400
022500*-----------------------------------------------------------------
022600* P5-CREATE.
022700*-----------------------------------------------------------------
022800 P5-CREATE.
022900     OPEN I-O DEPOSIT-ACCOUNT-MASTER.
023000     IF FSD = "35"
023100         CLOSE DEPOSIT-ACCOUNT-MASTER
023200         OPEN OUTPUT DEPOSIT-ACCOUNT-MASTER
023300         CLOSE DEPOSIT-ACCOUNT-MASTER
023400         OPEN I-O DEPOSIT-ACCOUNT-MASTER.
023500
023600     PERFORM P5-FIND-ACCOUNT THRU P5-FIND-ACCOUNT-EXIT.
023700     IF WE-EXISTING-ACCOUNT-FOUND
023800         MOVE "03" TO LK-RESULT-CODE
023900         MOVE "CUSTOMER ALREADY HAS AN ACCOUNT"
024000             TO LK-RESULT-MESSAGE
024100         CLOSE DEPOSIT-ACCOUNT-MASTER
024200         GO TO P5-CREATE-EXIT.
024300
024400     MOVE TXNIN-SEQ-NO TO WE-ACCOUNT-SEQ.
024500     MOVE "DA"          TO WE-NAI-PREFIX.
024600     PERFORM P5-SEQ-TO-HEX THRU P5-SEQ-TO-HEX-EXIT.
024700
024800     MOVE WE-NEW-ACCOUNT-ID TO DA-ACCOUNT-ID.
024900     MOVE TXNIN-CUST-ID     TO DA-CUSTOMER-ID.
025000     SET DA-STATUS-ACTIVE   TO TRUE.
025100     IF TXNIN-OPENING-BAL-GIVEN AND TXNIN-OPENING-BALANCE >= 0
025200         MOVE TXNIN-OPENING-BALANCE TO DA-BALANCE
025300     ELSE
025400         MOVE 0 TO DA-BALANCE.
025500     MOVE TXNIN-RUN-DATE(1:4) TO DA-CR-YEAR.
025600     MOVE TXNIN-RUN-DATE(5:2) TO DA-CR-MONTH.
025700     MOVE TXNIN-RUN-DATE(7:2) TO DA-CR-DAY.
025800     MOVE 0 TO DA-LAST-TXN-CT.
025900     MOVE SPACES TO FILLER-1 OF DEPOSIT-ACCOUNT-RECORD.
026000
026100     WRITE DEPOSIT-ACCOUNT-RECORD
026200         INVALID KEY
026300             MOVE "09" TO LK-RESULT-CODE
026400             MOVE "WRITE FAILED" TO LK-RESULT-MESSAGE
026500             CLOSE DEPOSIT-ACCOUNT-MASTER
026600             GO TO P5-CREATE-EXIT.
026700
026800     CLOSE DEPOSIT-ACCOUNT-MASTER.
026900     MOVE "00" TO LK-RESULT-CODE.
027000     MOVE "ACCOUNT CREATED" TO LK-RESULT-MESSAGE.
027100     MOVE WE-NEW-ACCOUNT-ID TO LK-RESULT-KEY.
027200 P5-CREATE-EXIT.
027300     EXIT.
027400
027500*-----------------------------------------------------------------
027600* P5-DEPOSIT.
027700*-----------------------------------------------------------------
027800 P5-DEPOSIT.
027900     IF TXNIN-AMOUNT NOT > 0
028000         MOVE "04" TO LK-RESULT-CODE
028100         MOVE "AMOUNT MUST BE POSITIVE" TO LK-RESULT-MESSAGE
028200         GO TO P5-DEPOSIT-EXIT.
028300
028400     OPEN I-O DEPOSIT-ACCOUNT-MASTER.
028500     MOVE TXNIN-ACCOUNT-ID TO DA-ACCOUNT-ID.
028600     READ DEPOSIT-ACCOUNT-MASTER
028700         INVALID KEY
028800             MOVE "01" TO LK-RESULT-CODE
028900             MOVE "ACCOUNT NOT FOUND" TO LK-RESULT-MESSAGE
029000             CLOSE DEPOSIT-ACCOUNT-MASTER
029100             GO TO P5-DEPOSIT-EXIT.
029200
029300     IF NOT DA-STATUS-ACTIVE
029400         MOVE "05" TO LK-RESULT-CODE
029500         MOVE "ACCOUNT NOT ACTIVE" TO LK-RESULT-MESSAGE
029600         CLOSE DEPOSIT-ACCOUNT-MASTER
029700         GO TO P5-DEPOSIT-EXIT.
029800
029900     ADD TXNIN-AMOUNT TO DA-BALANCE.
030000     ADD 1 TO DA-LAST-TXN-CT.
030100
030200     REWRITE DEPOSIT-ACCOUNT-RECORD
030300         INVALID KEY
030400             MOVE "09" TO LK-RESULT-CODE
030500             MOVE "REWRITE FAILED" TO LK-RESULT-MESSAGE
030600             CLOSE DEPOSIT-ACCOUNT-MASTER
030700             GO TO P5-DEPOSIT-EXIT.
030800
030900     CLOSE DEPOSIT-ACCOUNT-MASTER.
031000     MOVE "00" TO LK-RESULT-CODE.
031100     MOVE "DEPOSIT POSTED" TO LK-RESULT-MESSAGE.
031200     MOVE DA-ACCOUNT-ID TO LK-RESULT-KEY.
031300 P5-DEPOSIT-EXIT.
031400     EXIT.
