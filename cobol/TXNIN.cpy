000100*****************************************************************
000200* TXNIN.cpy                                                    *
000300* UnizarBank  --  End-of-day maintenance/posting request        *
000400* (TRANSACTION-INPUT).  One row per customer/account/card/      *
000500* ticket action, read in arrival order by BANK1 and farmed out  *
000600* to the unit program named by TXNIN-UNIT-CODE.  Before this    *
000700* suite went to batch every one of these actions came in over  *
000800* the ATM keyboard (ACCEPT ... AT LINE/COL) one at a time; this *
000900* record is simply all of those ACCEPT fields laid end to end.  *
001000*---------------------------------------------------------------
001100* 2011-03-14 JAG  First cut for the end-of-day conversion        *
001200*                 (ticket UB-241 -- branch wanted the overnight *
001300*                 card/account backlog off the teller line).    *
001400* 2013-09-02 MCL  Added TXNIN-RUN-DATE/TXNIN-SEQ-NO; the batch   *
001500*                 takes the run date and next sequence number   *
001600*                 as parameters instead of reading the system    *
001700*                 clock (ticket UB-266).                        *
001800*****************************************************************
001900 01  TRANSACTION-INPUT-RECORD.
002000     02  TXNIN-UNIT-CODE              PIC X(4).
002100         88  TXNIN-UNIT-CUSTOMER           VALUE "CUST".
002200         88  TXNIN-UNIT-DEPOSIT-ACCT       VALUE "DACC".
002300         88  TXNIN-UNIT-TRANSACTION        VALUE "TRAN".
002400         88  TXNIN-UNIT-CARD                VALUE "CARD".
002500         88  TXNIN-UNIT-TICKET              VALUE "TICK".
002600     02  TXNIN-ACTION-CODE            PIC X(14).
002700     02  TXNIN-CUST-ID                PIC X(36).
002800     02  TXNIN-IDENT-NO               PIC X(20).
002900     02  TXNIN-PASSWORD               PIC X(20).
003000     02  TXNIN-NEW-PASSWORD           PIC X(20).
003100     02  TXNIN-NAME                   PIC X(60).
003200     02  TXNIN-EMAIL                  PIC X(60).
003300     02  TXNIN-STATUS-VALUE           PIC X(11).
003400     02  TXNIN-ACCOUNT-ID             PIC X(10).
003500     02  TXNIN-DEST-IDENT-NO          PIC X(20).
003600     02  TXNIN-AMOUNT                 PIC S9(13)V99  COMP-3.
003700     02  TXNIN-OPENING-BALANCE        PIC S9(13)V99  COMP-3.
003800     02  TXNIN-OPENING-BAL-PRESENT    PIC X(1).
003900         88  TXNIN-OPENING-BAL-GIVEN       VALUE "Y".
004000     02  TXNIN-TXN-TYPE-FILTER        PIC X(13).
004100     02  TXNIN-FROM-DATE              PIC X(26).
004200     02  TXNIN-TO-DATE                PIC X(26).
004300     02  TXNIN-CARD-PIN               PIC X(6).
004400     02  TXNIN-NEW-PIN                PIC X(6).
004500     02  TXNIN-CARD-LIMIT             PIC 9(5).
004600     02  TXNIN-TICK-ID                PIC X(36).
004700     02  TXNIN-TICK-TITLE             PIC X(255).
004800     02  TXNIN-TICK-DESCR             PIC X(2000).
004900     02  TXNIN-STAFF-ID                PIC X(255).
005000     02  TXNIN-RUN-DATE               PIC X(8).
005100     02  TXNIN-SEQ-NO                 PIC 9(9)       COMP.
005200     02  FILLER-1                     PIC X(100).
