000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK6.
000300 AUTHOR. J A GRACIA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 04/30/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - ACCOUNT RECORDS.
000800*****************************************************************
000900*  BANK6  --  SINGLE-LEG TRANSACTION-LEDGER INSERT               *
001000*  Appends one TRANSACTION-RECORD row (DEPOSIT/WITHDRAWAL) with   *
001100*  no balance mutation of its own -- DA-BALANCE is kept current    *
001200*  by BANK4/BANK5 directly.  This is the plain memo posting:      *
001300*  branch uses it to log a teller-window cash movement that has    *
001400*  already been rung up on the deposit account some other way.    *
001500*                                                                  *
001600*  Was the branch-to-branch TRANSFER screen (INDICAR-CTA-DST /     *
001700*  GUARDAR-TRF).  GUARDAR-TRF used to WRITE MOVIMIENTO-REG twice,   *
001800*  once per leg, chasing LAST-MOV-NUM by hand; P6-RECORD keeps      *
001900*  exactly that WRITE shape but for the one ledger leg this unit    *
002000*  is asked to post.  The two-leg atomic version lives on in       *
002100*  BANK10, which still does both legs the way GUARDAR-TRF did.     *
002200*-----------------------------------------------------------------
002300* DATE       BY   TICKET   DESCRIPTION                      CHG
002400*-----------------------------------------------------------------
002500* 04/30/94   JAG  UB-101   FIRST WRITTEN. BRANCH TRANSFER     UG001
002600*                          ORDER SCREEN.
002700* 11/03/98   MCL  UB-129   YEAR-2000 DATE WINDOW ON CAMPOS-    UG002
002800*                          FECHA (4-DIGIT YEAR STORED).
002900* 03/20/11   JAG  UB-241   RECAST AS TRANSACTION-LEDGER SINGLE UG003
003000*                          LEG INSERT PROGRAM (RECORD ACTION). UG003
003100* 09/02/13   MCL  UB-266   ADAPTED TO TRANSACTION-LEDGER/      UG004
003200*                          TXN-SEQ-NO IN PLACE OF MOV-NUM.     UG004
003300*****************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT DEPOSIT-ACCOUNT-MASTER ASSIGN TO DACCTMS1
004500         ORGANIZATION IS INDEXED
004600         ACCESS MODE IS DYNAMIC
004700         RECORD KEY IS DA-ACCOUNT-ID
004800         FILE STATUS IS FSD.
004900
005000     SELECT TRANSACTION-LEDGER ASSIGN TO TXNLEDG1
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS FST.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  DEPOSIT-ACCOUNT-MASTER
005700     LABEL RECORD STANDARD
005800     VALUE OF FILE-ID IS "dacctmst.ubd".
005900 COPY DACCTMST.
006000
006100 FD  TRANSACTION-LEDGER
006200     LABEL RECORD STANDARD
006300     VALUE OF FILE-ID IS "txnledg.ubd".
006400 COPY TXNLEDG.
006500
006600 WORKING-STORAGE SECTION.
006700 77  FSD                           PIC X(2).
006800 77  FST                           PIC X(2).
006900
007000 78  WG-RC-OK                      VALUE 0.
007100 78  WG-RC-NOT-FOUND                VALUE 1.
007200 78  WG-RC-LOGIN-FAILED             VALUE 2.
007300
007400     COPY TXNIN REPLACING ==TRANSACTION-INPUT-RECORD==
007500         BY ==WG-LOGIN-RECORD==
007600         ==TXNIN-== BY ==WGL-==.
007700
007800 01  WG-LOGIN-RESULT.
007900     05  WG-LOGIN-RC               PIC X(2).
008000     05  WG-LOGIN-MSG              PIC X(60).
008100     05  WG-LOGIN-CUST-ID          PIC X(36).
008200     05  FILLER                    PIC X(4).
008300
008400 01  WG-ACCOUNT-SW                 PIC X(1)   VALUE "N".
008500     88  WG-ACCOUNT-FOUND              VALUE "Y".
008600
008700*    WG-NEW-TXN-ID -- generated the same way BANK2/BANK5 build
008800*    their own keys, off the run date and the input sequence
008900*    number instead of a card-number-chasing MOV-NUM scan.
009000 01  WG-NEW-TXN-ID                 PIC X(36).
009100 01  WG-NEW-TXN-ID-PARTS REDEFINES WG-NEW-TXN-ID.
009200     05  WG-NTI-PREFIX             PIC X(5).
009300     05  WG-NTI-RUN-DATE           PIC X(8).
009400     05  WG-NTI-DASH               PIC X(1).
009500     05  WG-NTI-SEQUENCE           PIC X(9).
009600     05  FILLER                    PIC X(13).
009700
009800 01  WG-SEQ-DISPLAY                PIC 9(9).
009900
010000 01  WG-DATE-WORK.
010100     05  WG-TODAY.
010200         10  WG-TODAY-YEAR         PIC 9(4).
010300         10  WG-TODAY-MONTH        PIC 9(2).
010400         10  WG-TODAY-DAY          PIC 9(2).
010500     05  FILLER                    PIC X(4).
010600
010700 01  WG-DATE-WORK-NUM REDEFINES WG-DATE-WORK.
010800     05  WG-TODAY-YYYYMMDD         PIC 9(8).
010900     05  FILLER                    PIC X(4).
011000
011100 LINKAGE SECTION.
011200 COPY TXNIN REPLACING TRANSACTION-INPUT-RECORD
011300     BY LK-ACCOUNT-TXN.
011400
011500 01  LK-RESULT.
011600     05  LK-RESULT-CODE            PIC X(2).
011700     05  LK-RESULT-MESSAGE         PIC X(60).
011800     05  LK-RESULT-KEY             PIC X(36).
011900     05  FILLER                    PIC X(4).
012000
012100 PROCEDURE DIVISION USING LK-ACCOUNT-TXN LK-RESULT.
012200 P6-MAIN.
012300     MOVE SPACES TO LK-RESULT-CODE.
012400     MOVE SPACES TO LK-RESULT-MESSAGE.
012500     MOVE SPACES TO LK-RESULT-KEY.
012600
012700     PERFORM P6-LOGIN-CHECK THRU P6-LOGIN-CHECK-EXIT.
012800     IF LK-RESULT-CODE NOT = SPACES
012900         GO TO P6-MAIN-EXIT.
013000
013100     IF TXNIN-ACTION-CODE = "RECORD"
013200         PERFORM P6-RECORD THRU P6-RECORD-EXIT
013300         GO TO P6-MAIN-EXIT.
013400
013500     MOVE "99" TO LK-RESULT-CODE.
013600     MOVE "UNKNOWN TRANSACTION ACTION CODE" TO LK-RESULT-MESSAGE.
013700 P6-MAIN-EXIT.
013800     EXIT PROGRAM.
013900
014000*-----------------------------------------------------------------
014100* P6-LOGIN-CHECK -- credential check against CustomerServiceImpl.
014200*-----------------------------------------------------------------
014300 P6-LOGIN-CHECK.
014400     MOVE SPACES TO WG-LOGIN-RECORD.
014500     MOVE "LOGIN"          TO WGL-ACTION-CODE.
014600     MOVE TXNIN-CUST-ID    TO WGL-CUST-ID.
014700     MOVE TXNIN-IDENT-NO   TO WGL-IDENT-NO.
014800     MOVE TXNIN-PASSWORD   TO WGL-PASSWORD.
014900
015000     CALL "BANK2" USING WG-LOGIN-RECORD WG-LOGIN-RESULT.
015100
015200     IF WG-LOGIN-RC NOT = "00"
015300         MOVE "02" TO LK-RESULT-CODE
015400         MOVE "LOGIN FAILED" TO LK-RESULT-MESSAGE
015500         GO TO P6-LOGIN-CHECK-EXIT.
015600
015700     MOVE WG-LOGIN-CUST-ID TO TXNIN-CUST-ID.
015800 P6-LOGIN-CHECK-EXIT.
015900     EXIT.
016000
016100*-----------------------------------------------------------------
016200* P6-FIND-ACCOUNT -- confirms TXNIN-ACCOUNT-ID belongs to the
016300* logged-in customer and is not closed.  Same scan shape as
016400* BANK5's P5-FIND-ACCOUNT, but this time reading by ACCOUNT-ID
016500* directly since the caller already supplies it.
016600*-----------------------------------------------------------------
016700 P6-FIND-ACCOUNT.
016800     MOVE "N" TO WG-ACCOUNT-SW.
016900     MOVE TXNIN-ACCOUNT-ID TO DA-ACCOUNT-ID.
017000     READ DEPOSIT-ACCOUNT-MASTER
017100         INVALID KEY
017200             GO TO P6-FIND-ACCOUNT-EXIT.
017300     IF DA-CUSTOMER-ID = TXNIN-CUST-ID AND NOT DA-STATUS-CLOSED
017400         SET WG-ACCOUNT-FOUND TO TRUE.
017500 P6-FIND-ACCOUNT-EXIT.
017600     EXIT.
017700
017800*-----------------------------------------------------------------
017900* P6-RECORD -- append one ledger leg.  No balance mutation.
018000* TXNIN-TXN-TYPE-FILTER carries the caller's given leg type here
018100* (it is only a filter on the HISTORY/FILTER/SUMMARY actions).
018200*-----------------------------------------------------------------
018300 P6-RECORD.
018400     IF TXNIN-AMOUNT NOT > 0
018500         MOVE "04" TO LK-RESULT-CODE
018600         MOVE "AMOUNT MUST BE POSITIVE" TO LK-RESULT-MESSAGE
018700         GO TO P6-RECORD-EXIT.
018800
018900     OPEN INPUT DEPOSIT-ACCOUNT-MASTER.
019000     PERFORM P6-FIND-ACCOUNT THRU P6-FIND-ACCOUNT-EXIT.
019100     CLOSE DEPOSIT-ACCOUNT-MASTER.
019200
019300     IF NOT WG-ACCOUNT-FOUND
019400         MOVE "01" TO LK-RESULT-CODE
019500         MOVE "ACCOUNT NOT FOUND" TO LK-RESULT-MESSAGE
019600         GO TO P6-RECORD-EXIT.
019700
019800     MOVE TXNIN-RUN-DATE(1:4) TO WG-TODAY-YEAR.
019900     MOVE TXNIN-RUN-DATE(5:2) TO WG-TODAY-MONTH.
020000     MOVE TXNIN-RUN-DATE(7:2) TO WG-TODAY-DAY.
020100
020200     MOVE TXNIN-SEQ-NO TO WG-SEQ-DISPLAY.
020300     MOVE "TXN-"        TO WG-NTI-PREFIX.
020400     MOVE TXNIN-RUN-DATE TO WG-NTI-RUN-DATE.
020500     MOVE "-"           TO WG-NTI-DASH.
020600     MOVE WG-SEQ-DISPLAY TO WG-NTI-SEQUENCE.
020700
020800     OPEN EXTEND TRANSACTION-LEDGER.
020900     IF FST = "35"
021000         CLOSE TRANSACTION-LEDGER
021100         OPEN OUTPUT TRANSACTION-LEDGER
021200         CLOSE TRANSACTION-LEDGER
021300         OPEN EXTEND TRANSACTION-LEDGER.
021400
021500     MOVE WG-NEW-TXN-ID     TO TXN-ID.
021600     MOVE TXNIN-ACCOUNT-ID  TO TXN-ACCOUNT-ID.
021700     IF TXNIN-TXN-TYPE-FILTER = "WITHDRAWAL   "
021800         SET TXN-TYPE-WITHDRAWAL TO TRUE
021900     ELSE
022000         SET TXN-TYPE-DEPOSIT TO TRUE.
022100     MOVE TXNIN-AMOUNT      TO TXN-AMOUNT.
022200     MOVE SPACES            TO TXN-NOTE.
022300     MOVE "MEMO POSTING"    TO TXN-NOTE(1:12).
022400     MOVE WG-TODAY-YEAR     TO TXN-CR-YEAR.
022500     MOVE WG-TODAY-MONTH    TO TXN-CR-MONTH.
022600     MOVE WG-TODAY-DAY      TO TXN-CR-DAY.
022700     MOVE "T"               TO TXN-CR-T.
022800     MOVE "00"              TO TXN-CR-HOUR.
022900     MOVE "00"              TO TXN-CR-MINUTE.
023000     MOVE "00"              TO TXN-CR-SECOND.
023100     MOVE TXNIN-SEQ-NO      TO TXN-SEQ-NO.
023200     MOVE SPACES            TO FILLER-1 OF TRANSACTION-RECORD.
023300
023400     WRITE TRANSACTION-RECORD.
023500
023600     CLOSE TRANSACTION-LEDGER.
023700     MOVE "00" TO LK-RESULT-CODE.
023800     MOVE "LEDGER ROW POSTED" TO LK-RESULT-MESSAGE.
023900     MOVE WG-NEW-TXN-ID TO LK-RESULT-KEY.
024000 P6-RECORD-EXIT.
024100     EXIT.
