000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK9.
000300 AUTHOR. J A GARCIA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 06/19/1995.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - CUSTOMER SERVICE.
000800*****************************************************************
000900*  BANK9  --  TRANSACTION LEDGER HISTORY / FILTER LISTING        *
001000*                                                                  *
001100*  Was the branch-lobby "ver movimientos / ver transferencias"    *
001200*  scroll-and-page screen over F-MOVIMIENTOS/TRANSFERENCIAS, one   *
001300*  screenful (15 rows) at a time with PGUP/PGDN paging and an      *
001400*  on-screen date-range filter.  UB-241 dropped the SCREEN         *
001500*  SECTION paging for the batch convention -- the whole matching   *
001600*  set is buffered and written to REGISTER-OUT in one pass,        *
001700*  newest first, the same direction the old screen always         *
001800*  opened into (READ ... PREVIOUS from end-of-file).               *
001900*-----------------------------------------------------------------
002000* DATE       BY   TICKET   DESCRIPTION                      CHG
002100*-----------------------------------------------------------------
002200* 06/19/95   JAG  ------   FIRST WRITTEN. MOVEMENT/TRANSFER     UJ001
002300*                          SCROLL-AND-PAGE SCREEN.
002400* 09/30/99   PSR  ------   Y2K: 4-DIGIT YEAR FIELDS THROUGHOUT  UJ002
002500*                          THE DATE FILTER (WAS 2-DIGIT).       UJ002
002600* 03/20/11   JAG  UB-241   RECAST AS BATCH HISTORY/FILTER OVER  UJ003
002700*                          TRANSACTION-LEDGER. DROPPED PAGING,  UJ003
002800*                          WROTE EVERY MATCH TO REGISTER-OUT.   UJ003
002900* 02/08/19   PSR  UB-290   FILTER ACTION SHARES THIS SAME       UJ004
003000*                          PARAGRAPH; ONLY DIFFERENCE IS        UJ004
003100*                          WHETHER TYPE/DATE FIELDS ARE SET.    UJ004
003200*****************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT DEPOSIT-ACCOUNT-MASTER ASSIGN TO DACCTMS1
004400         ORGANIZATION IS INDEXED
004500         ACCESS MODE IS DYNAMIC
004600         RECORD KEY IS DA-ACCOUNT-ID
004700         FILE STATUS IS FSD.
004800
004900     SELECT TRANSACTION-LEDGER ASSIGN TO TXNLEDG1
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS FST.
005200
005300     SELECT REGISTER-OUT ASSIGN TO REGOUT01
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS FSR.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  DEPOSIT-ACCOUNT-MASTER
006000     LABEL RECORD STANDARD
006100     VALUE OF FILE-ID IS "dacctmst.ubd".
006200 COPY DACCTMST.
006300
006400 FD  TRANSACTION-LEDGER
006500     LABEL RECORD STANDARD
006600     VALUE OF FILE-ID IS "txnledg.ubd".
006700 COPY TXNLEDG.
006800
006900 FD  REGISTER-OUT
007000     IS EXTERNAL
007100     LABEL RECORD STANDARD
007200     VALUE OF FILE-ID IS "regout.prt".
007300 COPY REGLINE.
007400
007500 WORKING-STORAGE SECTION.
007600 77  FSD                           PIC X(2).
007700 77  FST                           PIC X(2).
007800 77  FSR                           PIC X(2).
007900
008000 78  WJ-RC-OK                      VALUE 0.
008100 78  WJ-RC-NOT-FOUND                VALUE 1.
008200 78  WJ-RC-LOGIN-FAILED             VALUE 2.
008300
008400     COPY TXNIN REPLACING ==TRANSACTION-INPUT-RECORD==
008500         BY ==WJ-LOGIN-RECORD==
008600         ==TXNIN-== BY ==WJL-==.
008700
008800 01  WJ-LOGIN-RESULT.
008900     05  WJ-LOGIN-RC               PIC X(2).
009000     05  WJ-LOGIN-MSG              PIC X(60).
009100     05  WJ-LOGIN-CUST-ID          PIC X(36).
009200     05  FILLER                    PIC X(4).
009300
009400 01  WJ-ACCOUNT-SW                 PIC X(1).
009500     88  WJ-ACCOUNT-FOUND               VALUE "Y".
009600
009700 01  WJ-TXN-TABLE.
009800     05  WJ-TXN-ENTRY OCCURS 500 TIMES INDEXED BY WJ-TXN-IDX.
009900         10  WJ-TXN-TYPE           PIC X(13).
010000         10  WJ-TXN-AMOUNT         PIC S9(13)V99 COMP-3.
010100         10  WJ-TXN-NOTE           PIC X(30).
010200         10  WJ-TXN-DATE           PIC X(10).
010300     05  FILLER                    PIC X(4).
010400
010500 01  WJ-TXN-COUNT                  PIC 9(5) COMP.
010600 01  WJ-PRINT-IDX                  PIC 9(5) COMP.
010700
010800 LINKAGE SECTION.
010900 COPY TXNIN REPLACING TRANSACTION-INPUT-RECORD
011000     BY LK-ACCOUNT-TXN.
011100
011200 01  LK-RESULT.
011300     05  LK-RESULT-CODE            PIC X(2).
011400     05  LK-RESULT-MESSAGE         PIC X(60).
011500     05  LK-RESULT-KEY             PIC X(36).
011600     05  FILLER                    PIC X(4).
011700
011800 PROCEDURE DIVISION USING LK-ACCOUNT-TXN LK-RESULT.
011900 P9-MAIN.
012000     MOVE SPACES TO LK-RESULT-CODE.
012100     MOVE SPACES TO LK-RESULT-MESSAGE.
012200     MOVE SPACES TO LK-RESULT-KEY.
012300     MOVE 0 TO WJ-TXN-COUNT.
012400
012500     IF TXNIN-ACTION-CODE NOT = "HISTORY" AND
012600        TXNIN-ACTION-CODE NOT = "FILTER"
012700         MOVE "99" TO LK-RESULT-CODE
012800         MOVE "UNKNOWN TRANSACTION ACTION CODE"
012900             TO LK-RESULT-MESSAGE
013000         GO TO P9-MAIN-EXIT.
013100
013200     PERFORM P9-LOGIN-CHECK THRU P9-LOGIN-CHECK-EXIT.
013300     IF LK-RESULT-CODE NOT = SPACES
013400         GO TO P9-MAIN-EXIT.
013500
013600     OPEN INPUT DEPOSIT-ACCOUNT-MASTER.
013700     PERFORM P9-FIND-ACCOUNT THRU P9-FIND-ACCOUNT-EXIT.
013800     CLOSE DEPOSIT-ACCOUNT-MASTER.
013900
014000     IF NOT WJ-ACCOUNT-FOUND
014100         MOVE "01" TO LK-RESULT-CODE
014200         MOVE "NO DEPOSIT ACCOUNT FOR CUSTOMER"
014300             TO LK-RESULT-MESSAGE
014400         GO TO P9-MAIN-EXIT.
014500
014600     PERFORM P9-LIST THRU P9-LIST-EXIT.
014700 P9-MAIN-EXIT.
014800     EXIT PROGRAM.
014900
015000*-----------------------------------------------------------------
015100* P9-LOGIN-CHECK -- credential check against CustomerServiceImpl.
015200*-----------------------------------------------------------------
015300 P9-LOGIN-CHECK.
015400     MOVE SPACES TO WJ-LOGIN-RECORD.
015500     MOVE "LOGIN"          TO WJL-ACTION-CODE.
015600     MOVE TXNIN-CUST-ID    TO WJL-CUST-ID.
015700     MOVE TXNIN-IDENT-NO   TO WJL-IDENT-NO.
015800     MOVE TXNIN-PASSWORD   TO WJL-PASSWORD.
015900
016000     CALL "BANK2" USING WJ-LOGIN-RECORD WJ-LOGIN-RESULT.
016100
016200     IF WJ-LOGIN-RC NOT = "00"
016300         MOVE "02" TO LK-RESULT-CODE
016400         MOVE "LOGIN FAILED" TO LK-RESULT-MESSAGE
016500         GO TO P9-LOGIN-CHECK-EXIT.
016600
016700     MOVE WJ-LOGIN-CUST-ID TO TXNIN-CUST-ID.
016800 P9-LOGIN-CHECK-EXIT.
016900     EXIT.
017000
017100*-----------------------------------------------------------------
017200* P9-FIND-ACCOUNT -- same GO TO scan-loop shape as BANK3/BANK5's
017300* account scans.  File must already be OPEN on entry.
017400*-----------------------------------------------------------------
017500 P9-FIND-ACCOUNT.
017600     MOVE "N" TO WJ-ACCOUNT-SW.
017700     MOVE LOW-VALUES TO DA-ACCOUNT-ID.
017800     START DEPOSIT-ACCOUNT-MASTER KEY NOT LESS THAN DA-ACCOUNT-ID
017900         INVALID KEY
018000             GO TO P9-FIND-ACCOUNT-EXIT.
018100
018200 P9-FIND-ACCOUNT-SCAN.
018300     READ DEPOSIT-ACCOUNT-MASTER NEXT RECORD
018400         AT END
018500             GO TO P9-FIND-ACCOUNT-EXIT.
018600     IF DA-CUSTOMER-ID = TXNIN-CUST-ID AND NOT DA-STATUS-CLOSED
018700         SET WJ-ACCOUNT-FOUND TO TRUE
018800         MOVE DA-ACCOUNT-ID TO TXNIN-ACCOUNT-ID
018900         GO TO P9-FIND-ACCOUNT-EXIT.
019000     GO TO P9-FIND-ACCOUNT-SCAN.
019100 P9-FIND-ACCOUNT-EXIT.
019200     EXIT.
019300
019400*-----------------------------------------------------------------
019500* P9-LIST -- shared by HISTORY and FILTER.  TYPE/FROM/TO are
019600* only applied when the caller actually supplied them, so HISTORY
019700* (which leaves them blank) and FILTER (which may set any subset
019800* of them) run through the identical scan and buffer logic.
019900*-----------------------------------------------------------------
020000 P9-LIST.
020100     OPEN INPUT TRANSACTION-LEDGER.
020200     IF FST NOT = "00"
020300         MOVE "07" TO LK-RESULT-CODE
020400         MOVE "CANNOT OPEN TRANSACTION-LEDGER" TO LK-RESULT-MESSAGE
020500         GO TO P9-LIST-EXIT.
020600
020700 P9-LIST-SCAN.
020800     READ TRANSACTION-LEDGER NEXT RECORD
020900         AT END
021000             GO TO P9-LIST-SCAN-DONE.
021100
021200     IF TXN-ACCOUNT-ID NOT = TXNIN-ACCOUNT-ID
021300         GO TO P9-LIST-SCAN.
021400     IF TXNIN-TXN-TYPE-FILTER NOT = SPACES AND
021500        TXN-TYPE NOT = TXNIN-TXN-TYPE-FILTER
021600         GO TO P9-LIST-SCAN.
021700     IF TXNIN-FROM-DATE NOT = SPACES AND
021800        TXN-CREATED-AT < TXNIN-FROM-DATE
021900         GO TO P9-LIST-SCAN.
022000     IF TXNIN-TO-DATE NOT = SPACES AND
022100        TXN-CREATED-AT > TXNIN-TO-DATE
022200         GO TO P9-LIST-SCAN.
022300
022400     IF WJ-TXN-COUNT < 500
022500         ADD 1 TO WJ-TXN-COUNT
022600         MOVE TXN-TYPE TO WJ-TXN-TYPE(WJ-TXN-COUNT)
022700         MOVE TXN-AMOUNT TO WJ-TXN-AMOUNT(WJ-TXN-COUNT)
022800         MOVE TXN-NOTE(1:30) TO WJ-TXN-NOTE(WJ-TXN-COUNT)
022900         MOVE TXN-CR-YEAR TO WJ-TXN-DATE(WJ-TXN-COUNT)(1:4)
023000         MOVE "-" TO WJ-TXN-DATE(WJ-TXN-COUNT)(5:1)
023100         MOVE TXN-CR-MONTH TO WJ-TXN-DATE(WJ-TXN-COUNT)(6:2)
023200         MOVE "-" TO WJ-TXN-DATE(WJ-TXN-COUNT)(8:1)
023300         MOVE TXN-CR-DAY TO WJ-TXN-DATE(WJ-TXN-COUNT)(9:2).
023400
023500     GO TO P9-LIST-SCAN.
023600
023700 P9-LIST-SCAN-DONE.
023800     CLOSE TRANSACTION-LEDGER.
023900
024000     PERFORM P9-WRITE-DETAIL-LINE THRU P9-WRITE-DETAIL-LINE-EXIT
024100         VARYING WJ-PRINT-IDX FROM WJ-TXN-COUNT BY -1
024200         UNTIL WJ-PRINT-IDX < 1.
024300
024400     MOVE "00" TO LK-RESULT-CODE.
024500     MOVE "TRANSACTION LIST WRITTEN" TO LK-RESULT-MESSAGE.
024600     MOVE TXNIN-ACCOUNT-ID TO LK-RESULT-KEY.
024700 P9-LIST-EXIT.
024800     EXIT.
024900
025000*-----------------------------------------------------------------
025100* P9-WRITE-DETAIL-LINE.
025200*-----------------------------------------------------------------
025300 P9-WRITE-DETAIL-LINE.
025400     MOVE SPACES TO REGISTER-LINE.
025500     MOVE TXNIN-ACCOUNT-ID TO RPT-ACCOUNT-ID.
025600     MOVE WJ-TXN-TYPE(WJ-PRINT-IDX) TO RPT-TXN-TYPE.
025700     MOVE WJ-TXN-AMOUNT(WJ-PRINT-IDX) TO RPT-TXN-AMOUNT.
025800     MOVE WJ-TXN-NOTE(WJ-PRINT-IDX) TO RPT-TXN-NOTE.
025900     MOVE WJ-TXN-DATE(WJ-PRINT-IDX) TO RPT-TXN-DATE.
026000     WRITE REGISTER-LINE.
026100 P9-WRITE-DETAIL-LINE-EXIT.
026200     EXIT.
