000100*****************************************************************
000200* REGLINE.cpy                                                  *
000300* UnizarBank  --  Register / report print line (REGISTER-OUT). *
000400* One 132-column line per processed TRANSACTION-INPUT record,   *
000500* plus the transaction-register/summary lines BANK3 and BANK1   *
000600* print at account-group and grand-total breaks.  Three shapes  *
000700* of the same 132 bytes, the way the old CAJERO screen re-used  *
000800* one print area for the balance line, the final-balance line   *
000900* and the error line (see SALDO-DISPLAY / SALDO-DISPLAY-FINAL   *
001000* in the old BANK4).                                             *
001100*---------------------------------------------------------------
001200* 2011-03-14 JAG  First cut, ack/error line only.                *
001300* 2013-09-02 MCL  Added REPORT-DETAIL-LINE/REPORT-TOTAL-LINE      *
001400*                 redefinitions for the SUMMARY control-break    *
001500*                 report (ticket UB-266).                        *
001600*****************************************************************
001700 01  REGISTER-LINE.
001800     02  REG-LINE-TEXT                PIC X(132).
001900
002000 01  ACK-DETAIL-LINE REDEFINES REGISTER-LINE.
002100     02  ACK-UNIT-CODE                PIC X(4).
002200     02  FILLER                       PIC X(1).
002300     02  ACK-ACTION-CODE              PIC X(14).
002400     02  FILLER                       PIC X(1).
002500     02  ACK-KEY                      PIC X(36).
002600     02  FILLER                       PIC X(1).
002700     02  ACK-RESULT-CODE              PIC X(2).
002800     02  FILLER                       PIC X(1).
002900     02  ACK-MESSAGE                  PIC X(60).
003000     02  FILLER                       PIC X(11).
003100
003200 01  REPORT-DETAIL-LINE REDEFINES REGISTER-LINE.
003300     02  RPT-ACCOUNT-ID               PIC X(10).
003400     02  FILLER                       PIC X(2).
003500     02  RPT-TXN-TYPE                 PIC X(13).
003600     02  FILLER                       PIC X(2).
003700     02  RPT-TXN-AMOUNT               PIC -(10)9.99.
003800     02  FILLER                       PIC X(2).
003900     02  RPT-TXN-NOTE                 PIC X(30).
004000     02  FILLER                       PIC X(2).
004100     02  RPT-TXN-DATE                 PIC X(10).
004200     02  FILLER                       PIC X(48).
004300
004400 01  REPORT-TOTAL-LINE REDEFINES REGISTER-LINE.
004500     02  TOT-LABEL                    PIC X(20).
004600     02  FILLER                       PIC X(2).
004700     02  TOT-DEPOSITS                 PIC -(10)9.99.
004800     02  FILLER                       PIC X(2).
004900     02  TOT-WITHDRAWALS              PIC -(10)9.99.
005000     02  FILLER                       PIC X(2).
005100     02  TOT-NET-AMOUNT                PIC -(10)9.99.
005200     02  FILLER                       PIC X(65).
