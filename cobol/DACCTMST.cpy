000100*****************************************************************
000200* DACCTMST.cpy                                                 *
000300* UnizarBank  --  Deposit account master (DEPOSIT-ACCOUNT-     *
000400* MASTER).  One row per open (or ever-opened) deposit account. *
000500* Supersedes the old TAJETAREG 16-digit-card/4-digit-PIN pair  *
000600* as the thing that actually carries the balance -- under the  *
000700* old ATM suite the balance lived only in the last row of      *
000800* F-MOVIMIENTOS (MOV-SALDOPOS-*); branch back-office asked for *
000900* a real balance field so account maintenance does not have to *
001000* scan the whole ledger to find it.                             *
001100*---------------------------------------------------------------
001200* 1989-02-11 JAG  First cut.                                    *
001300* 1994-11-03 MCL  Added DA-STATUS 88-levels for the freeze/      *
001400*                 unfreeze work order (ticket UB-114).          *
001500* 2001-06-14 MCL  Balance moved from MOV-SALDOPOS-* scan to a    *
001600*                 stored DA-BALANCE; added DA-CUSTOMER-ID so     *
001700*                 BANK5 does not need to open CUSTMAST twice.   *
001800*****************************************************************
001900 01  DEPOSIT-ACCOUNT-RECORD.
002000     02  DA-ACCOUNT-ID                PIC X(10).
002100     02  DA-CUSTOMER-ID                PIC X(36).
002200     02  DA-STATUS                    PIC X(8).
002300         88  DA-STATUS-ACTIVE              VALUE "Active  ".
002400         88  DA-STATUS-FROZEN              VALUE "Frozen  ".
002500         88  DA-STATUS-CLOSED              VALUE "Closed  ".
002600     02  DA-BALANCE                   PIC S9(13)V99  COMP-3.
002700     02  DA-CREATED-AT                PIC X(26).
002800     02  DA-CREATED-DATE REDEFINES DA-CREATED-AT.
002900         03  DA-CR-YEAR               PIC X(4).
003000         03  FILLER                   PIC X(1).
003100         03  DA-CR-MONTH              PIC X(2).
003200         03  FILLER                   PIC X(1).
003300         03  DA-CR-DAY                PIC X(2).
003400         03  FILLER                   PIC X(16).
003500     02  DA-LAST-TXN-CT               PIC 9(5)       COMP.
003600     02  FILLER-1                     PIC X(80).
